000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ACLGENR.
000500 AUTHOR.         TMPRVD.
000600 INSTALLATION.   ACL BATCH SERVICES.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS PROGRAM WILL SERVE AS A COMMON MODULE TO
001200*               PARSE THE RAW GENRE-LIST TEXT OFF THE ARTIST
001300*               EXTRACT AND RENDER IT BACK AS A NORMALISED
001400*               BRACKETED LIST OF QUOTED GENRE ITEMS FOR THE
001500*               CLEANSED RECORD.  THE RAW TEXT ARRIVES EITHER AS A
001600*               BRACKETED, QUOTED LIST OR AS A PLAIN COMMA LIST -
001700*               THIS ROUTINE HANDLES BOTH AND FALLS BACK TO THE
001800*               PLAIN SPLIT WHEN THE BRACKETED FORM WILL NOT
001900*               PARSE CLEANLY.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* P09ACL TMPRVD     14/03/1994 - INITIAL VERSION                    P09ACL
002500* P10ACL TMPFYM      09/08/1998 - Y2K HOUSEKEEPING PASS - NO DATE   P10ACL
002600*                   FIELDS IN THIS ROUTINE, CHANGE LOG ENTRY MADE   P10ACL
002700*                   TO RECORD THE REVIEW ONLY.  ADD                 P10ACL
002800*                   WK-C-GENR-MALFORMED-SW SO THE CALLER CAN        P10ACL
002900*                   COUNT HOW OFTEN THE BRACKETED FORM FAILS.       P10ACL
003000* P14ACL DCKABINGUE  21/02/2001 - USE THE SHARED                    P14ACL
003100*                   WK-C-ASCII-PRINTABLE TABLE OUT OF ACLCOMN       P14ACL
003200*                   INSTEAD OF A LOCAL COPY, SO THE STRIP RULE      P14ACL
003300*                   MATCHES ACLTRKV AND ACLCLNS.                    P14ACL
003400*----------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200
004300***************
004400 DATA DIVISION.
004500***************
004600 WORKING-STORAGE SECTION.
004700*************************
004800 01  FILLER                          PIC X(24)        VALUE
004900     "** PROGRAM ACLGENR  **".
005000
005100* ------------------ PROGRAM WORKING STORAGE -------------------*
005200 01  WK-C-COMMON.
005300 COPY ACLCOMN.
005400
005500 01  WK-C-GENR-QUOTES.
005600     05  WK-C-GENR-SNGL-QUOTE        PIC X(01) VALUE "'".
005700     05  WK-C-GENR-DBL-QUOTE         PIC X(01) VALUE """".
005800     05  FILLER                      PIC X(06).
005900
006000 01  WK-C-GENR-SCAN-AREA.
006100     05  WK-C-GENR-TEXT              PIC X(80).
006200     05  WK-C-GENR-TEXT-CHUNKS REDEFINES WK-C-GENR-TEXT.
006300         10  WK-C-GENR-CHUNK OCCURS 4 TIMES
006400                                     PIC X(20).
006500     05  WK-C-GENR-LEN               PIC 9(02) COMP VALUE ZERO.
006600     05  WK-C-GENR-INNER-LEN         PIC 9(02) COMP VALUE ZERO.
006700     05  WK-C-GENR-SCAN-IX           PIC 9(02) COMP VALUE ZERO.
006800     05  WK-C-GENR-FOUND-SW          PIC X(01) VALUE "N".
006900     05  WK-C-GENR-QUOTE-CNT         PIC 9(03) COMP VALUE ZERO.
007000     05  WK-C-GENR-WORK-DIV          PIC 9(03) COMP VALUE ZERO.
007100     05  WK-C-GENR-WORK-REM          PIC 9(03) COMP VALUE ZERO.
007200     05  FILLER                      PIC X(04).
007300
007400 01  WK-C-GENR-INNER-AREA.
007500     05  WK-C-GENR-INNER-TEXT        PIC X(78).
007600     05  WK-C-GENR-INNER-HALVES REDEFINES WK-C-GENR-INNER-TEXT.
007700         10  WK-C-GENR-INNER-FIRST   PIC X(39).
007800         10  WK-C-GENR-INNER-LAST    PIC X(39).
007900     05  FILLER                      PIC X(02).
008000
008100 01  WK-C-GENR-SPLIT-TEXT            PIC X(80).
008200
008300 77  WK-C-GENR-ITEM-CNT              PIC 9(02) COMP VALUE ZERO.
008400 77  WK-C-GENR-EMITTED               PIC 9(02) COMP VALUE ZERO.
008500 77  WK-C-GENR-IX                    PIC 9(02) COMP VALUE ZERO.
008600 77  WK-C-GENR-START                 PIC 9(02) COMP VALUE ZERO.
008700 77  WK-C-GENR-END                   PIC 9(02) COMP VALUE ZERO.
008800 77  WK-C-GENR-ITEM-LEN              PIC 9(02) COMP VALUE ZERO.
008900 77  WK-C-GENR-OUT-POS               PIC 9(03) COMP VALUE ZERO.
009000 77  WK-C-GENR-STRIP-POS             PIC 9(02) COMP VALUE ZERO.
009100 77  WK-C-GENR-CHAR-IX               PIC 9(02) COMP VALUE ZERO.
009200
009300 01  WK-C-GENR-ITEM-TAB.
009400     05  WK-C-GENR-ITEM-TXT      OCCURS 10 TIMES
009500                                     PIC X(20).
009600     05  FILLER                      PIC X(04).
009700 01  WK-C-GENR-CLEAN-TAB.
009800     05  WK-C-GENR-ITEM-CLEAN    OCCURS 10 TIMES
009900                                     PIC X(20).
010000     05  FILLER                      PIC X(04).
010100 01  WK-C-GENR-CLEAN-LEN-TAB.
010200*                                LENGTH OF THE TRIMMED (BUT NOT
010300*                                YET STRIPPED) TEXT IN EACH SLOT
010400*                                OF WK-C-GENR-CLEAN-TAB ABOVE -
010500*                                CAPTURED BY G000 AT TRIM TIME SO
010600*                                H000 KNOWS WHERE THE REAL TEXT
010700*                                ENDS AND THE PAD BEGINS.
010800     05  WK-C-GENR-CLEAN-LEN     OCCURS 10 TIMES
010900                                     PIC 9(02) COMP.
011000     05  FILLER                      PIC X(04).
011100 01  WK-C-GENR-STRIP-TAB.
011200     05  WK-C-GENR-ITEM-STRIPPED OCCURS 10 TIMES
011300                                     PIC X(20).
011400     05  FILLER                      PIC X(04).
011500
011600 01  WK-C-GENR-OUT-AREA.
011700     05  WK-C-GENR-OUT-TEXT          PIC X(80).
011800     05  WK-C-GENR-OUT-TAIL REDEFINES WK-C-GENR-OUT-TEXT.
011900         10  FILLER                  PIC X(60).
012000         10  WK-C-GENR-OUT-LAST20    PIC X(20).
012100
012200*****************
012300 LINKAGE SECTION.
012400*****************
012500 COPY GENR.
012600 EJECT
012700********************************************
012800 PROCEDURE DIVISION USING WK-C-GENR-RECORD.
012900********************************************
013000 MAIN-MODULE.
013100     PERFORM A000-PROCESS-CALLED-ROUTINE
013200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013300     EXIT PROGRAM.
013400
013500*---------------------------------------------------------------*
013600 A000-PROCESS-CALLED-ROUTINE.
013700*---------------------------------------------------------------*
013800     MOVE    SPACES            TO    WK-C-GENR-OUT-TEXT
013900                                      WK-C-GENR-ERROR-CD
014000                                      WK-C-GENR-FILE
014100                                      WK-C-GENR-MODE.
014200     MOVE    ZEROES            TO    WK-C-GENR-FS.
014300     MOVE    "N"               TO    WK-C-GENR-MALFORMED-SW.
014400     MOVE    WK-C-GENR-IN-TEXT TO    WK-C-GENR-TEXT.
014500     MOVE    ZERO              TO    WK-C-GENR-ITEM-CNT.
014600     MOVE    SPACES            TO    WK-C-GENR-ITEM-TAB
014700                                      WK-C-GENR-CLEAN-TAB
014800                                      WK-C-GENR-STRIP-TAB.
014900
015000     PERFORM B000-FIND-TEXT-LENGTH
015100        THRU B099-FIND-TEXT-LENGTH-EX.
015200
015300     IF  WK-C-GENR-LEN = ZERO
015400*        BLANK/MISSING GENRE TEXT - EMPTY LIST
015500         MOVE "[]"             TO    WK-C-GENR-OUT-TEXT
015600         GO TO A099-PROCESS-CALLED-ROUTINE-EX
015700     END-IF.
015800
015900     IF  WK-C-GENR-TEXT(1:1) = "["
016000     AND WK-C-GENR-TEXT(WK-C-GENR-LEN:1) = "]"
016100         PERFORM C000-PARSE-BRACKETED
016200            THRU C099-PARSE-BRACKETED-EX
016300     ELSE
016400         PERFORM D000-PARSE-PLAIN
016500            THRU D099-PARSE-PLAIN-EX
016600     END-IF.
016700
016800     PERFORM E000-BUILD-OUTPUT
016900        THRU E099-BUILD-OUTPUT-EX.
017000
017100 A099-PROCESS-CALLED-ROUTINE-EX.
017200     EXIT.
017300
017400*---------------------------------------------------------------*
017500*    FINDS THE LENGTH OF WK-C-GENR-TEXT BY SCANNING BACKWARD     *
017600*    FROM POSITION 80 UNTIL A NON-SPACE CHARACTER IS FOUND.      *
017700*---------------------------------------------------------------*
017800 B000-FIND-TEXT-LENGTH.
017900*---------------------------------------------------------------*
018000     MOVE    80                TO    WK-C-GENR-SCAN-IX.
018100     MOVE    "N"                TO   WK-C-GENR-FOUND-SW.
018200     PERFORM B010-SCAN-BACKWARD
018300        THRU B019-SCAN-BACKWARD-EX
018400        UNTIL WK-C-GENR-SCAN-IX < 1
018500           OR WK-C-GENR-FOUND-SW = "Y".
018600     MOVE    WK-C-GENR-SCAN-IX TO    WK-C-GENR-LEN.
018700
018800 B099-FIND-TEXT-LENGTH-EX.
018900     EXIT.
019000
019100 B010-SCAN-BACKWARD.
019200     IF  WK-C-GENR-TEXT(WK-C-GENR-SCAN-IX:1) NOT = SPACE
019300         MOVE "Y"              TO    WK-C-GENR-FOUND-SW
019400     ELSE
019500         SUBTRACT 1            FROM  WK-C-GENR-SCAN-IX
019600     END-IF.
019700
019800 B019-SCAN-BACKWARD-EX.
019900     EXIT.
020000
020100*---------------------------------------------------------------*
020200*    BRACKETED-LIST FORM - "['pop', 'rock']".  STRIP THE OUTER  *
020300*    BRACKETS AND SPLIT THE REMAINDER ON COMMAS.  AN UNBALANCED *
020400*    QUOTE COUNT INSIDE THE BRACKETS MEANS THE VALUE IS         *
020500*    MALFORMED - FALL BACK TO A PLAIN SPLIT OF THE WHOLE TEXT.  *
020600*---------------------------------------------------------------*
020700 C000-PARSE-BRACKETED.
020800*---------------------------------------------------------------*
020900     COMPUTE WK-C-GENR-INNER-LEN = WK-C-GENR-LEN - 2.
021000     MOVE    SPACES                TO WK-C-GENR-INNER-TEXT.
021100     IF  WK-C-GENR-INNER-LEN > ZERO
021200         MOVE WK-C-GENR-TEXT(2:WK-C-GENR-INNER-LEN)
021300                                    TO WK-C-GENR-INNER-TEXT
021400     END-IF.
021500
021600     MOVE    ZERO                  TO WK-C-GENR-QUOTE-CNT.
021700     INSPECT WK-C-GENR-INNER-TEXT
021800             TALLYING WK-C-GENR-QUOTE-CNT
021900             FOR ALL WK-C-GENR-SNGL-QUOTE.
022000     DIVIDE  WK-C-GENR-QUOTE-CNT BY 2
022100             GIVING WK-C-GENR-WORK-DIV
022200             REMAINDER WK-C-GENR-WORK-REM.
022300
022400     IF  WK-C-GENR-WORK-REM NOT = ZERO
022500         MOVE "Y"                  TO WK-C-GENR-MALFORMED-SW
022600         DISPLAY "ACLGENR - MALFORMED BRACKETED GENRE LIST - "
022700                 "FALLING BACK TO PLAIN SPLIT"
022800         PERFORM D000-PARSE-PLAIN
022900            THRU D099-PARSE-PLAIN-EX
023000         GO TO C099-PARSE-BRACKETED-EX
023100     END-IF.
023200
023300     MOVE    SPACES                TO WK-C-GENR-SPLIT-TEXT.
023400     MOVE    WK-C-GENR-INNER-TEXT  TO WK-C-GENR-SPLIT-TEXT.
023500     PERFORM F900-SPLIT-ON-COMMA
023600        THRU F999-SPLIT-ON-COMMA-EX.
023700
023800 C099-PARSE-BRACKETED-EX.
023900     EXIT.
024000
024100*---------------------------------------------------------------*
024200*    PLAIN COMMA-SEPARATED FORM (OR BRACKETED-FORM FALLBACK).   *
024300*---------------------------------------------------------------*
024400 D000-PARSE-PLAIN.
024500*---------------------------------------------------------------*
024600     MOVE    SPACES                TO WK-C-GENR-SPLIT-TEXT.
024700     MOVE    WK-C-GENR-TEXT        TO WK-C-GENR-SPLIT-TEXT.
024800     PERFORM F900-SPLIT-ON-COMMA
024900        THRU F999-SPLIT-ON-COMMA-EX.
025000
025100 D099-PARSE-PLAIN-EX.
025200     EXIT.
025300
025400*---------------------------------------------------------------*
025500*    RENDER THE CLEANED ITEM TABLE AS "['item1', 'item2']",     *
025600*    ASCII-STRIPPING EACH ITEM AS IT IS APPENDED.               *
025700*---------------------------------------------------------------*
025800 E000-BUILD-OUTPUT.
025900*---------------------------------------------------------------*
026000     MOVE    SPACES                TO WK-C-GENR-OUT-TEXT.
026100     IF  WK-C-GENR-ITEM-CNT = ZERO
026200         MOVE "[]"                 TO WK-C-GENR-OUT-TEXT
026300         GO TO E099-BUILD-OUTPUT-EX
026400     END-IF.
026500
026600     MOVE    1                     TO WK-C-GENR-OUT-POS.
026700     MOVE    ZERO                  TO WK-C-GENR-EMITTED.
026800     MOVE    "["                   TO
026900             WK-C-GENR-OUT-TEXT(WK-C-GENR-OUT-POS:1).
027000
027100     PERFORM E010-APPEND-ITEM
027200        THRU E019-APPEND-ITEM-EX
027300        VARYING WK-C-GENR-IX FROM 1 BY 1
027400        UNTIL WK-C-GENR-IX > 10.
027500
027600     ADD     1                     TO WK-C-GENR-OUT-POS.
027700     MOVE    "]"                   TO
027800             WK-C-GENR-OUT-TEXT(WK-C-GENR-OUT-POS:1).
027900
028000 E099-BUILD-OUTPUT-EX.
028100     EXIT.
028200
028300 E010-APPEND-ITEM.
028400     IF  WK-C-GENR-ITEM-CLEAN(WK-C-GENR-IX) = SPACES
028500         GO TO E019-APPEND-ITEM-EX
028600     END-IF.
028700
028800     PERFORM H000-ASCII-STRIP-ITEM
028900        THRU H099-ASCII-STRIP-ITEM-EX.
029000
029100     IF  WK-C-GENR-EMITTED > ZERO
029200         ADD  1                    TO WK-C-GENR-OUT-POS
029300         MOVE ","                  TO
029400              WK-C-GENR-OUT-TEXT(WK-C-GENR-OUT-POS:1)
029500         ADD  1                    TO WK-C-GENR-OUT-POS
029600         MOVE SPACE                TO
029700              WK-C-GENR-OUT-TEXT(WK-C-GENR-OUT-POS:1)
029800     END-IF.
029900
030000     ADD     1                     TO WK-C-GENR-OUT-POS.
030100     MOVE    WK-C-GENR-SNGL-QUOTE  TO
030200             WK-C-GENR-OUT-TEXT(WK-C-GENR-OUT-POS:1).
030300
030400     PERFORM F000-FIND-ITEM-LENGTH
030500        THRU F099-FIND-ITEM-LENGTH-EX.
030600
030700     IF  WK-C-GENR-ITEM-LEN > ZERO
030800         MOVE WK-C-GENR-ITEM-STRIPPED(WK-C-GENR-IX)
030900                                   (1:WK-C-GENR-ITEM-LEN)
031000           TO WK-C-GENR-OUT-TEXT
031100                                   (WK-C-GENR-OUT-POS + 1:
031200                                    WK-C-GENR-ITEM-LEN)
031300         ADD  WK-C-GENR-ITEM-LEN   TO WK-C-GENR-OUT-POS
031400     END-IF.
031500
031600     ADD     1                     TO WK-C-GENR-OUT-POS.
031700     MOVE    WK-C-GENR-SNGL-QUOTE  TO
031800             WK-C-GENR-OUT-TEXT(WK-C-GENR-OUT-POS:1).
031900     ADD     1                     TO WK-C-GENR-EMITTED.
032000
032100 E019-APPEND-ITEM-EX.
032200     EXIT.
032300
032400*---------------------------------------------------------------*
032500*    SPLITS WK-C-GENR-SPLIT-TEXT ON COMMAS INTO THE ITEM TABLE, *
032600*    THEN TRIMS AND COUNTS EACH NON-BLANK RESULT.               *
032700*---------------------------------------------------------------*
032800 F900-SPLIT-ON-COMMA.
032900*---------------------------------------------------------------*
033000     MOVE    SPACES              TO    WK-C-GENR-ITEM-TAB
033100                                        WK-C-GENR-CLEAN-TAB.
033200     UNSTRING WK-C-GENR-SPLIT-TEXT DELIMITED BY ","
033300         INTO WK-C-GENR-ITEM-TXT(1)  WK-C-GENR-ITEM-TXT(2)
033400              WK-C-GENR-ITEM-TXT(3)  WK-C-GENR-ITEM-TXT(4)
033500              WK-C-GENR-ITEM-TXT(5)  WK-C-GENR-ITEM-TXT(6)
033600              WK-C-GENR-ITEM-TXT(7)  WK-C-GENR-ITEM-TXT(8)
033700              WK-C-GENR-ITEM-TXT(9)  WK-C-GENR-ITEM-TXT(10).
033800
033900     MOVE    ZERO                TO    WK-C-GENR-ITEM-CNT.
034000     PERFORM F910-TRIM-AND-COUNT
034100        THRU F919-TRIM-AND-COUNT-EX
034200        VARYING WK-C-GENR-IX FROM 1 BY 1
034300        UNTIL WK-C-GENR-IX > 10.
034400
034500 F999-SPLIT-ON-COMMA-EX.
034600     EXIT.
034700
034800 F910-TRIM-AND-COUNT.
034900     IF  WK-C-GENR-ITEM-TXT(WK-C-GENR-IX) = SPACES
035000         GO TO F919-TRIM-AND-COUNT-EX
035100     END-IF.
035200
035300     PERFORM G000-TRIM-ITEM
035400        THRU G099-TRIM-ITEM-EX.
035500
035600     IF  WK-C-GENR-ITEM-CLEAN(WK-C-GENR-IX) NOT = SPACES
035700         ADD 1                   TO WK-C-GENR-ITEM-CNT
035800     END-IF.
035900
036000 F919-TRIM-AND-COUNT-EX.
036100     EXIT.
036200
036300*---------------------------------------------------------------*
036400*    FINDS THE LENGTH OF WK-C-GENR-ITEM-STRIPPED(WK-C-GENR-IX). *
036500*---------------------------------------------------------------*
036600 F000-FIND-ITEM-LENGTH.
036700*---------------------------------------------------------------*
036800     MOVE    20                    TO WK-C-GENR-SCAN-IX.
036900     MOVE    "N"                   TO WK-C-GENR-FOUND-SW.
037000     PERFORM F010-SCAN-ITEM-BACK
037100        THRU F019-SCAN-ITEM-BACK-EX
037200        UNTIL WK-C-GENR-SCAN-IX < 1
037300           OR WK-C-GENR-FOUND-SW = "Y".
037400     MOVE    WK-C-GENR-SCAN-IX     TO WK-C-GENR-ITEM-LEN.
037500
037600 F099-FIND-ITEM-LENGTH-EX.
037700     EXIT.
037800
037900 F010-SCAN-ITEM-BACK.
038000     IF  WK-C-GENR-ITEM-STRIPPED(WK-C-GENR-IX)
038100             (WK-C-GENR-SCAN-IX:1) NOT = SPACE
038200         MOVE "Y"                  TO WK-C-GENR-FOUND-SW
038300     ELSE
038400         SUBTRACT 1                FROM WK-C-GENR-SCAN-IX
038500     END-IF.
038600
038700 F019-SCAN-ITEM-BACK-EX.
038800     EXIT.
038900
039000*---------------------------------------------------------------*
039100*    TRIMS LEADING/TRAILING SPACE AND ONE SURROUNDING QUOTE     *
039200*    MARK (SINGLE OR DOUBLE) FROM WK-C-GENR-ITEM-TXT(IX), AND   *
039300*    LEAVES THE RESULT LEFT-JUSTIFIED IN WK-C-GENR-ITEM-CLEAN.  *
039400*---------------------------------------------------------------*
039500 G000-TRIM-ITEM.
039600*---------------------------------------------------------------*
039700     MOVE    1                     TO WK-C-GENR-START.
039800     MOVE    20                    TO WK-C-GENR-END.
039900
040000     PERFORM G010-SKIP-LEAD-SPACE
040100        THRU G019-SKIP-LEAD-SPACE-EX
040200        UNTIL WK-C-GENR-START > 20
040300           OR WK-C-GENR-ITEM-TXT(WK-C-GENR-IX)
040400                  (WK-C-GENR-START:1) NOT = SPACE.
040500
040600     PERFORM G020-SKIP-TRAIL-SPACE
040700        THRU G029-SKIP-TRAIL-SPACE-EX
040800        UNTIL WK-C-GENR-END < WK-C-GENR-START
040900           OR WK-C-GENR-ITEM-TXT(WK-C-GENR-IX)
041000                  (WK-C-GENR-END:1) NOT = SPACE.
041100
041200     IF  WK-C-GENR-START <= WK-C-GENR-END
041300         IF  WK-C-GENR-ITEM-TXT(WK-C-GENR-IX)
041400                 (WK-C-GENR-START:1) = WK-C-GENR-SNGL-QUOTE
041500         OR  WK-C-GENR-ITEM-TXT(WK-C-GENR-IX)
041600                 (WK-C-GENR-START:1) = WK-C-GENR-DBL-QUOTE
041700             ADD 1                 TO WK-C-GENR-START
041800         END-IF
041900     END-IF.
042000
042100     IF  WK-C-GENR-END >= WK-C-GENR-START
042200         IF  WK-C-GENR-ITEM-TXT(WK-C-GENR-IX)
042300                 (WK-C-GENR-END:1) = WK-C-GENR-SNGL-QUOTE
042400         OR  WK-C-GENR-ITEM-TXT(WK-C-GENR-IX)
042500                 (WK-C-GENR-END:1) = WK-C-GENR-DBL-QUOTE
042600             SUBTRACT 1            FROM WK-C-GENR-END
042700         END-IF
042800     END-IF.
042900
043000     MOVE    SPACES                TO
043100             WK-C-GENR-ITEM-CLEAN(WK-C-GENR-IX).
043200     IF  WK-C-GENR-START <= WK-C-GENR-END
043300         COMPUTE WK-C-GENR-ITEM-LEN =
043400                 WK-C-GENR-END - WK-C-GENR-START + 1
043500         MOVE WK-C-GENR-ITEM-TXT(WK-C-GENR-IX)
043600                 (WK-C-GENR-START:WK-C-GENR-ITEM-LEN)
043700           TO WK-C-GENR-ITEM-CLEAN(WK-C-GENR-IX)
043800                 (1:WK-C-GENR-ITEM-LEN)
043900         MOVE WK-C-GENR-ITEM-LEN
044000           TO WK-C-GENR-CLEAN-LEN(WK-C-GENR-IX)
044100     ELSE
044200         MOVE ZERO
044300           TO WK-C-GENR-CLEAN-LEN(WK-C-GENR-IX)
044400     END-IF.
044500
044600 G099-TRIM-ITEM-EX.
044700     EXIT.
044800
044900 G010-SKIP-LEAD-SPACE.
045000     ADD     1                     TO WK-C-GENR-START.
045100
045200 G019-SKIP-LEAD-SPACE-EX.
045300     EXIT.
045400
045500 G020-SKIP-TRAIL-SPACE.
045600     SUBTRACT 1                    FROM WK-C-GENR-END.
045700
045800 G029-SKIP-TRAIL-SPACE-EX.
045900     EXIT.
046000
046100*---------------------------------------------------------------*
046200*    DROPS ANY CHARACTER NOT FOUND IN WK-C-ASCII-PRINTABLE      *
046300*    (SPACE THROUGH TILDE) FROM WK-C-GENR-ITEM-CLEAN(IX) INTO   *
046400*    WK-C-GENR-ITEM-STRIPPED(IX), WITHOUT REPLACING IT.  ONLY   *
046500*    THE WK-C-GENR-CLEAN-LEN(IX) BYTES OF REAL TEXT ARE         *
046600*    SCANNED - A GENUINE EMBEDDED SPACE IN THE MIDDLE OF THE    *
046700*    ITEM IS KEPT, ONLY THE TRAILING PAD IS LEFT OUT.  USES ITS *
046800*    OWN WK-C-GENR-STRIP-POS COUNTER - IT MUST NOT SHARE        *
046900*    WK-C-GENR-OUT-POS, WHICH E010-APPEND-ITEM IS STILL USING   *
047000*    FOR THE OVERALL OUTPUT LINE POSITION WHEN THIS IS CALLED.  *
047100*---------------------------------------------------------------*
047200 H000-ASCII-STRIP-ITEM.
047300*---------------------------------------------------------------*
047400     MOVE    SPACES                TO
047500             WK-C-GENR-ITEM-STRIPPED(WK-C-GENR-IX).
047600     MOVE    ZERO                  TO WK-C-GENR-STRIP-POS.
047700     PERFORM H010-STRIP-ONE-CHAR
047800        THRU H019-STRIP-ONE-CHAR-EX
047900        VARYING WK-C-GENR-CHAR-IX FROM 1 BY 1
048000        UNTIL WK-C-GENR-CHAR-IX > WK-C-GENR-CLEAN-LEN(WK-C-GENR-IX).
048100
048200 H099-ASCII-STRIP-ITEM-EX.
048300     EXIT.
048400
048500 H010-STRIP-ONE-CHAR.
048600     MOVE    ZERO                  TO WK-C-ASCII-FOUND-CNT.
048700     INSPECT WK-C-ASCII-PRINTABLE
048800             TALLYING WK-C-ASCII-FOUND-CNT
048900             FOR ALL WK-C-GENR-ITEM-CLEAN(WK-C-GENR-IX)
049000                         (WK-C-GENR-CHAR-IX:1).
049100     IF  WK-C-ASCII-FOUND-CNT > ZERO
049200         ADD  1                    TO WK-C-GENR-STRIP-POS
049300         MOVE WK-C-GENR-ITEM-CLEAN(WK-C-GENR-IX)
049400                 (WK-C-GENR-CHAR-IX:1)
049500           TO WK-C-GENR-ITEM-STRIPPED(WK-C-GENR-IX)
049600                 (WK-C-GENR-STRIP-POS:1)
049700     END-IF.
049800
049900 H019-STRIP-ONE-CHAR-EX.
050000     EXIT.
050100
050200******************************************************************
050300************** END OF PROGRAM SOURCE -  ACLGENR ***************
050400******************************************************************

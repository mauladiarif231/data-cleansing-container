000100*----------------------------------------------------------------*
000200*    LINKAGE RECORD FOR CALLED ROUTINE ACLGENR - GENRE LIST      *
000300*    PARSE/RENDER.                                               *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------*
000700* P09ACL TMPRVD  14/03/1994 - INITIAL VERSION                       P09ACL
000800* P10ACL TMPFYM  09/08/1998 - ADD WK-C-GENR-MALFORMED-SW FOR THE    P10ACL
000900*                BRACKETED-LIST FALLBACK WARNING.                   P10ACL
001000*----------------------------------------------------------------*
001100 01  WK-C-GENR-RECORD.
001200     05  WK-C-GENR-INPUT.
001300         10  WK-C-GENR-IN-TEXT     PIC X(80).
001400     05  WK-C-GENR-OUTPUT.
001500         10  WK-C-GENR-OUT-TEXT    PIC X(80).
001600         10  WK-C-GENR-MALFORMED-SW PIC X(01).
001700             88  WK-C-GENR-WAS-MALFORMED  VALUE "Y".
001800         10  WK-C-GENR-ERROR-CD    PIC X(07).
001900         10  WK-C-GENR-FILE        PIC X(10).
002000         10  WK-C-GENR-MODE        PIC X(07).
002100         10  WK-C-GENR-FS          PIC X(02).
002200     05  FILLER                    PIC X(05).

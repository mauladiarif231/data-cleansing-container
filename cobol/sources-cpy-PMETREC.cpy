000100 05  PMETREC-RECORD               PIC X(75).
000200*  I-O FORMAT:PMETRECR  FROM FILE ACLMETLG   OF LIBRARY ACLLIB
000300*
000400     05  PMETRECR  REDEFINES PMETREC-RECORD.
000500         06  PMET-EXEC-DATE        PIC X(10).
000600*                                RUN DATE YYYY-MM-DD
000700         06  PMET-TOTAL-RECS       PIC 9(07).
000800*                                ACCEPTED + REJECTED
000900         06  PMET-CLEAN-RECS       PIC 9(07).
001000*                                ACCEPTED-RECORD COUNT FOR RUN
001100         06  PMET-REJECT-RECS      PIC 9(07).
001200*                                REJECTED-RECORD COUNT FOR RUN
001300         06  PMET-RUN-ID           PIC X(40).
001400*                                RUN IDENTIFIER
001500         06  FILLER                PIC X(04).

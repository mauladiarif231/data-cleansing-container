000100*----------------------------------------------------------------*
000200*    LINKAGE RECORD FOR CALLED ROUTINE ACLTRKV - FEATURED        *
000300*    TRACK-ID LIST VALIDATION/RENDER.                            *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------*
000700* P11ACL TMPRVD  14/03/1994 - INITIAL VERSION                       P11ACL
000800* P03ACL DCKABINGUE 21/02/2001 - ADD WK-C-TRKV-OFFENDER-TAB -       P03ACL
000900*                "FIRST 5 OFFENDERS" WARNING TEXT.                  P03ACL
001000*----------------------------------------------------------------*
001100 01  WK-C-TRKV-RECORD.
001200     05  WK-C-TRKV-INPUT.
001300         10  WK-C-TRKV-IN-TEXT     PIC X(120).
001400     05  WK-C-TRKV-OUTPUT.
001500         10  WK-C-TRKV-OUT-TEXT    PIC X(120).
001600         10  WK-C-TRKV-INVALID-CNT PIC 9(03).
001700         10  WK-C-TRKV-OFFENDER-TAB.
001800             15  WK-C-TRKV-OFFENDER OCCURS 5 TIMES
001900                                    PIC X(22).
002000         10  WK-C-TRKV-ERROR-CD    PIC X(07).
002100         10  WK-C-TRKV-FILE        PIC X(10).
002200         10  WK-C-TRKV-MODE        PIC X(07).
002300         10  WK-C-TRKV-FS          PIC X(02).
002400     05  FILLER                    PIC X(05).

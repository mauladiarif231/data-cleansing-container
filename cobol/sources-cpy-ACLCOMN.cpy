000100*****************************************************************
000200* COPYBOOK    :  ACLCOMN
000300* DESCRIPTION :  COMMON WORKING STORAGE FOR THE ARTIST CLEANSING
000400*                (ACL) APPLICATION.  FILE STATUS SWITCHES, RUN
000500*                DATE/TIME WORK AREA AND GENERAL PURPOSE FLAGS
000600*                SHARED BY EVERY PROGRAM IN THE SUITE.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* P01ACL 14/03/1994 TMPRVD  INITIAL VERSION - LIFTED OUT OF         P01ACL
001100*                           ACLMAIN WORKING STORAGE SO EACH         P01ACL
001200*                           CALLED ROUTINE SHARES ONE COPY OF       P01ACL
001300*                           THE FILE STATUS CONDITION NAMES.        P01ACL
001400* P02ACL 02/11/1995 TMPJP6  ADD WK-C-EOF / WK-C-DUPLICATE-KEY       P02ACL
001500*                           FOR THE SEQUENTIAL REGISTRY AND         P02ACL
001600*                           MASTER FILE HANDLING IN ACLFREG.        P02ACL
001700* Y2KACL 09/08/1998 TMPFYM  YEAR 2000 PROJECT - WK-C-RUN-CCYYMMDD   Y2KACL
001800*                           EXPANDED FROM 6 TO 8 BYTES SO THE       Y2KACL
001900*                           CENTURY IS CARRIED EXPLICITLY.          Y2KACL
002000* P03ACL 21/02/2001 DCKABINGUE  ADD WK-C-TRACK-OFFENDER-TAB FOR     P03ACL
002100*                           THE "FIRST 5 OFFENDERS" WARNING TEXT    P03ACL
002200*                           USED BY ACLTRKV.                        P03ACL
002300* P04ACL 21/02/2001 DCKABINGUE  ADD WK-C-ASCII-PRINTABLE TABLE -    P04ACL
002400*                           ONE COPY OF THE "KEEP THESE" CHARACTER  P04ACL
002500*                           SET SHARED BY ACLCLNS/ACLGENR/ACLTRKV   P04ACL
002600*                           SO THE STRIPPING RULE CANNOT DRIFT      P04ACL
002700*                           BETWEEN THE THREE ROUTINES.             P04ACL
002800*****************************************************************
002900 77  WK-C-FILE-STATUS            PIC X(02).
003000     88  WK-C-SUCCESSFUL                  VALUE "00".
003100     88  WK-C-DUPLICATE-KEY               VALUE "22".
003200     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
003300     88  WK-C-EOF                         VALUE "10".
003400     88  WK-C-END-OF-PAGE                 VALUE "04".
003500
003600 01  WK-C-COMMON-SWITCHES.
003700     05  WK-C-FOUND               PIC X(01) VALUE "Y".
003800         88  WK-C-IS-FOUND                VALUE "Y".
003900     05  WK-C-NOT-FOUND           PIC X(01) VALUE "N".
004000         88  WK-C-IS-NOT-FOUND            VALUE "N".
004100     05  WK-C-FIRST-TIME-SW       PIC X(01) VALUE "Y".
004200     05  WK-C-EOF-SW              PIC X(01) VALUE "N".
004300         88  WK-C-AT-EOF                  VALUE "Y".
004400     05  FILLER                   PIC X(04).
004500
004600*----------------------------------------------------------------*
004700*    RUN DATE / TIME WORK AREA - POPULATED FROM THE RUNSTAMP     *
004800*    PASSED TO ACLMAIN AT JOB START (YYYYMMDDTHHMMSS TEXT).      *
004900*----------------------------------------------------------------*
005000 01  WK-C-RUN-TIMESTAMP.
005100     05  WK-C-RUN-CCYYMMDD        PIC X(08).
005200     05  WK-C-RUN-SEP             PIC X(01).
005300     05  WK-C-RUN-HHMMSS          PIC X(06).
005400     05  FILLER                   PIC X(05).
005500
005600 01  WK-C-TODAY-CCYYMMDD.
005700     05  WK-C-TODAY-CCYY          PIC 9(04).
005800     05  WK-C-TODAY-MM            PIC 9(02).
005900     05  WK-C-TODAY-DD            PIC 9(02).
006000     05  FILLER                   PIC X(02).
006100
006200*----------------------------------------------------------------*
006300*    STANDARD ERROR-REPORTING SUB-FIELDS RETURNED BY MOST        *
006400*    CALLED ROUTINES IN THIS SUITE (SAME SHAPE AS THE ORIGINAL   *
006500*    ACLFREG LINKAGE RECORD FROM THE 1994 PILOT).                *
006600*----------------------------------------------------------------*
006700 01  WK-C-STANDARD-ERROR-AREA.
006800     05  WK-C-STD-ERROR-CD        PIC X(07) VALUE SPACES.
006900     05  WK-C-STD-FILE            PIC X(10) VALUE SPACES.
007000     05  WK-C-STD-MODE            PIC X(07) VALUE SPACES.
007100     05  WK-C-STD-KEY             PIC X(22) VALUE SPACES.
007200     05  WK-C-STD-FS              PIC X(02) VALUE SPACES.
007300     05  FILLER                   PIC X(06).
007400
007500*----------------------------------------------------------------*
007600*    "FIRST 5 OFFENDERS" TEXT TABLE - SHARED SHAPE FOR THE       *
007700*    INVALID TRACK-ID WARNING MESSAGE (SEE ACLTRKV).             *
007800*----------------------------------------------------------------*
007900 01  WK-C-OFFENDER-TAB.
008000     05  WK-C-OFFENDER-ENTRY OCCURS 5 TIMES
008100                             INDEXED BY WK-X-OFFENDER.
008200         10  WK-C-OFFENDER-ID     PIC X(22).
008300     05  FILLER                   PIC X(04).
008400
008500*----------------------------------------------------------------*
008600*    "KEEP THESE" TABLE FOR THE NON-ASCII STRIP RULE - EVERY      *
008700*    CHARACTER FROM SPACE (X'20') TO TILDE (X'7E') IN COLLATING   *
008800*    ORDER.  A SOURCE CHARACTER NOT PRESENT HERE IS DROPPED, NOT  *
008900*    REPLACED.                                                    *
009000*----------------------------------------------------------------*
009100 01  WK-C-ASCII-PRINTABLE   PIC X(95)   VALUE
009200     " !""#$%&'()*+,-./0123456789:;<=>?@ABCDEFGHIJKLM
009300-    "NOPQRSTUVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~".
009400 77  WK-C-ASCII-FOUND-CNT   PIC 9(03)   COMP VALUE ZERO.

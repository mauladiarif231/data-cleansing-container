000100*----------------------------------------------------------------*
000200*    LINKAGE RECORD FOR CALLED ROUTINE ACLFREG - INPUT EXTRACT   *
000300*    FINGERPRINT LOOKUP/REGISTRATION.                            *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------*
000700* P12ACL TMPRVD  14/03/1994 - INITIAL VERSION                       P12ACL
000800* P02ACL TMPJP6  02/11/1995 - ADD WK-C-FREG-SKIP-SW SO ACLMAIN      P02ACL
000900*                CAN TELL "ALREADY PROCESSED" APART FROM A          P02ACL
001000*                GENUINE FILE ERROR.                                P02ACL
001100*----------------------------------------------------------------*
001200 01  WK-C-FREG-RECORD.
001300     05  WK-C-FREG-INPUT.
001400         10  WK-C-FREG-IN-HASH     PIC X(32).
001500         10  WK-C-FREG-IN-PATH     PIC X(100).
001600     05  WK-C-FREG-OUTPUT.
001700         10  WK-C-FREG-FOUND-SW    PIC X(01).
001800             88  WK-C-FREG-IS-FOUND       VALUE "Y".
001900         10  WK-C-FREG-SKIP-SW     PIC X(01).
002000             88  WK-C-FREG-SKIP-RUN       VALUE "Y".
002100         10  WK-C-FREG-ERROR-CD    PIC X(07).
002200         10  WK-C-FREG-FILE        PIC X(10).
002300         10  WK-C-FREG-MODE        PIC X(07).
002400         10  WK-C-FREG-FS          PIC X(02).
002500     05  FILLER                    PIC X(05).

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ACLTRKV.
000500 AUTHOR.         TMPRVD.
000600 INSTALLATION.   ACL BATCH SERVICES.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  SUBROUTINE - FEATURED TRACK-ID LIST VALIDATION.
001200*               SPLITS THE RAW FEATURED-TRACK-ID TEXT OFF THE
001300*               ARTIST EXTRACT ON COMMAS, KEEPS ONLY TOKENS THAT
001400*               ARE EXACTLY 22 ALPHANUMERIC CHARACTERS, AND
001500*               RENDERS THE SURVIVORS BACK AS A NORMALISED LIST
001600*               LITERAL.  DROPPED TOKENS ARE COUNTED AND THE
001700*               FIRST FIVE ARE KEPT FOR THE CALLER'S WARNING
001800*               MESSAGE.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* P11ACL TMPRVD     14/03/1994 - INITIAL VERSION                    P11ACL
002400* P03ACL DCKABINGUE  21/02/2001 - ADD THE "FIRST 5 OFFENDERS"       P03ACL
002500*                   CAPTURE USING THE SHARED WK-C-OFFENDER-TAB      P03ACL
002600*                   SCRATCH AREA OUT OF ACLCOMN.                    P03ACL
002700* P24ACL MKPATEL     14/06/2003 - DROP THE BRACKET/QUOTE-MARK       P24ACL
002800*                   STRIPPING STEP OUT OF D000-TRIM-TOKEN - A       P24ACL
002900*                   TOKEN STILL WRAPPED IN A BRACKET OR QUOTE       P24ACL
003000*                   AFTER THE SPACE TRIM IS NOT A VALID 22-BYTE     P24ACL
003100*                   ID AND MUST FAIL ON LENGTH/CONTENT, NOT BE      P24ACL
003200*                   UNWRAPPED AND LET THROUGH.                      P24ACL
003300*----------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100
004200***************
004300 DATA DIVISION.
004400***************
004500 WORKING-STORAGE SECTION.
004600*************************
004700 01  FILLER                          PIC X(24)        VALUE
004800     "** PROGRAM ACLTRKV  **".
004900
005000* ------------------ PROGRAM WORKING STORAGE -------------------*
005100 01  WK-C-COMMON.
005200 COPY ACLCOMN.
005300
005400 01  WK-C-TRKV-ALNUM             PIC X(62)   VALUE
005500     "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz01234567"
005600     "89".
005700
005800 01  WK-C-TRKV-SCAN-AREA.
005900     05  WK-C-TRKV-TEXT              PIC X(120).
006000     05  WK-C-TRKV-TEXT-CHUNKS REDEFINES WK-C-TRKV-TEXT.
006100         10  WK-C-TRKV-CHUNK OCCURS 6 TIMES
006200                                     PIC X(20).
006300     05  WK-C-TRKV-LEN               PIC 9(03) COMP VALUE ZERO.
006400     05  WK-C-TRKV-SCAN-IX           PIC 9(03) COMP VALUE ZERO.
006500     05  WK-C-TRKV-FOUND-SW          PIC X(01) VALUE "N".
006600     05  FILLER                      PIC X(04).
006700
006800 77  WK-C-TRKV-ITEM-CNT              PIC 9(02) COMP VALUE ZERO.
006900 77  WK-C-TRKV-VALID-CNT             PIC 9(02) COMP VALUE ZERO.
007000 77  WK-C-TRKV-INVALID-WORK          PIC 9(03) COMP VALUE ZERO.
007100 77  WK-C-TRKV-OFFENDER-CNT          PIC 9(01) COMP VALUE ZERO.
007200 77  WK-C-TRKV-IX                    PIC 9(02) COMP VALUE ZERO.
007300 77  WK-C-TRKV-START                 PIC 9(03) COMP VALUE ZERO.
007400 77  WK-C-TRKV-END                   PIC 9(03) COMP VALUE ZERO.
007500 77  WK-C-TRKV-ITEM-LEN              PIC 9(03) COMP VALUE ZERO.
007600 77  WK-C-TRKV-OUT-POS               PIC 9(03) COMP VALUE ZERO.
007700 77  WK-C-TRKV-CHAR-IX               PIC 9(03) COMP VALUE ZERO.
007800 77  WK-C-TRKV-EMITTED               PIC 9(02) COMP VALUE ZERO.
007900 77  WK-C-TRKV-VALID-SW              PIC X(01) VALUE "Y".
008000
008100 01  WK-C-TRKV-ITEM-TAB.
008200     05  WK-C-TRKV-ITEM-TXT      OCCURS 6 TIMES
008300                                     PIC X(22).
008400 01  WK-C-TRKV-ITEM-TAB-FLAT REDEFINES WK-C-TRKV-ITEM-TAB
008500                                     PIC X(132).
008600
008700 01  WK-C-TRKV-CLEAN-TAB.
008800     05  WK-C-TRKV-ITEM-CLEAN    OCCURS 6 TIMES
008900                                     PIC X(22).
009000     05  FILLER                      PIC X(04).
009100 01  WK-C-TRKV-OK-TAB.
009200     05  WK-C-TRKV-ITEM-OK       OCCURS 6 TIMES
009300                                     PIC X(01).
009400     05  FILLER                      PIC X(04).
009500 01  WK-C-TRKV-STRIP-TAB.
009600     05  WK-C-TRKV-ITEM-STRIPPED OCCURS 6 TIMES
009700                                     PIC X(22).
009800     05  FILLER                      PIC X(04).
009900
010000 01  WK-C-TRKV-OUT-AREA.
010100     05  WK-C-TRKV-OUT-TEXT          PIC X(120).
010200     05  WK-C-TRKV-OUT-TAIL REDEFINES WK-C-TRKV-OUT-TEXT.
010300         10  FILLER                  PIC X(100).
010400         10  WK-C-TRKV-OUT-LAST20    PIC X(20).
010500
010600*****************
010700 LINKAGE SECTION.
010800*****************
010900 COPY TRKV.
011000 EJECT
011100********************************************
011200 PROCEDURE DIVISION USING WK-C-TRKV-RECORD.
011300********************************************
011400 MAIN-MODULE.
011500     PERFORM A000-PROCESS-CALLED-ROUTINE
011600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011700     EXIT PROGRAM.
011800
011900*---------------------------------------------------------------*
012000 A000-PROCESS-CALLED-ROUTINE.
012100*---------------------------------------------------------------*
012200     MOVE    SPACES            TO    WK-C-TRKV-OUT-TEXT
012300                                      WK-C-TRKV-OFFENDER-TAB
012400                                      WK-C-TRKV-ERROR-CD
012500                                      WK-C-TRKV-FILE
012600                                      WK-C-TRKV-MODE
012700                                      WK-C-OFFENDER-TAB.
012800     MOVE    ZEROES            TO    WK-C-TRKV-FS
012900                                      WK-C-TRKV-INVALID-CNT.
013000     MOVE    WK-C-TRKV-IN-TEXT TO    WK-C-TRKV-TEXT.
013100     MOVE    ZERO              TO    WK-C-TRKV-OFFENDER-CNT
013200                                      WK-C-TRKV-INVALID-WORK.
013300
013400     PERFORM B000-FIND-TEXT-LENGTH
013500        THRU B099-FIND-TEXT-LENGTH-EX.
013600
013700     IF  WK-C-TRKV-LEN = ZERO
013800*        BLANK/MISSING TRACK-ID TEXT - EMPTY LIST
013900         MOVE "[]"             TO    WK-C-TRKV-OUT-TEXT
014000         GO TO A099-PROCESS-CALLED-ROUTINE-EX
014100     END-IF.
014200
014300     PERFORM C900-SPLIT-AND-VALIDATE
014400        THRU C999-SPLIT-AND-VALIDATE-EX.
014500
014600     PERFORM E000-BUILD-OUTPUT
014700        THRU E099-BUILD-OUTPUT-EX.
014800
014900     PERFORM F000-COPY-OFFENDERS
015000        THRU F099-COPY-OFFENDERS-EX.
015100
015200     MOVE    WK-C-TRKV-INVALID-WORK TO WK-C-TRKV-INVALID-CNT.
015300
015400     IF  WK-C-TRKV-INVALID-WORK > ZERO
015500         DISPLAY "ACLTRKV - " WK-C-TRKV-INVALID-WORK
015600                 " INVALID TRACK ID(S) DROPPED"
015700         IF  WK-C-TRKV-INVALID-WORK > 5
015800             DISPLAY "ACLTRKV - AND MORE"
015900         END-IF
016000     END-IF.
016100
016200 A099-PROCESS-CALLED-ROUTINE-EX.
016300     EXIT.
016400
016500*---------------------------------------------------------------*
016600*    FINDS THE LENGTH OF WK-C-TRKV-TEXT BY SCANNING BACKWARD    *
016700*    FROM POSITION 120 UNTIL A NON-SPACE CHARACTER IS FOUND.    *
016800*---------------------------------------------------------------*
016900 B000-FIND-TEXT-LENGTH.
017000*---------------------------------------------------------------*
017100     MOVE    120               TO    WK-C-TRKV-SCAN-IX.
017200     MOVE    "N"                TO   WK-C-TRKV-FOUND-SW.
017300     PERFORM B010-SCAN-BACKWARD
017400        THRU B019-SCAN-BACKWARD-EX
017500        UNTIL WK-C-TRKV-SCAN-IX < 1
017600           OR WK-C-TRKV-FOUND-SW = "Y".
017700     MOVE    WK-C-TRKV-SCAN-IX TO    WK-C-TRKV-LEN.
017800
017900 B099-FIND-TEXT-LENGTH-EX.
018000     EXIT.
018100
018200 B010-SCAN-BACKWARD.
018300     IF  WK-C-TRKV-TEXT(WK-C-TRKV-SCAN-IX:1) NOT = SPACE
018400         MOVE "Y"              TO    WK-C-TRKV-FOUND-SW
018500     ELSE
018600         SUBTRACT 1            FROM  WK-C-TRKV-SCAN-IX
018700     END-IF.
018800
018900 B019-SCAN-BACKWARD-EX.
019000     EXIT.
019100
019200*---------------------------------------------------------------*
019300*    SPLITS THE RAW TEXT ON COMMAS AND VALIDATES EACH TOKEN.    *
019400*---------------------------------------------------------------*
019500 C900-SPLIT-AND-VALIDATE.
019600*---------------------------------------------------------------*
019700     MOVE    SPACES              TO    WK-C-TRKV-ITEM-TAB
019800                                        WK-C-TRKV-CLEAN-TAB
019900                                        WK-C-TRKV-OK-TAB
020000                                        WK-C-TRKV-STRIP-TAB.
020100     UNSTRING WK-C-TRKV-TEXT DELIMITED BY ","
020200         INTO WK-C-TRKV-ITEM-TXT(1) WK-C-TRKV-ITEM-TXT(2)
020300              WK-C-TRKV-ITEM-TXT(3) WK-C-TRKV-ITEM-TXT(4)
020400              WK-C-TRKV-ITEM-TXT(5) WK-C-TRKV-ITEM-TXT(6).
020500
020600     MOVE    ZERO                TO    WK-C-TRKV-ITEM-CNT
020700                                        WK-C-TRKV-VALID-CNT.
020800     PERFORM C910-PROCESS-ONE-TOKEN
020900        THRU C919-PROCESS-ONE-TOKEN-EX
021000        VARYING WK-C-TRKV-IX FROM 1 BY 1
021100        UNTIL WK-C-TRKV-IX > 6.
021200
021300 C999-SPLIT-AND-VALIDATE-EX.
021400     EXIT.
021500
021600 C910-PROCESS-ONE-TOKEN.
021700     IF  WK-C-TRKV-ITEM-TXT(WK-C-TRKV-IX) = SPACES
021800         GO TO C919-PROCESS-ONE-TOKEN-EX
021900     END-IF.
022000     ADD     1                   TO WK-C-TRKV-ITEM-CNT.
022100
022200     PERFORM D000-TRIM-TOKEN
022300        THRU D099-TRIM-TOKEN-EX.
022400
022500     MOVE    "N"                 TO WK-C-TRKV-VALID-SW.
022600     IF  WK-C-TRKV-ITEM-LEN = 22
022700         PERFORM D900-CHECK-ALNUM
022800            THRU D999-CHECK-ALNUM-EX
022900     END-IF.
023000
023100     IF  WK-C-TRKV-VALID-SW = "Y"
023200         ADD 1                   TO WK-C-TRKV-VALID-CNT
023300         MOVE "Y"                TO WK-C-TRKV-ITEM-OK(WK-C-TRKV-IX)
023400         MOVE WK-C-TRKV-ITEM-CLEAN(WK-C-TRKV-IX)
023500           TO WK-C-TRKV-ITEM-STRIPPED(WK-C-TRKV-IX)
023600     ELSE
023700         MOVE "N"                TO WK-C-TRKV-ITEM-OK(WK-C-TRKV-IX)
023800         ADD 1                   TO WK-C-TRKV-INVALID-WORK
023900         IF  WK-C-TRKV-OFFENDER-CNT < 5
024000             ADD 1               TO WK-C-TRKV-OFFENDER-CNT
024100             MOVE WK-C-TRKV-ITEM-CLEAN(WK-C-TRKV-IX)
024200               TO WK-C-OFFENDER-ID(WK-C-TRKV-OFFENDER-CNT)
024300         END-IF
024400     END-IF.
024500
024600 C919-PROCESS-ONE-TOKEN-EX.
024700     EXIT.
024800
024900*---------------------------------------------------------------*
025000*    TRIMS LEADING/TRAILING SPACE ONLY FROM THE CURRENT TOKEN - *
025100*    A TOKEN MUST BE EXACTLY 22 ALPHANUMERIC CHARACTERS ONCE    *
025200*    TRIMMED, SO A BRACKET/QUOTE-WRAPPED TOKEN FAILS ON LENGTH  *
025300*    OR CONTENT RATHER THAN BEING UNWRAPPED HERE.               *
025400*---------------------------------------------------------------*
025500 D000-TRIM-TOKEN.
025600*---------------------------------------------------------------*
025700     MOVE    1                     TO WK-C-TRKV-START.
025800     MOVE    22                    TO WK-C-TRKV-END.
025900
026000     PERFORM D010-SKIP-LEAD-SPACE
026100        THRU D019-SKIP-LEAD-SPACE-EX
026200        UNTIL WK-C-TRKV-START > 22
026300           OR WK-C-TRKV-ITEM-TXT(WK-C-TRKV-IX)
026400                  (WK-C-TRKV-START:1) NOT = SPACE.
026500
026600     PERFORM D020-SKIP-TRAIL-SPACE
026700        THRU D029-SKIP-TRAIL-SPACE-EX
026800        UNTIL WK-C-TRKV-END < WK-C-TRKV-START
026900           OR WK-C-TRKV-ITEM-TXT(WK-C-TRKV-IX)
027000                  (WK-C-TRKV-END:1) NOT = SPACE.
027100
027200     MOVE    SPACES                TO
027300             WK-C-TRKV-ITEM-CLEAN(WK-C-TRKV-IX).
027400     MOVE    ZERO                  TO WK-C-TRKV-ITEM-LEN.
027500     IF  WK-C-TRKV-START <= WK-C-TRKV-END
027600         COMPUTE WK-C-TRKV-ITEM-LEN =
027700                 WK-C-TRKV-END - WK-C-TRKV-START + 1
027800         MOVE WK-C-TRKV-ITEM-TXT(WK-C-TRKV-IX)
027900                 (WK-C-TRKV-START:WK-C-TRKV-ITEM-LEN)
028000           TO WK-C-TRKV-ITEM-CLEAN(WK-C-TRKV-IX)
028100                 (1:WK-C-TRKV-ITEM-LEN)
028200     END-IF.
028300
028400 D099-TRIM-TOKEN-EX.
028500     EXIT.
028600
028700 D010-SKIP-LEAD-SPACE.
028800     ADD     1                     TO WK-C-TRKV-START.
028900
029000 D019-SKIP-LEAD-SPACE-EX.
029100     EXIT.
029200
029300 D020-SKIP-TRAIL-SPACE.
029400     SUBTRACT 1                    FROM WK-C-TRKV-END.
029500
029600 D029-SKIP-TRAIL-SPACE-EX.
029700     EXIT.
029800
029900*---------------------------------------------------------------*
030000*    CONFIRMS ALL 22 CHARACTERS OF THE TRIMMED TOKEN ARE        *
030100*    ALPHANUMERIC.  ANY OTHER CHARACTER FAILS THE TOKEN.        *
030200*---------------------------------------------------------------*
030300 D900-CHECK-ALNUM.
030400*---------------------------------------------------------------*
030500     MOVE    "Y"                   TO WK-C-TRKV-VALID-SW.
030600     PERFORM D910-CHECK-ONE-CHAR
030700        THRU D919-CHECK-ONE-CHAR-EX
030800        VARYING WK-C-TRKV-CHAR-IX FROM 1 BY 1
030900        UNTIL WK-C-TRKV-CHAR-IX > 22
031000           OR WK-C-TRKV-VALID-SW = "N".
031100
031200 D999-CHECK-ALNUM-EX.
031300     EXIT.
031400
031500 D910-CHECK-ONE-CHAR.
031600     MOVE    ZERO                  TO WK-C-ASCII-FOUND-CNT.
031700     INSPECT WK-C-TRKV-ALNUM
031800             TALLYING WK-C-ASCII-FOUND-CNT
031900             FOR ALL WK-C-TRKV-ITEM-CLEAN(WK-C-TRKV-IX)
032000                         (WK-C-TRKV-CHAR-IX:1).
032100     IF  WK-C-ASCII-FOUND-CNT = ZERO
032200         MOVE "N"                  TO WK-C-TRKV-VALID-SW
032300     END-IF.
032400
032500 D919-CHECK-ONE-CHAR-EX.
032600     EXIT.
032700
032800*---------------------------------------------------------------*
032900*    RENDERS THE VALID TOKENS AS "['id1', 'id2']".              *
033000*---------------------------------------------------------------*
033100 E000-BUILD-OUTPUT.
033200*---------------------------------------------------------------*
033300     MOVE    SPACES                TO WK-C-TRKV-OUT-TEXT.
033400     IF  WK-C-TRKV-VALID-CNT = ZERO
033500         MOVE "[]"                 TO WK-C-TRKV-OUT-TEXT
033600         GO TO E099-BUILD-OUTPUT-EX
033700     END-IF.
033800
033900     MOVE    1                     TO WK-C-TRKV-OUT-POS.
034000     MOVE    ZERO                  TO WK-C-TRKV-EMITTED.
034100     MOVE    "["                   TO
034200             WK-C-TRKV-OUT-TEXT(WK-C-TRKV-OUT-POS:1).
034300
034400     PERFORM E010-APPEND-ITEM
034500        THRU E019-APPEND-ITEM-EX
034600        VARYING WK-C-TRKV-IX FROM 1 BY 1
034700        UNTIL WK-C-TRKV-IX > 6.
034800
034900     ADD     1                     TO WK-C-TRKV-OUT-POS.
035000     MOVE    "]"                   TO
035100             WK-C-TRKV-OUT-TEXT(WK-C-TRKV-OUT-POS:1).
035200
035300 E099-BUILD-OUTPUT-EX.
035400     EXIT.
035500
035600 E010-APPEND-ITEM.
035700     IF  WK-C-TRKV-ITEM-OK(WK-C-TRKV-IX) NOT = "Y"
035800         GO TO E019-APPEND-ITEM-EX
035900     END-IF.
036000
036100     IF  WK-C-TRKV-EMITTED > ZERO
036200         ADD  1                    TO WK-C-TRKV-OUT-POS
036300         MOVE ","                  TO
036400              WK-C-TRKV-OUT-TEXT(WK-C-TRKV-OUT-POS:1)
036500         ADD  1                    TO WK-C-TRKV-OUT-POS
036600         MOVE SPACE                TO
036700              WK-C-TRKV-OUT-TEXT(WK-C-TRKV-OUT-POS:1)
036800     END-IF.
036900
037000     ADD     1                     TO WK-C-TRKV-OUT-POS.
037100     MOVE    "'"                   TO
037200             WK-C-TRKV-OUT-TEXT(WK-C-TRKV-OUT-POS:1).
037300     MOVE    WK-C-TRKV-ITEM-STRIPPED(WK-C-TRKV-IX)
037400       TO    WK-C-TRKV-OUT-TEXT(WK-C-TRKV-OUT-POS + 1:22).
037500     ADD     22                    TO WK-C-TRKV-OUT-POS.
037600     ADD     1                     TO WK-C-TRKV-OUT-POS.
037700     MOVE    "'"                   TO
037800             WK-C-TRKV-OUT-TEXT(WK-C-TRKV-OUT-POS:1).
037900     ADD     1                     TO WK-C-TRKV-EMITTED.
038000
038100 E019-APPEND-ITEM-EX.
038200     EXIT.
038300
038400*---------------------------------------------------------------*
038500*    COPIES THE FIRST FIVE OFFENDERS FROM THE SHARED SCRATCH    *
038600*    TABLE IN ACLCOMN INTO THE LINKAGE OUTPUT TABLE.             *
038700*---------------------------------------------------------------*
038800 F000-COPY-OFFENDERS.
038900*---------------------------------------------------------------*
039000     PERFORM F010-COPY-ONE-OFFENDER
039100        THRU F019-COPY-ONE-OFFENDER-EX
039200        VARYING WK-C-TRKV-IX FROM 1 BY 1
039300        UNTIL WK-C-TRKV-IX > 5.
039400
039500 F099-COPY-OFFENDERS-EX.
039600     EXIT.
039700
039800 F010-COPY-ONE-OFFENDER.
039900     IF  WK-C-TRKV-IX <= WK-C-TRKV-OFFENDER-CNT
040000         MOVE WK-C-OFFENDER-ID(WK-C-TRKV-IX)
040100           TO WK-C-TRKV-OFFENDER(WK-C-TRKV-IX)
040200     ELSE
040300         MOVE SPACES
040400           TO WK-C-TRKV-OFFENDER(WK-C-TRKV-IX)
040500     END-IF.
040600
040700 F019-COPY-ONE-OFFENDER-EX.
040800     EXIT.
040900
041000******************************************************************
041100************** END OF PROGRAM SOURCE -  ACLTRKV ***************
041200******************************************************************
041300
000100*----------------------------------------------------------------*
000200*    LINKAGE RECORD FOR CALLED ROUTINE ACLCLNS - ONE INPUT       *
000300*    EXTRACT RECORD IN, ONE CLEANSED RECORD OUT.                 *
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------*
000700* P07ACL TMPRVD  14/03/1994 - INITIAL VERSION                       P07ACL
000800* P08ACL DCKABINGUE 21/02/2001 - ADD WK-C-CLNS-INVALID-DATE-SW      P08ACL
000900*                AND WK-C-CLNS-RUN-ID SO THE CALLER CAN LOG THE     P08ACL
001000*                OFFENDING ARTIST ID WITHOUT A SECOND LOOK-UP.      P08ACL
001100* P14ACL DCKABINGUE 05/03/2001 - PASS THE ACLTRKV INVALID-COUNT     P14ACL
001200*                AND FIRST-5-OFFENDERS LIST BACK UP THROUGH THIS    P14ACL
001300*                RECORD SO ACLMAIN CAN WARN ON BAD TRACK IDS        P14ACL
001400*                WITHOUT CALLING ACLTRKV A SECOND TIME ITSELF.      P14ACL
001500*----------------------------------------------------------------*
001600 01  WK-C-CLNS-RECORD.
001700     05  WK-C-CLNS-INPUT.
001800         10  WK-C-CLNS-IN-DATES    PIC X(10).
001900         10  WK-C-CLNS-IN-IDS      PIC X(22).
002000         10  WK-C-CLNS-IN-NAMES    PIC X(40).
002100         10  WK-C-CLNS-IN-MLISTNR  PIC X(12).
002200         10  WK-C-CLNS-IN-MLISTNR-9 REDEFINES
002300             WK-C-CLNS-IN-MLISTNR  PIC 9(12).
002400         10  WK-C-CLNS-IN-POPUL    PIC X(03).
002500         10  WK-C-CLNS-IN-POPUL-9  REDEFINES
002600             WK-C-CLNS-IN-POPUL    PIC 9(03).
002700         10  WK-C-CLNS-IN-FOLLWRS  PIC X(12).
002800         10  WK-C-CLNS-IN-FOLLWRS-9 REDEFINES
002900             WK-C-CLNS-IN-FOLLWRS  PIC 9(12).
003000         10  WK-C-CLNS-IN-GENRES   PIC X(80).
003100         10  WK-C-CLNS-IN-FSTREL   PIC X(04).
003200         10  WK-C-CLNS-IN-LSTREL   PIC X(04).
003300         10  WK-C-CLNS-IN-NUMREL   PIC X(04).
003400         10  WK-C-CLNS-IN-NUMREL-9 REDEFINES
003500             WK-C-CLNS-IN-NUMREL   PIC 9(04).
003600         10  WK-C-CLNS-IN-NUMTRK   PIC X(05).
003700         10  WK-C-CLNS-IN-NUMTRK-9 REDEFINES
003800             WK-C-CLNS-IN-NUMTRK   PIC 9(05).
003900         10  WK-C-CLNS-IN-PLAYLF   PIC X(20).
004000         10  WK-C-CLNS-IN-FTRKID   PIC X(120).
004100     05  WK-C-CLNS-OUTPUT.
004200         10  WK-C-CLNS-OUT-DATES   PIC X(10).
004300         10  WK-C-CLNS-OUT-IDS     PIC X(22).
004400         10  WK-C-CLNS-OUT-NAMES   PIC X(40).
004500         10  WK-C-CLNS-OUT-MLISTNR PIC 9(12).
004600         10  WK-C-CLNS-OUT-POPUL   PIC 9(03).
004700         10  WK-C-CLNS-OUT-FOLLWRS PIC 9(12).
004800         10  WK-C-CLNS-OUT-GENRES  PIC X(80).
004900         10  WK-C-CLNS-OUT-FSTREL  PIC X(04).
005000         10  WK-C-CLNS-OUT-LSTREL  PIC X(04).
005100         10  WK-C-CLNS-OUT-NUMREL  PIC 9(04).
005200         10  WK-C-CLNS-OUT-NUMTRK  PIC 9(05).
005300         10  WK-C-CLNS-OUT-PLAYLF  PIC X(20).
005400         10  WK-C-CLNS-OUT-FTRKID  PIC X(120).
005500         10  WK-C-CLNS-INVALID-DATE-SW PIC X(01).
005600             88  WK-C-CLNS-DATE-INVALID    VALUE "Y".
005700         10  WK-C-CLNS-TRKV-INVALID-CNT PIC 9(03).
005800         10  WK-C-CLNS-TRKV-OFFENDER-TAB.
005900             15  WK-C-CLNS-TRKV-OFFENDER OCCURS 5 TIMES
006000                                    PIC X(22).
006100         10  WK-C-CLNS-ERROR-CD    PIC X(07).
006200         10  WK-C-CLNS-FILE        PIC X(10).
006300         10  WK-C-CLNS-MODE        PIC X(07).
006400         10  WK-C-CLNS-KEY         PIC X(22).
006500         10  WK-C-CLNS-FS          PIC X(02).
006600     05  FILLER                    PIC X(05).

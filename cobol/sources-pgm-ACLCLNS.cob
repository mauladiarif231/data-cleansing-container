000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ACLCLNS.
000500 AUTHOR.         TMPRVD.
000600 INSTALLATION.   ACL BATCH SERVICES.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS PROGRAM WILL SERVE AS A COMMON MODULE TO
001200*               CLEANSE ONE ARTIST EXTRACT RECORD FOR ACLMAIN -
001300*               NORMALISES THE OBSERVATION DATE, UPPER-CASES AND
001400*               ASCII-STRIPS THE ARTIST NAME, ASCII-STRIPS THE
001500*               PLAYLIST TEXT, DEFAULTS THE FIVE NUMERIC COUNTS
001600*               WHEN THE RAW TEXT IS BLANK OR NOT ALL DIGITS, AND
001700*               CALLS ACLGENR/ACLTRKV TO RENDER THE GENRE AND
001800*               FEATURED TRACK-ID LISTS.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* P07ACL TMPRVD      14/03/1994 - INITIAL VERSION                   P07ACL
002400* P08ACL DCKABINGUE   21/02/2001 - ADD THE INVALID-DATE SWITCH TO   P08ACL
002500*                    THE OUTPUT RECORD AND THE WARNING DISPLAY SO   P08ACL
002600*                    ACLMAIN CAN TALLY REJECTS WITHOUT RE-TESTING   P08ACL
002700*                    THE DATE ITSELF.                               P08ACL
002800* P12ACL DCKABINGUE   28/02/2001 - NUMERIC DEFAULTING RULE NOW      P12ACL
002900*                    TESTS THE ALPHANUMERIC VIEW OF EACH COUNT      P12ACL
003000*                    FIELD FOR ALL-DIGITS BEFORE TRUSTING THE       P12ACL
003100*                    NUMERIC REDEFINES - A BLANK OR "N/A" COUNT     P12ACL
003200*                    OFF THE EXTRACT WAS CAUSING A DATA EXCEPTION   P12ACL
003300*                    ON THE OLD CODE.                               P12ACL
003400* P14ACL DCKABINGUE   05/03/2001 - G000-CALL-ACLTRKV NOW COPIES     P14ACL
003500*                    THE INVALID-COUNT AND OFFENDER LIST BACK TO    P14ACL
003600*                    THE OUTPUT RECORD FOR ACLMAIN'S WARNING LOG.   P14ACL
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500
004600***************
004700 DATA DIVISION.
004800***************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                          PIC X(24)        VALUE
005200     "** PROGRAM ACLCLNS  **".
005300
005400* ------------------ PROGRAM WORKING STORAGE -------------------*
005500 01  WK-C-COMMON.
005600 COPY ACLCOMN.
005700
005800*----------------------------------------------------------------*
005900*    DATE NORMALISATION WORK AREA - BREAKS THE RAW DD-MM-YYYY /   *
006000*    DD/MM/YYYY TEXT DOWN INTO ITS THREE PARTS FOR VALIDATION.    *
006100*----------------------------------------------------------------*
006200 01  WK-C-CLNS-DATE-WORK.
006300     05  WK-C-CLNS-DATE-TEXT          PIC X(10).
006400     05  WK-C-CLNS-DATE-DMY REDEFINES WK-C-CLNS-DATE-TEXT.
006500         10  WK-C-CLNS-DATE-DD        PIC X(02).
006600         10  WK-C-CLNS-DATE-SEP1      PIC X(01).
006700         10  WK-C-CLNS-DATE-MM        PIC X(02).
006800         10  WK-C-CLNS-DATE-SEP2      PIC X(01).
006900         10  WK-C-CLNS-DATE-YYYY      PIC X(04).
007000     05  WK-C-CLNS-DATE-OK-SW         PIC X(01).
007100     05  FILLER                       PIC X(05).
007200
007300 01  WK-C-CLNS-DATE-NUM.
007400     05  WK-C-CLNS-DATE-DD-N          PIC 9(02).
007500     05  WK-C-CLNS-DATE-MM-N          PIC 9(02).
007600     05  WK-C-CLNS-DATE-YYYY-N        PIC 9(04).
007700     05  FILLER                       PIC X(02).
007800
007900*----------------------------------------------------------------*
008000*    GENERIC "ALL DIGITS" CHECK WORK AREA - SHARED BY THE DATE   *
008100*    PART VALIDATION AND THE NUMERIC-DEFAULTING ROUTINE BELOW.   *
008200*----------------------------------------------------------------*
008300 01  WK-C-CLNS-DIGITS                 PIC X(10) VALUE
008400     "0123456789".
008500
008600 01  WK-C-CLNS-CHK-WORK.
008700     05  WK-C-CLNS-CHK-TEXT           PIC X(12).
008800     05  WK-C-CLNS-CHK-LEN            PIC 9(02) COMP.
008900     05  WK-C-CLNS-CHK-IX             PIC 9(02) COMP.
009000     05  WK-C-CLNS-CHK-SW             PIC X(01).
009100     05  FILLER                       PIC X(05).
009200
009300*----------------------------------------------------------------*
009400*    NUMERIC-DEFAULTING WORK AREA - A RAW EXTRACT COUNT FIELD    *
009500*    THAT IS BLANK OR CONTAINS ANYTHING BUT DIGITS AND TRAILING  *
009600*    PAD DEFAULTS TO ZERO.  A GOOD VALUE IS RIGHT-JUSTIFIED WITH *
009700*    LEADING ZEROS INTO WK-C-CLNS-NUM-RJUST SO IT CAN BE MOVED   *
009800*    STRAIGHT INTO A NUMERIC OUTPUT FIELD OF ANY OF THE FIVE     *
009900*    WIDTHS THIS ROUTINE HANDLES (3, 4, 5 OR 12 BYTES).          *
010000*----------------------------------------------------------------*
010100 01  WK-C-CLNS-NUM-WORK.
010200     05  WK-C-CLNS-NUM-SRC            PIC X(12).
010300     05  WK-C-CLNS-NUM-LEN            PIC 9(02) COMP.
010400     05  WK-C-CLNS-NUM-DIGLEN         PIC 9(02) COMP.
010500     05  WK-C-CLNS-NUM-IX             PIC 9(02) COMP.
010600     05  WK-C-CLNS-NUM-VALID-SW       PIC X(01).
010700     05  WK-C-CLNS-NUM-STOP-SW        PIC X(01).
010800     05  WK-C-CLNS-NUM-RJUST          PIC X(12).
010900     05  WK-C-CLNS-NUM-RJUST-9 REDEFINES
011000         WK-C-CLNS-NUM-RJUST          PIC 9(12).
011100     05  FILLER                       PIC X(04).
011200
011300*----------------------------------------------------------------*
011400*    NAME / PLAYLIST UPPER-CASE + ASCII-STRIP WORK AREA - SHARED *
011500*    BY BOTH FIELDS, ONE AT A TIME.                              *
011600*----------------------------------------------------------------*
011700 01  WK-C-CLNS-STRIP-WORK.
011800     05  WK-C-CLNS-STRIP-SRC          PIC X(40).
011900     05  WK-C-CLNS-STRIP-SRC-HALF REDEFINES
012000         WK-C-CLNS-STRIP-SRC.
012100         10  WK-C-CLNS-STRIP-FIRST20  PIC X(20).
012200         10  WK-C-CLNS-STRIP-LAST20   PIC X(20).
012300     05  WK-C-CLNS-STRIP-DST          PIC X(40).
012400     05  WK-C-CLNS-STRIP-LEN          PIC 9(02) COMP.
012500     05  WK-C-CLNS-STRIP-IX           PIC 9(02) COMP.
012600     05  WK-C-CLNS-STRIP-POS          PIC 9(02) COMP.
012700     05  FILLER                       PIC X(05).
012800
012900* --------- LOCAL COPIES OF THE CALLED-ROUTINE RECORDS ----------*
013000*    (COPIED HERE, IN WORKING STORAGE, SO THIS ROUTINE HAS ITS   *
013100*    OWN DATA AREA TO PASS ON THE CALL - THE LINKAGE RECORD OF   *
013200*    ACLGENR/ACLTRKV IS DESCRIBED ONCE IN EACH COPYBOOK.)        *
013300 COPY GENR.
013400 COPY TRKV.
013500
013600*****************
013700 LINKAGE SECTION.
013800*****************
013900 COPY CLNS.
014000
014100 EJECT
014200********************************************
014300 PROCEDURE DIVISION USING WK-C-CLNS-RECORD.
014400********************************************
014500 MAIN-MODULE.
014600     PERFORM A000-PROCESS-CALLED-ROUTINE
014700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
014800     EXIT PROGRAM.
014900
015000*---------------------------------------------------------------*
015100*    DISPATCHES EACH FIELD-LEVEL CLEANSING STEP IN TURN AND     *
015200*    COPIES THE DEDUP KEY (ARTIST ID) STRAIGHT THROUGH.         *
015300*---------------------------------------------------------------*
015400 A000-PROCESS-CALLED-ROUTINE.
015500*---------------------------------------------------------------*
015600     MOVE    SPACES            TO    WK-C-CLNS-OUTPUT.
015700     MOVE    ZEROES            TO    WK-C-CLNS-FS.
015800     MOVE    WK-C-CLNS-IN-IDS  TO    WK-C-CLNS-OUT-IDS.
015900
016000     PERFORM B000-NORMALIZE-DATE
016100        THRU B099-NORMALIZE-DATE-EX.
016200
016300     PERFORM C000-NORMALIZE-NAME
016400        THRU C099-NORMALIZE-NAME-EX.
016500
016600     PERFORM D000-STRIP-PLAYLIST
016700        THRU D099-STRIP-PLAYLIST-EX.
016800
016900     PERFORM E000-DEFAULT-NUMERICS
017000        THRU E099-DEFAULT-NUMERICS-EX.
017100
017200     MOVE    WK-C-CLNS-IN-FSTREL  TO WK-C-CLNS-OUT-FSTREL.
017300     MOVE    WK-C-CLNS-IN-LSTREL  TO WK-C-CLNS-OUT-LSTREL.
017400
017500     PERFORM F000-CALL-ACLGENR
017600        THRU F099-CALL-ACLGENR-EX.
017700
017800     PERFORM G000-CALL-ACLTRKV
017900        THRU G099-CALL-ACLTRKV-EX.
018000
018100 A099-PROCESS-CALLED-ROUTINE-EX.
018200     EXIT.
018300
018400*---------------------------------------------------------------*
018500*    DATE NORMALISATION - DD-MM-YYYY OR DD/MM/YYYY INTO          *
018600*    YYYY-MM-DD.  DAY MUST BE 01-31, MONTH MUST BE 01-12, BOTH   *
018700*    SEPARATORS MUST MATCH AND BE "-" OR "/", AND ALL THREE      *
018800*    PARTS MUST BE NUMERIC.  ANYTHING ELSE LEAVES THE OUTPUT     *
018900*    DATE BLANK, SETS WK-C-CLNS-INVALID-DATE-SW TO "Y" AND       *
019000*    WARNS WITH THE OFFENDING ARTIST ID.                         *
019100*---------------------------------------------------------------*
019200 B000-NORMALIZE-DATE.
019300*---------------------------------------------------------------*
019400     MOVE    WK-C-CLNS-IN-DATES    TO WK-C-CLNS-DATE-TEXT.
019500     MOVE    SPACES                TO WK-C-CLNS-OUT-DATES.
019600     MOVE    "N"                   TO WK-C-CLNS-INVALID-DATE-SW.
019700     MOVE    "Y"                   TO WK-C-CLNS-DATE-OK-SW.
019800
019900     IF      WK-C-CLNS-DATE-SEP1 NOT = "-"
020000     AND     WK-C-CLNS-DATE-SEP1 NOT = "/"
020100             MOVE "N"              TO WK-C-CLNS-DATE-OK-SW
020200     END-IF.
020300     IF      WK-C-CLNS-DATE-SEP2 NOT = WK-C-CLNS-DATE-SEP1
020400             MOVE "N"              TO WK-C-CLNS-DATE-OK-SW
020500     END-IF.
020600
020700     MOVE    WK-C-CLNS-DATE-DD     TO WK-C-CLNS-CHK-TEXT.
020800     MOVE    2                     TO WK-C-CLNS-CHK-LEN.
020900     PERFORM L000-ALL-DIGITS
021000        THRU L099-ALL-DIGITS-EX.
021100     IF      WK-C-CLNS-CHK-SW = "N"
021200             MOVE "N"              TO WK-C-CLNS-DATE-OK-SW
021300     END-IF.
021400
021500     MOVE    WK-C-CLNS-DATE-MM     TO WK-C-CLNS-CHK-TEXT.
021600     MOVE    2                     TO WK-C-CLNS-CHK-LEN.
021700     PERFORM L000-ALL-DIGITS
021800        THRU L099-ALL-DIGITS-EX.
021900     IF      WK-C-CLNS-CHK-SW = "N"
022000             MOVE "N"              TO WK-C-CLNS-DATE-OK-SW
022100     END-IF.
022200
022300     MOVE    WK-C-CLNS-DATE-YYYY   TO WK-C-CLNS-CHK-TEXT.
022400     MOVE    4                     TO WK-C-CLNS-CHK-LEN.
022500     PERFORM L000-ALL-DIGITS
022600        THRU L099-ALL-DIGITS-EX.
022700     IF      WK-C-CLNS-CHK-SW = "N"
022800             MOVE "N"              TO WK-C-CLNS-DATE-OK-SW
022900     END-IF.
023000
023100     IF      WK-C-CLNS-DATE-OK-SW = "Y"
023200             MOVE WK-C-CLNS-DATE-DD   TO WK-C-CLNS-DATE-DD-N
023300             MOVE WK-C-CLNS-DATE-MM   TO WK-C-CLNS-DATE-MM-N
023400             MOVE WK-C-CLNS-DATE-YYYY TO WK-C-CLNS-DATE-YYYY-N
023500             IF  WK-C-CLNS-DATE-DD-N < 1
023600             OR  WK-C-CLNS-DATE-DD-N > 31
023700                 MOVE "N"         TO WK-C-CLNS-DATE-OK-SW
023800             END-IF
023900             IF  WK-C-CLNS-DATE-MM-N < 1
024000             OR  WK-C-CLNS-DATE-MM-N > 12
024100                 MOVE "N"         TO WK-C-CLNS-DATE-OK-SW
024200             END-IF
024300     END-IF.
024400
024500     IF      WK-C-CLNS-DATE-OK-SW = "Y"
024600             MOVE WK-C-CLNS-DATE-YYYY  TO
024700                  WK-C-CLNS-OUT-DATES(1:4)
024800             MOVE "-"                  TO
024900                  WK-C-CLNS-OUT-DATES(5:1)
025000             MOVE WK-C-CLNS-DATE-MM    TO
025100                  WK-C-CLNS-OUT-DATES(6:2)
025200             MOVE "-"                  TO
025300                  WK-C-CLNS-OUT-DATES(8:1)
025400             MOVE WK-C-CLNS-DATE-DD    TO
025500                  WK-C-CLNS-OUT-DATES(10:2)
025600     ELSE
025700             MOVE "Y"              TO
025800                  WK-C-CLNS-INVALID-DATE-SW
025900             DISPLAY "ACLCLNS - INVALID OBSERVATION DATE FOR "
026000                     "ARTIST ID " WK-C-CLNS-IN-IDS
026100     END-IF.
026200
026300 B099-NORMALIZE-DATE-EX.
026400     EXIT.
026500
026600*---------------------------------------------------------------*
026700*    ARTIST NAME - UPPER-CASE VIA INSPECT CONVERTING, THEN      *
026800*    ASCII-STRIP USING THE COMMON TABLE OUT OF ACLCOMN.         *
026900*---------------------------------------------------------------*
027000 C000-NORMALIZE-NAME.
027100*---------------------------------------------------------------*
027200     MOVE    WK-C-CLNS-IN-NAMES    TO WK-C-CLNS-STRIP-SRC.
027300     INSPECT WK-C-CLNS-STRIP-SRC
027400             CONVERTING "abcdefghijklmnopqrstuvwxyz"
027500                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027600     MOVE    40                    TO WK-C-CLNS-STRIP-LEN.
027700     PERFORM N000-ASCII-STRIP-GENERIC
027800        THRU N099-ASCII-STRIP-GENERIC-EX.
027900     MOVE    WK-C-CLNS-STRIP-DST   TO WK-C-CLNS-OUT-NAMES.
028000
028100 C099-NORMALIZE-NAME-EX.
028200     EXIT.
028300
028400*---------------------------------------------------------------*
028500*    PLAYLIST TEXT - ASCII-STRIP ONLY, NO CASE CHANGE.          *
028600*---------------------------------------------------------------*
028700 D000-STRIP-PLAYLIST.
028800*---------------------------------------------------------------*
028900     MOVE    SPACES                TO WK-C-CLNS-STRIP-SRC.
029000     MOVE    WK-C-CLNS-IN-PLAYLF   TO WK-C-CLNS-STRIP-FIRST20.
029100     MOVE    20                    TO WK-C-CLNS-STRIP-LEN.
029200     PERFORM N000-ASCII-STRIP-GENERIC
029300        THRU N099-ASCII-STRIP-GENERIC-EX.
029400     MOVE    WK-C-CLNS-STRIP-DST(1:20) TO WK-C-CLNS-OUT-PLAYLF.
029500
029600 D099-STRIP-PLAYLIST-EX.
029700     EXIT.
029800
029900*---------------------------------------------------------------*
030000*    MONTHLY LISTENERS, POPULARITY, FOLLOWERS, RELEASE COUNT    *
030100*    AND TRACK COUNT - EACH DEFAULTS TO ZERO WHEN THE RAW TEXT  *
030200*    IS BLANK OR CONTAINS A NON-DIGIT CHARACTER.                *
030300*---------------------------------------------------------------*
030400 E000-DEFAULT-NUMERICS.
030500*---------------------------------------------------------------*
030600     MOVE    WK-C-CLNS-IN-MLISTNR  TO WK-C-CLNS-NUM-SRC.
030700     MOVE    12                    TO WK-C-CLNS-NUM-LEN.
030800     PERFORM K000-NUMERIC-DEFAULT
030900        THRU K099-NUMERIC-DEFAULT-EX.
031000     MOVE    WK-C-CLNS-NUM-RJUST(1:12) TO WK-C-CLNS-OUT-MLISTNR.
031100
031200     MOVE    WK-C-CLNS-IN-POPUL    TO WK-C-CLNS-NUM-SRC.
031300     MOVE    3                     TO WK-C-CLNS-NUM-LEN.
031400     PERFORM K000-NUMERIC-DEFAULT
031500        THRU K099-NUMERIC-DEFAULT-EX.
031600     MOVE    WK-C-CLNS-NUM-RJUST(10:3) TO WK-C-CLNS-OUT-POPUL.
031700
031800     MOVE    WK-C-CLNS-IN-FOLLWRS  TO WK-C-CLNS-NUM-SRC.
031900     MOVE    12                    TO WK-C-CLNS-NUM-LEN.
032000     PERFORM K000-NUMERIC-DEFAULT
032100        THRU K099-NUMERIC-DEFAULT-EX.
032200     MOVE    WK-C-CLNS-NUM-RJUST(1:12) TO WK-C-CLNS-OUT-FOLLWRS.
032300
032400     MOVE    WK-C-CLNS-IN-NUMREL   TO WK-C-CLNS-NUM-SRC.
032500     MOVE    4                     TO WK-C-CLNS-NUM-LEN.
032600     PERFORM K000-NUMERIC-DEFAULT
032700        THRU K099-NUMERIC-DEFAULT-EX.
032800     MOVE    WK-C-CLNS-NUM-RJUST(9:4) TO WK-C-CLNS-OUT-NUMREL.
032900
033000     MOVE    WK-C-CLNS-IN-NUMTRK   TO WK-C-CLNS-NUM-SRC.
033100     MOVE    5                     TO WK-C-CLNS-NUM-LEN.
033200     PERFORM K000-NUMERIC-DEFAULT
033300        THRU K099-NUMERIC-DEFAULT-EX.
033400     MOVE    WK-C-CLNS-NUM-RJUST(8:5) TO WK-C-CLNS-OUT-NUMTRK.
033500
033600 E099-DEFAULT-NUMERICS-EX.
033700     EXIT.
033800
033900*---------------------------------------------------------------*
034000*    CALLS ACLGENR TO PARSE/RENDER THE RAW GENRE LIST TEXT.     *
034100*---------------------------------------------------------------*
034200 F000-CALL-ACLGENR.
034300*---------------------------------------------------------------*
034400     MOVE    SPACES                TO WK-C-GENR-RECORD.
034500     MOVE    WK-C-CLNS-IN-GENRES   TO WK-C-GENR-IN-TEXT.
034600     CALL    "ACLGENR"             USING WK-C-GENR-RECORD.
034700     MOVE    WK-C-GENR-OUT-TEXT    TO WK-C-CLNS-OUT-GENRES.
034800
034900 F099-CALL-ACLGENR-EX.
035000     EXIT.
035100
035200*---------------------------------------------------------------*
035300*    CALLS ACLTRKV TO VALIDATE/RENDER THE FEATURED TRACK IDS.   *
035400*---------------------------------------------------------------*
035500 G000-CALL-ACLTRKV.
035600*---------------------------------------------------------------*
035700     MOVE    SPACES                TO WK-C-TRKV-RECORD.
035800     MOVE    WK-C-CLNS-IN-FTRKID   TO WK-C-TRKV-IN-TEXT.
035900     CALL    "ACLTRKV"             USING WK-C-TRKV-RECORD.
036000     MOVE    WK-C-TRKV-OUT-TEXT    TO WK-C-CLNS-OUT-FTRKID.
036100     MOVE    WK-C-TRKV-INVALID-CNT TO WK-C-CLNS-TRKV-INVALID-CNT.
036200     MOVE    WK-C-TRKV-OFFENDER-TAB TO
036300             WK-C-CLNS-TRKV-OFFENDER-TAB.
036400
036500 G099-CALL-ACLTRKV-EX.
036600     EXIT.
036700
036800*---------------------------------------------------------------*
036900*    RIGHT-JUSTIFIES AND ZERO-FILLS A RAW NUMERIC-COUNT FIELD.  *
037000*    WK-C-CLNS-NUM-SRC/WK-C-CLNS-NUM-LEN ARE SET BY THE CALLER; *
037100*    THE RESULT IS LEFT IN WK-C-CLNS-NUM-RJUST, ZERO WHEN THE   *
037200*    SOURCE IS BLANK OR CONTAINS A NON-DIGIT CHARACTER.         *
037300*---------------------------------------------------------------*
037400 K000-NUMERIC-DEFAULT.
037500*---------------------------------------------------------------*
037600     MOVE    "Y"                   TO WK-C-CLNS-NUM-VALID-SW.
037700     MOVE    "N"                   TO WK-C-CLNS-NUM-STOP-SW.
037800     MOVE    ZERO                  TO WK-C-CLNS-NUM-DIGLEN.
037900
038000     IF      WK-C-CLNS-NUM-SRC(1:WK-C-CLNS-NUM-LEN) = SPACES
038100             MOVE "N"              TO WK-C-CLNS-NUM-VALID-SW
038200     ELSE
038300             PERFORM K010-FIND-DIGIT-LEN
038400                THRU K019-FIND-DIGIT-LEN-EX
038500                VARYING WK-C-CLNS-NUM-IX FROM 1 BY 1
038600                UNTIL WK-C-CLNS-NUM-IX > WK-C-CLNS-NUM-LEN
038700                   OR WK-C-CLNS-NUM-STOP-SW = "Y"
038800             IF  WK-C-CLNS-NUM-DIGLEN = ZERO
038900                 MOVE "N"          TO WK-C-CLNS-NUM-VALID-SW
039000             END-IF
039100     END-IF.
039200
039300     MOVE    ZERO                  TO WK-C-CLNS-NUM-RJUST-9.
039400     IF      WK-C-CLNS-NUM-VALID-SW = "Y"
039500             MOVE WK-C-CLNS-NUM-SRC(1:WK-C-CLNS-NUM-DIGLEN)
039600               TO WK-C-CLNS-NUM-RJUST
039700                       (13 - WK-C-CLNS-NUM-DIGLEN:
039800                        WK-C-CLNS-NUM-DIGLEN)
039900     END-IF.
040000
040100 K099-NUMERIC-DEFAULT-EX.
040200     EXIT.
040300
040400 K010-FIND-DIGIT-LEN.
040500     IF      WK-C-CLNS-NUM-SRC(WK-C-CLNS-NUM-IX:1) = SPACE
040600             MOVE "Y"              TO WK-C-CLNS-NUM-STOP-SW
040700     ELSE
040800             MOVE ZERO             TO WK-C-ASCII-FOUND-CNT
040900             INSPECT WK-C-CLNS-DIGITS
041000                     TALLYING WK-C-ASCII-FOUND-CNT
041100                     FOR ALL WK-C-CLNS-NUM-SRC
041200                                 (WK-C-CLNS-NUM-IX:1)
041300             IF  WK-C-ASCII-FOUND-CNT = ZERO
041400                 MOVE "Y"          TO WK-C-CLNS-NUM-STOP-SW
041500                 MOVE "N"          TO WK-C-CLNS-NUM-VALID-SW
041600             ELSE
041700                 ADD 1             TO WK-C-CLNS-NUM-DIGLEN
041800             END-IF
041900     END-IF.
042000
042100 K019-FIND-DIGIT-LEN-EX.
042200     EXIT.
042300
042400*---------------------------------------------------------------*
042500*    CHECKS THAT THE FIRST WK-C-CLNS-CHK-LEN BYTES OF           *
042600*    WK-C-CLNS-CHK-TEXT ARE ALL DIGITS.  SETS WK-C-CLNS-CHK-SW  *
042700*    TO "Y" OR "N".                                             *
042800*---------------------------------------------------------------*
042900 L000-ALL-DIGITS.
043000*---------------------------------------------------------------*
043100     MOVE    "Y"                   TO WK-C-CLNS-CHK-SW.
043200     PERFORM L010-CHECK-ONE-DIGIT
043300        THRU L019-CHECK-ONE-DIGIT-EX
043400        VARYING WK-C-CLNS-CHK-IX FROM 1 BY 1
043500        UNTIL WK-C-CLNS-CHK-IX > WK-C-CLNS-CHK-LEN
043600           OR WK-C-CLNS-CHK-SW = "N".
043700
043800 L099-ALL-DIGITS-EX.
043900     EXIT.
044000
044100 L010-CHECK-ONE-DIGIT.
044200     MOVE    ZERO                  TO WK-C-ASCII-FOUND-CNT.
044300     INSPECT WK-C-CLNS-DIGITS
044400             TALLYING WK-C-ASCII-FOUND-CNT
044500             FOR ALL WK-C-CLNS-CHK-TEXT(WK-C-CLNS-CHK-IX:1).
044600     IF      WK-C-ASCII-FOUND-CNT = ZERO
044700             MOVE "N"              TO WK-C-CLNS-CHK-SW
044800     END-IF.
044900
045000 L019-CHECK-ONE-DIGIT-EX.
045100     EXIT.
045200
045300*---------------------------------------------------------------*
045400*    ASCII-STRIPS THE FIRST WK-C-CLNS-STRIP-LEN BYTES OF        *
045500*    WK-C-CLNS-STRIP-SRC INTO WK-C-CLNS-STRIP-DST, DROPPING     *
045600*    (NOT REPLACING) ANY CHARACTER NOT FOUND IN THE COMMON      *
045700*    WK-C-ASCII-PRINTABLE TABLE.  A GENUINE EMBEDDED SPACE IS   *
045800*    KEPT - IT IS PRESENT IN THE TABLE.                         *
045900*---------------------------------------------------------------*
046000 N000-ASCII-STRIP-GENERIC.
046100*---------------------------------------------------------------*
046200     MOVE    SPACES                TO WK-C-CLNS-STRIP-DST.
046300     MOVE    ZERO                  TO WK-C-CLNS-STRIP-POS.
046400     PERFORM N010-STRIP-ONE-CHAR
046500        THRU N019-STRIP-ONE-CHAR-EX
046600        VARYING WK-C-CLNS-STRIP-IX FROM 1 BY 1
046700        UNTIL WK-C-CLNS-STRIP-IX > WK-C-CLNS-STRIP-LEN.
046800
046900 N099-ASCII-STRIP-GENERIC-EX.
047000     EXIT.
047100
047200 N010-STRIP-ONE-CHAR.
047300     MOVE    ZERO                  TO WK-C-ASCII-FOUND-CNT.
047400     INSPECT WK-C-ASCII-PRINTABLE
047500             TALLYING WK-C-ASCII-FOUND-CNT
047600             FOR ALL WK-C-CLNS-STRIP-SRC
047700                         (WK-C-CLNS-STRIP-IX:1).
047800     IF      WK-C-ASCII-FOUND-CNT > ZERO
047900             ADD  1                TO WK-C-CLNS-STRIP-POS
048000             MOVE WK-C-CLNS-STRIP-SRC(WK-C-CLNS-STRIP-IX:1)
048100               TO WK-C-CLNS-STRIP-DST(WK-C-CLNS-STRIP-POS:1)
048200     END-IF.
048300
048400 N019-STRIP-ONE-CHAR-EX.
048500     EXIT.

000100 01 WK-C-ARTIREC.
000200*      WORKING STORAGE FORMAT FOR ONE INPUT RECORD OF THE
000300*      SCRAPED ARTIST STATISTICS EXTRACT (scrap.csv).  THE RAW
000400*      DELIMITED LINE IS UNSTRUNG INTO THIS FIXED LAYOUT BY
000500*      ACLMAIN BEFORE THE RECORD IS PASSED TO ACLCLNS.
000600*****************************************************************
000700* MODIFICATION HISTORY                                          *
000800*****************************************************************
000900* TAG    DATE     DEV    DESCRIPTION                            *
001000*------  -------- ------ -------------------------------------- *
001100* P04ACL 11/05/97  TMPRVD - WIDEN ARTI-NAMES FROM 30 TO 40 BYTES *  P04ACL
001200*                    SO NON-LATIN ARTIST NAMES ARE NOT           *  P04ACL
001300*                    TRUNCATED BEFORE THE ASCII STRIP RUNS.      *  P04ACL
001400*---------------------------------------------------------------*
001500* P05ACL 19/02/99  TMPJP6 - EXPAND ARTI-FTRKID FROM 80 TO 120    *  P05ACL
001600*                    BYTES - EXTRACT NOW CARRIES UP TO FIVE      *  P05ACL
001700*                    FEATURED TRACK IDS PER ARTIST.              *  P05ACL
001800*---------------------------------------------------------------*
001900* P01ACL 14/03/94  TMPRVD - INITIAL VERSION                      *  P01ACL
002000*****************************************************************
002100     05  WK-C-ARTI-LINE             PIC X(356).
002200*
002300*      I-O FORMAT:ARTIRECR  PARSED FROM FILE ARTEXTRA
002400*
002500     05  ARTIRECR  REDEFINES WK-C-ARTI-LINE.
002600         06  ARTI-DATES             PIC X(10).
002700*                                OBSERVATION DATE, DAY-FIRST
002800*                                DD-MM-YYYY OR DD/MM/YYYY
002900         06  ARTI-DATE-DMY REDEFINES ARTI-DATES.
003000             08  ARTI-DATE-DD       PIC X(02).
003100             08  ARTI-DATE-SEP1     PIC X(01).
003200             08  ARTI-DATE-MM       PIC X(02).
003300             08  ARTI-DATE-SEP2     PIC X(01).
003400             08  ARTI-DATE-YYYY     PIC X(04).
003500         06  ARTI-IDS               PIC X(22).
003600*                                ARTIST IDENTIFIER - DEDUP KEY
003700         06  ARTI-NAMES             PIC X(40).
003800*                                ARTIST NAME
003900         06  ARTI-MLISTNR           PIC X(12).
004000*                                MONTHLY LISTENER COUNT - KEPT
004100*                                ALPHANUMERIC SO ACLCLNS CAN TEST
004200*                                FOR NON-NUMERIC/BLANK BEFORE
004300*                                APPLYING THE NUMERIC REDEFINES
004400         06  ARTI-MLISTNR-9 REDEFINES
004500             ARTI-MLISTNR          PIC 9(12).
004600         06  ARTI-POPUL             PIC X(03).
004700*                                POPULARITY SCORE 0-100
004800         06  ARTI-POPUL-9 REDEFINES
004900             ARTI-POPUL            PIC 9(03).
005000         06  ARTI-FOLLWRS           PIC X(12).
005100*                                FOLLOWER COUNT
005200         06  ARTI-FOLLWRS-9 REDEFINES
005300             ARTI-FOLLWRS          PIC 9(12).
005400         06  ARTI-GENRES            PIC X(80).
005500*                                RAW GENRE LIST TEXT
005600         06  ARTI-FSTREL            PIC X(04).
005700*                                YEAR OF FIRST RELEASE
005800         06  ARTI-LSTREL            PIC X(04).
005900*                                YEAR OF LAST RELEASE
006000         06  ARTI-NUMREL            PIC X(04).
006100*                                RELEASE COUNT
006200         06  ARTI-NUMREL-9 REDEFINES
006300             ARTI-NUMREL           PIC 9(04).
006400         06  ARTI-NUMTRK            PIC X(05).
006500*                                TRACK COUNT
006600         06  ARTI-NUMTRK-9 REDEFINES
006700             ARTI-NUMTRK           PIC 9(05).
006800         06  ARTI-PLAYLF            PIC X(20).
006900*                                PLAYLIST COUNT/LABEL TEXT
007000         06  ARTI-FTRKID            PIC X(120).
007100*                                RAW FEATURED TRACK ID LIST TEXT
007200         06  FILLER                 PIC X(20).
007300*                                RESERVED FOR FUTURE EXTRACT
007400*                                FIELDS - NOT YET MAPPED

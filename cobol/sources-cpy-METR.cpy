000100* HISTORY OF MODIFICATION:
000200*----------------------------------------------------------------*
000300* TAG NAME      DATE       DESCRIPTION
000400*----------------------------------------------------------------*
000500* P06ACL TMPJZM 02/11/1995 - ADD WK-C-METR-NO-DATA-SW SO ACLMAIN    P06ACL
000600*                CAN TELL THE CALLER THE "NO DATA PROCESSED"        P06ACL
000700*                QUALITY CHECK FAILED WITHOUT RE-ADDING THE         P06ACL
000800*                COUNTS ITSELF.                                     P06ACL
000900*----------------------------------------------------------------*
001000 01  WK-C-METR-RECORD.
001100     05  WK-C-METR-INPUT.
001200         10  WK-C-METR-EXEC-DATE   PIC X(10).
001300         10  WK-C-METR-CLEAN-CNT   PIC 9(07) COMP-3.
001400         10  WK-C-METR-REJECT-CNT  PIC 9(07) COMP-3.
001500         10  WK-C-METR-RUN-ID      PIC X(40).
001600     05  WK-C-METR-OUTPUT.
001700         10  WK-C-METR-TOTAL-CNT   PIC 9(07) COMP-3.
001800         10  WK-C-METR-NO-DATA-SW  PIC X(01).
001900             88  WK-C-METR-NO-DATA        VALUE "Y".
002000         10  WK-C-METR-ERROR-CD    PIC X(07).
002100         10  WK-C-METR-FILE        PIC X(10).
002200         10  WK-C-METR-MODE        PIC X(07).
002300         10  WK-C-METR-FS          PIC X(02).
002400     05  FILLER                    PIC X(05).

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ACLFREG.
000500 AUTHOR.         TMPRVD.
000600 INSTALLATION.   ACL BATCH SERVICES.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE PROCESSED-
001200*               FILE REGISTRY FOR THE ARTIST EXTRACT'S
001300*               FINGERPRINT.  A MATCHING FINGERPRINT MEANS THE
001400*               SAME BYTES HAVE ALREADY BEEN RUN THROUGH THE
001500*               CLEANSING PIPELINE AND THE CALLER SHOULD SKIP
001600*               THE RUN.  A MISS CAUSES A NEW REGISTRY RECORD
001700*               TO BE APPENDED BEFORE THE CALLER PROCEEDS, SO A
001800*               CRASH MID-RUN CANNOT REPROCESS THE SAME BYTES.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* P01ACL TMPRVD     14/03/1994 - INITIAL VERSION                  P01ACL
002400* P02ACL TMPJP6      02/11/1995 - REGISTRY CHANGED FROM A KEYED   P02ACL
002500*                   LOOK-UP TO A SEQUENTIAL SCAN - THE LOG IS     P02ACL
002600*                   APPEND-ONLY AND HAS NO UNIQUE INDEX ON THE    P02ACL
002700*                   AS/400 SIDE.                                  P02ACL
002800* Y2KACL TMPFYM      09/08/1998 - Y2K - FREG-CREATED-AT IS FULL   Y2KACL
002900*                   CCYY-MM-DD HH:MM:SS TEXT, NOT A 2-DIGIT YEAR. Y2KACL
003000* P13ACL DCKABINGUE  21/02/2001 - ADD WK-C-FREG-SKIP-SW OUTPUT SO P13ACL
003100*                   ACLMAIN CAN TELL A GENUINE SKIP FROM A FILE   P13ACL
003200*                   ERROR WITHOUT INSPECTING WK-C-FREG-ERROR-CD.  P13ACL
003300*----------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004100 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004200                      ON  STATUS IS U0-ON
004300                      OFF STATUS IS U0-OFF.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ACLFRLOG ASSIGN TO DATABASE-ACLFRLOG
004800            ORGANIZATION      IS SEQUENTIAL
004900            ACCESS MODE       IS SEQUENTIAL
005000            FILE STATUS       IS WK-C-FILE-STATUS.
005100
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600**************
005700 FD  ACLFRLOG
005800     LABEL RECORDS ARE OMITTED
005900     DATA RECORD IS WK-C-ACLFRLOG.
006000 01  WK-C-ACLFRLOG.
006100     COPY FREGREC.
006200
006300 WORKING-STORAGE SECTION.
006400*************************
006500 01  FILLER                          PIC X(24)        VALUE
006600     "** PROGRAM ACLFREG  **".
006700
006800* ------------------ PROGRAM WORKING STORAGE -------------------*
006900 01    WK-C-COMMON.
007000 COPY ACLCOMN.
007100
007200 01  WK-C-WORK-AREA.
007300     05  WK-C-REG-EOF-SW          PIC X(01) VALUE "N".
007400         88  WK-C-REG-AT-EOF             VALUE "Y".
007500     05  WK-C-REG-MATCH-SW        PIC X(01) VALUE "N".
007600         88  WK-C-REG-MATCH-FOUND        VALUE "Y".
007700     05  WS-RECS-READ             PIC 9(07) COMP VALUE ZERO.
007800     05  FILLER                   PIC X(10).
007900
008000 01  WK-C-PATH-WORK.
008100     05  WK-C-PATH-TEXT           PIC X(100).
008200     05  WK-C-PATH-LAST20 REDEFINES WK-C-PATH-TEXT.
008300         10  FILLER               PIC X(80).
008400         10  WK-C-PATH-TAIL       PIC X(20).
008500
008600*****************
008700 LINKAGE SECTION.
008800*****************
008900 COPY FREG.
009000 EJECT
009100********************************************
009200 PROCEDURE DIVISION USING WK-C-FREG-RECORD.
009300********************************************
009400 MAIN-MODULE.
009500     PERFORM A000-PROCESS-CALLED-ROUTINE
009600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009700     EXIT PROGRAM.
009800
009900*---------------------------------------------------------------*
010000 A000-PROCESS-CALLED-ROUTINE.
010100*---------------------------------------------------------------*
010200     MOVE    "N"                     TO    WK-C-FREG-FOUND-SW.
010300     MOVE    "N"                     TO    WK-C-FREG-SKIP-SW.
010400     MOVE    SPACES                  TO    WK-C-FREG-ERROR-CD
010500                                            WK-C-FREG-FILE
010600                                            WK-C-FREG-MODE.
010700     MOVE    ZEROES                  TO    WK-C-FREG-FS.
010800     MOVE    "N"                     TO    WK-C-REG-EOF-SW.
010900     MOVE    "N"                     TO    WK-C-REG-MATCH-SW.
011000     MOVE    ZERO                    TO    WS-RECS-READ.
011100
011200     OPEN INPUT ACLFRLOG.
011300     IF  NOT WK-C-SUCCESSFUL
011400         IF  WK-C-RECORD-NOT-FOUND
011500*            REGISTRY DOES NOT EXIST YET - FIRST EVER RUN
011600             MOVE "N"                TO    WK-C-REG-EOF-SW
011700             GO TO A090-APPEND-REGISTRY
011800         ELSE
011900             DISPLAY "ACLFREG - OPEN FILE ERROR - ACLFRLOG"
012000             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012100             MOVE    "COM0206"       TO    WK-C-FREG-ERROR-CD
012200             MOVE    "ACLFRLOG"      TO    WK-C-FREG-FILE
012300             MOVE    "OPEN"          TO    WK-C-FREG-MODE
012400             MOVE    WK-C-FILE-STATUS TO   WK-C-FREG-FS
012500             GO TO A099-PROCESS-CALLED-ROUTINE-EX
012600         END-IF
012700     END-IF.
012800
012900     PERFORM B000-SCAN-REGISTRY
013000        THRU B099-SCAN-REGISTRY-EX
013100        UNTIL WK-C-REG-AT-EOF
013200           OR WK-C-REG-MATCH-FOUND.
013300
013400     CLOSE ACLFRLOG.
013500
013600     IF  WK-C-REG-MATCH-FOUND
013700         MOVE "Y"                    TO    WK-C-FREG-FOUND-SW
013800         MOVE "Y"                    TO    WK-C-FREG-SKIP-SW
013900         GO TO A099-PROCESS-CALLED-ROUTINE-EX
014000     END-IF.
014100
014200 A090-APPEND-REGISTRY.
014300*---------------------------------------------------------------*
014400*    NOT FOUND - APPEND A NEW REGISTRY RECORD BEFORE THE        *
014500*    CALLER PROCEEDS.                                           *
014600*---------------------------------------------------------------*
014700     OPEN EXTEND ACLFRLOG.
014800     IF  NOT WK-C-SUCCESSFUL
014900         DISPLAY "ACLFREG - EXTEND FILE ERROR - ACLFRLOG"
015000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015100         MOVE    "COM0206"           TO    WK-C-FREG-ERROR-CD
015200         MOVE    "ACLFRLOG"          TO    WK-C-FREG-FILE
015300         MOVE    "EXTEND"            TO    WK-C-FREG-MODE
015400         MOVE    WK-C-FILE-STATUS    TO    WK-C-FREG-FS
015500         GO TO A099-PROCESS-CALLED-ROUTINE-EX
015600     END-IF.
015700
015800     MOVE    SPACES                  TO    WK-C-ACLFRLOG.
015900     MOVE    WK-C-FREG-IN-HASH       TO    FREG-FILE-HASH.
016000     MOVE    WK-C-FREG-IN-PATH       TO    FREG-FILE-PATH.
016100     MOVE    "PROCESSED"             TO    FREG-PROC-STATUS.
016200     MOVE    WK-C-RUN-TIMESTAMP      TO    FREG-CREATED-AT.
016300
016400     WRITE   WK-C-ACLFRLOG.
016500     IF  NOT WK-C-SUCCESSFUL
016600         DISPLAY "ACLFREG - WRITE ERROR - ACLFRLOG"
016700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016800         MOVE    "COM0206"           TO    WK-C-FREG-ERROR-CD
016900         MOVE    "ACLFRLOG"          TO    WK-C-FREG-FILE
017000         MOVE    "WRITE"             TO    WK-C-FREG-MODE
017100         MOVE    WK-C-FILE-STATUS    TO    WK-C-FREG-FS
017200     END-IF.
017300
017400     CLOSE ACLFRLOG.
017500
017600 A099-PROCESS-CALLED-ROUTINE-EX.
017700     EXIT.
017800*---------------------------------------------------------------*
017900*                   PROGRAM SUBROUTINE                         *
018000*---------------------------------------------------------------*
018100 B000-SCAN-REGISTRY.
018200*---------------------------------------------------------------*
018300     READ ACLFRLOG.
018400     IF  WK-C-EOF
018500         MOVE "Y"                    TO    WK-C-REG-EOF-SW
018600         GO TO B099-SCAN-REGISTRY-EX
018700     END-IF.
018800
018900     IF  NOT WK-C-SUCCESSFUL
019000         DISPLAY "ACLFREG - READ ERROR - ACLFRLOG"
019100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019200         MOVE "Y"                    TO    WK-C-REG-EOF-SW
019300         GO TO B099-SCAN-REGISTRY-EX
019400     END-IF.
019500
019600     ADD 1 TO WS-RECS-READ.
019700
019800     IF  FREG-FILE-HASH = WK-C-FREG-IN-HASH
019900         MOVE "Y"                    TO    WK-C-REG-MATCH-SW
020000     END-IF.
020100
020200 B099-SCAN-REGISTRY-EX.
020300     EXIT.
020400
020500******************************************************************
020600************** END OF PROGRAM SOURCE -  ACLFREG ***************
020700******************************************************************

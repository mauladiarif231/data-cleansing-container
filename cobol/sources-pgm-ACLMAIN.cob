000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ACLMAIN.
000500 AUTHOR.         TMPRVD.
000600 INSTALLATION.   ACL BATCH SERVICES.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  TOP-LEVEL DRIVER FOR THE HOURLY ARTIST-STATISTICS
001200*               CLEANSING BATCH.  COMPUTES A FINGERPRINT OVER THE
001300*               SCRAPED EXTRACT AND CALLS ACLFREG TO SEE WHETHER
001400*               THOSE BYTES HAVE ALREADY BEEN RUN; IF NOT, READS
001500*               THE EXTRACT A RECORD AT A TIME, CALLS ACLCLNS TO
001600*               CLEANSE EACH RECORD, SPLITS ACCEPTED/REJECTED ON
001700*               A KEEP-FIRST DUPLICATE-ID RULE, WRITES BOTH THE
001800*               MASTER STORES AND THE TWO TIMESTAMPED BACKUP
001900*               EXTRACTS, THEN CALLS ACLMETR TO CLOSE OUT THE
002000*               RUN'S METRICS RECORD.
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* P20ACL TMPRVD      14/03/1994 - INITIAL VERSION                 P20ACL
002600* P21ACL TMPJP6       02/11/1995 - FINGERPRINT NOW COMPUTED IN A  P21ACL
002700*                    SEPARATE PRE-PASS OVER THE EXTRACT SO THE    P21ACL
002800*                    ACCEPTED-COUNT IS ALREADY KNOWN BEFORE THE   P21ACL
002900*                    JSON EXPORT'S ROW_COUNT LINE IS WRITTEN.     P21ACL
003000* Y2KACL TMPFYM       09/08/1998 - Y2K - WK-C-RUN-TIMESTAMP BUILT Y2KACL
003100*                    FROM A FULL 8-BYTE CCYYMMDD, NOT A 2-DIGIT   Y2KACL
003200*                    YEAR, SO THE BACKUP FILE NAMES SORT PAST     Y2KACL
003300*                    THE CENTURY BOUNDARY.                        Y2KACL
003400* P22ACL DCKABINGUE   21/02/2001 - ADD THE OUTPUT-FILE-EXISTENCE  P22ACL
003500*                    CHECK AFTER THE BACKUP EXTRACTS ARE CLOSED - P22ACL
003600*                    A DOWNSTREAM JOB WAS SILENTLY PICKING UP A   P22ACL
003700*                    ZERO-LENGTH BACKUP WHEN THE RUN ABENDED      P22ACL
003800*                    BETWEEN OPEN AND CLOSE.                      P22ACL
003900* P23ACL DCKABINGUE   05/03/2001 - ADD THE INVALID TRACK-ID       P23ACL
004000*                    WARNING DISPLAY/LOG USING THE OFFENDER LIST  P23ACL
004100*                    NOW RETURNED THROUGH WK-C-CLNS-RECORD.       P23ACL
004200* P25ACL MKPATEL      22/08/2003 - ADD W005-WARN-INVALID-DATE -   P25ACL
004300*                    THE OLD CODE ONLY BUMPED THE RUN-TOTAL       P25ACL
004400*                    INVALID-DATE COUNTER AND NEVER LOGGED WHICH  P25ACL
004500*                    ARTIST ID THE BAD DATE BELONGED TO.          P25ACL
004600*----------------------------------------------------------------*
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005500                      ON  STATUS IS U0-ON
005600                      OFF STATUS IS U0-OFF.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ARTEXTRA ASSIGN TO DATABASE-ARTEXTRA
006100            ORGANIZATION      IS SEQUENTIAL
006200            ACCESS MODE       IS SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400
006500     SELECT ARTACPTD ASSIGN TO DATABASE-ARTACPTD
006600            ORGANIZATION      IS INDEXED
006700            ACCESS MODE       IS DYNAMIC
006800            RECORD KEY        IS ACLACPTD-KEY
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000
007100     SELECT ARTREJCT ASSIGN TO DATABASE-ARTREJCT
007200            ORGANIZATION      IS SEQUENTIAL
007300            ACCESS MODE       IS SEQUENTIAL
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500
007600     SELECT ARTEXPRT ASSIGN TO DATABASE-ARTEXPRT
007700            ORGANIZATION      IS SEQUENTIAL
007800            ACCESS MODE       IS SEQUENTIAL
007900            FILE STATUS       IS WK-C-FILE-STATUS.
008000
008100     SELECT ARTRJBAK ASSIGN TO DATABASE-ARTRJBAK
008200            ORGANIZATION      IS SEQUENTIAL
008300            ACCESS MODE       IS SEQUENTIAL
008400            FILE STATUS       IS WK-C-FILE-STATUS.
008500
008600     SELECT ACLRUNLG ASSIGN TO DATABASE-ACLRUNLG
008700            ORGANIZATION      IS SEQUENTIAL
008800            ACCESS MODE       IS SEQUENTIAL
008900            FILE STATUS       IS WK-C-FILE-STATUS.
009000
009100***************
009200 DATA DIVISION.
009300***************
009400 FILE SECTION.
009500**************
009600 FD  ARTEXTRA
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS WK-C-ARTEXTRA-LINE.
009900 01  WK-C-ARTEXTRA-LINE             PIC X(300).
010000
010100 FD  ARTACPTD
010200     LABEL RECORDS ARE OMITTED
010300     DATA RECORD IS WK-C-ACLACPTD.
010400 01  WK-C-ACLACPTD.
010500     05  FILLER                     PIC X(10).
010600     05  ACLACPTD-KEY               PIC X(22).
010700*                                ARTIST ID - SAME OFFSET AS
010800*                                ARTO-IDS IN ARTOREC BELOW, SO A
010900*                                GROUP MOVE OF THE BUILT RECORD
011000*                                LANDS THE KEY IN PLACE.
011100     05  FILLER                     PIC X(324).
011200
011300 FD  ARTREJCT
011400     LABEL RECORDS ARE OMITTED
011500     DATA RECORD IS WK-C-ACLREJCT.
011600 01  WK-C-ACLREJCT                  PIC X(356).
011700
011800 FD  ARTEXPRT
011900     LABEL RECORDS ARE OMITTED
012000     DATA RECORD IS WK-C-ARTEXPRT-LINE.
012100 01  WK-C-ARTEXPRT-LINE             PIC X(356).
012200
012300 FD  ARTRJBAK
012400     LABEL RECORDS ARE OMITTED
012500     DATA RECORD IS WK-C-ARTRJBAK-LINE.
012600 01  WK-C-ARTRJBAK-LINE             PIC X(356).
012700
012800 FD  ACLRUNLG
012900     LABEL RECORDS ARE OMITTED
013000     DATA RECORD IS WK-C-ACLRUNLG-LINE.
013100 01  WK-C-ACLRUNLG-LINE             PIC X(132).
013200
013300*************************
013400 WORKING-STORAGE SECTION.
013500*************************
013600 01  FILLER                          PIC X(24)        VALUE
013700     "** PROGRAM ACLMAIN  **".
013800
013900* ------------------ PROGRAM WORKING STORAGE -------------------*
014000 01  WK-C-COMMON.
014100 COPY ACLCOMN.
014200
014300* --------- LOCAL COPY OF THE PARSED INPUT RECORD ----------------*
014400 COPY ARTIREC.
014500
014600* --------- LOCAL WORK COPY OF THE OUTPUT RECORD ------------------*
014700 01  WK-C-MAIN-ARTO-WORK.
014800 COPY ARTOREC.
014900
015000* --------- LOCAL COPIES OF THE CALLED-ROUTINE RECORDS -----------*
015100 COPY FREG.
015200 COPY CLNS.
015300 COPY METR.
015400
015500*----------------------------------------------------------------*
015600*    RUN COUNTERS - ACCUMULATED OVER THE WHOLE RUN, REPORTED AT  *
015700*    END-OF-FILE AND PASSED ON TO ACLMETR.                       *
015800*----------------------------------------------------------------*
015900 01  WK-C-MAIN-COUNTERS.
016000     05  WK-C-MAIN-RECS-READ         PIC 9(07) COMP-3 VALUE ZERO.
016100     05  WK-C-MAIN-ACCEPTED-CNT      PIC 9(07) COMP-3 VALUE ZERO.
016200     05  WK-C-MAIN-REJECTED-CNT      PIC 9(07) COMP-3 VALUE ZERO.
016300     05  WK-C-MAIN-PRECNT-ACPT       PIC 9(07) COMP-3 VALUE ZERO.
016400     05  WK-C-MAIN-INVALID-DT-CNT    PIC 9(07) COMP-3 VALUE ZERO.
016500     05  WK-C-MAIN-INVALID-TRK-CNT   PIC 9(07) COMP-3 VALUE ZERO.
016600     05  WK-C-MAIN-ACPT-STORE-CNT    PIC 9(07) COMP-3 VALUE ZERO.
016700     05  WK-C-MAIN-REJ-STORE-CNT     PIC 9(07) COMP-3 VALUE ZERO.
016800     05  FILLER                      PIC X(08).
016900
017000*----------------------------------------------------------------*
017100*    RUN TIMESTAMP WORK AREA - BUILDS WK-C-RUN-TIMESTAMP (OUT OF *
017200*    ACLCOMN) FROM THE JOB'S CURRENT DATE/TIME AT START-UP.      *
017300*----------------------------------------------------------------*
017400 01  WK-C-MAIN-RUN-WORK.
017500     05  WK-C-MAIN-TODAY-TEXT        PIC X(08).
017600     05  WK-C-MAIN-TIME-FULL         PIC X(08).
017700     05  FILLER                      PIC X(10).
017800
017900*----------------------------------------------------------------*
018000*    FINGERPRINT WORK AREA - THE AS/400 SIDE HAS NO MD5 CALL, SO *
018100*    THE REGISTRY FINGERPRINT IS A HOME-GROWN 32 HEX CHARACTER   *
018200*    DIGEST BUILT FROM FOUR RUNNING TOTALS OVER THE EXTRACT'S    *
018300*    BYTES - A WEIGHTED CHARACTER-CLASS TALLY, A SQUARE-WEIGHTED *
018400*    TALLY, THE TOTAL BYTE COUNT AND THE TOTAL LINE COUNT - EACH *
018500*    FOLDED TO 8 HEX DIGITS.  IDENTICAL BYTES ALWAYS PRODUCE THE *
018600*    SAME 4 TOTALS, SO THE CONTRACT (SAME FILE - SAME PRINT) IS  *
018700*    MET WITHOUT A REAL CRYPTOGRAPHIC ROUTINE.                   *
018800*----------------------------------------------------------------*
018900 01  WK-C-MAIN-FPRINT-WORK.
019000     05  WK-C-MAIN-CK1               PIC 9(08) COMP VALUE ZERO.
019100     05  WK-C-MAIN-CK2                PIC 9(08) COMP VALUE ZERO.
019200     05  WK-C-MAIN-CK3               PIC 9(08) COMP VALUE ZERO.
019300     05  WK-C-MAIN-CK4               PIC 9(08) COMP VALUE ZERO.
019400     05  WK-C-MAIN-FP-CIX            PIC 9(02) COMP VALUE ZERO.
019500     05  WK-C-MAIN-FP-CNT            PIC 9(03) COMP VALUE ZERO.
019600     05  WK-C-MAIN-FP-REDUCE         PIC 9(08) COMP VALUE ZERO.
019700     05  FILLER                      PIC X(06).
019800
019900 01  WK-C-MAIN-HEX-WORK.
020000     05  WK-C-MAIN-HEXCHARS          PIC X(16) VALUE
020100         "0123456789ABCDEF".
020200     05  WK-C-MAIN-HEX-SRC           PIC 9(08) COMP.
020300     05  WK-C-MAIN-HEX-NIB           PIC 9(02) COMP.
020400     05  WK-C-MAIN-HEX-POS           PIC 9(02) COMP.
020500     05  WK-C-MAIN-HEX-OUT           PIC X(08).
020600     05  FILLER                      PIC X(06).
020700
020800*----------------------------------------------------------------*
020900*    GENERIC "REAL LENGTH" HELPER - BACKWARD SCAN OVER A SHARED  *
021000*    300-BYTE SCRATCH BUFFER TO FIND WHERE THE TRAILING PAD      *
021100*    BEGINS.  USED BOTH FOR THE RAW LINE LENGTH (CSV SPLIT) AND  *
021200*    FOR TRIMMING EACH CLEANSED FIELD BEFORE IT GOES TO THE      *
021300*    JSON EXPORT OR THE REJECT BACKUP.                           *
021400*----------------------------------------------------------------*
021500 01  WK-C-MAIN-GEN-WORK.
021600     05  WK-C-MAIN-GEN-TEXT          PIC X(300).
021700     05  WK-C-MAIN-GEN-MAXLEN        PIC 9(03) COMP.
021800     05  WK-C-MAIN-GEN-LEN           PIC 9(03) COMP.
021900     05  WK-C-MAIN-GEN-STOP-SW       PIC X(01).
022000     05  FILLER                      PIC X(05).
022100
022200*----------------------------------------------------------------*
022300*    SHARED PARAMETER AREA FOR THE LINE-BUILDING HELPER          *
022400*    PARAGRAPHS BELOW - LOADED BY THE CALLER IMMEDIATELY BEFORE  *
022500*    EACH PERFORM, SINCE PERFORM (UNLIKE CALL) CARRIES NO USING  *
022600*    CLAUSE OF ITS OWN.                                          *
022700*----------------------------------------------------------------*
022800 01  WK-C-MAIN-PARM-WORK.
022900     05  WK-C-MAIN-PARM-TEXT         PIC X(130).
023000     05  WK-C-MAIN-PARM-WIDTH        PIC 9(03) COMP.
023100     05  FILLER                      PIC X(05).
023200
023300*----------------------------------------------------------------*
023400*    GENERIC "STRIP LEADING ZEROS" HELPER FOR NUMERIC FIELDS     *
023500*    GOING INTO THE JSON EXPORT AND THE CSV BACKUP.              *
023600*----------------------------------------------------------------*
023700 01  WK-C-MAIN-NUM-WORK.
023800     05  WK-C-MAIN-NUMTXT-SRC        PIC X(12).
023900     05  WK-C-MAIN-NUMTXT-LEN        PIC 9(02) COMP.
024000     05  WK-C-MAIN-NUMTXT-FNDIX      PIC 9(02) COMP.
024100     05  WK-C-MAIN-NUMTXT-POS        PIC 9(02) COMP.
024200     05  WK-C-MAIN-NUMTXT-IX         PIC 9(02) COMP.
024300     05  WK-C-MAIN-NUMTXT-STOP-SW    PIC X(01).
024400     05  WK-C-MAIN-NUMTXT-OUT        PIC X(12).
024500     05  FILLER                      PIC X(05).
024600
024700*----------------------------------------------------------------*
024800*    QUOTE-AWARE CSV COLUMN SPLITTER WORK AREA - THE RAW EXTRACT *
024900*    QUOTES ITS LIST-VALUED COLUMNS (GENRES, FEATURED TRACK      *
025000*    IDS), SO A PLAIN COMMA SPLIT WOULD BREAK ON THE COMMAS      *
025100*    INSIDE THOSE LISTS.  AN IN-QUOTE SWITCH IS TOGGLED ON EACH  *
025200*    DOUBLE QUOTE MET AND A COMMA ONLY ENDS A COLUMN WHEN THE    *
025300*    SWITCH IS OFF.                                              *
025400*----------------------------------------------------------------*
025500 01  WK-C-MAIN-CSV-WORK.
025600     05  WK-C-MAIN-CSV-LEN           PIC 9(03) COMP.
025700     05  WK-C-MAIN-CSV-IX            PIC 9(03) COMP.
025800     05  WK-C-MAIN-CSV-COL           PIC 9(02) COMP.
025900     05  WK-C-MAIN-CSV-POS           PIC 9(03) COMP.
026000     05  WK-C-MAIN-CSV-INQ-SW        PIC X(01).
026100         88  WK-C-MAIN-CSV-IN-QUOTE        VALUE "Y".
026200     05  WK-C-MAIN-CSV-CHAR          PIC X(01).
026300     05  FILLER                      PIC X(05).
026400
026500 01  WK-C-MAIN-COL-TAB.
026600     05  WK-C-MAIN-COL-ENTRY OCCURS 13 TIMES.
026700         10  WK-C-MAIN-COL-TEXT      PIC X(130).
026800     05  FILLER                      PIC X(04).
026900
027000*----------------------------------------------------------------*
027100*    IN-RUN "SEEN ID" TABLE - KEEP-FIRST DUPLICATE CHECK ON      *
027200*    ARTIST ID.  SHARED BY THE PRE-COUNT PASS AND THE REAL       *
027300*    CLEANSE PASS - RESET BETWEEN THE TWO.                       *
027400*----------------------------------------------------------------*
027500 01  WK-C-MAIN-SEEN-TAB.
027600     05  WK-C-MAIN-SEEN-CNT          PIC 9(05) COMP VALUE ZERO.
027700     05  WK-C-MAIN-SEEN-ENTRY OCCURS 2000 TIMES
027800                              INDEXED BY WK-X-MAIN-SEEN.
027900         10  WK-C-MAIN-SEEN-ID       PIC X(22).
028000     05  FILLER                      PIC X(04).
028100
028200 01  WK-C-MAIN-DUP-WORK.
028300     05  WK-C-MAIN-CHECK-ID          PIC X(22).
028400     05  WK-C-MAIN-DUP-SW            PIC X(01).
028500         88  WK-C-MAIN-IS-DUP               VALUE "Y".
028600     05  FILLER                      PIC X(05).
028700
028800*----------------------------------------------------------------*
028900*    JSON / CSV LINE-BUILDING WORK AREA.                        *
029000*----------------------------------------------------------------*
029100 01  WK-C-MAIN-LINE-WORK.
029200     05  WK-C-MAIN-JSON-PTR          PIC 9(03) COMP.
029300     05  WK-C-MAIN-CSV-PTR           PIC 9(03) COMP.
029400     05  FILLER                      PIC X(05).
029500
029600 01  WK-C-MAIN-MSG-WORK.
029700     05  WK-C-MAIN-MSG-TEXT          PIC X(132).
029800     05  FILLER                      PIC X(04).
029900
030000*****************
030100 LINKAGE SECTION.
030200*****************
030300 01  WK-C-MAIN-DUMMY-LINKAGE         PIC X(01).
030400
030500 EJECT
030600********************************************
030700 PROCEDURE DIVISION.
030800********************************************
030900 MAIN-MODULE.
031000     PERFORM A000-INITIALIZE
031100        THRU A099-INITIALIZE-EX.
031200
031300     PERFORM B000-COMPUTE-FINGERPRINT
031400        THRU B099-COMPUTE-FINGERPRINT-EX.
031500     IF  WK-C-MAIN-DUP-SW = "H"
031600         GO TO Z900-STOP-RUN
031700     END-IF.
031800
031900     PERFORM C000-CHECK-REGISTRY
032000        THRU C099-CHECK-REGISTRY-EX.
032100     IF  WK-C-FREG-SKIP-RUN
032200         GO TO Z900-STOP-RUN
032300     END-IF.
032400
032500     PERFORM D000-PROCESS-EXTRACT
032600        THRU D099-PROCESS-EXTRACT-EX.
032700
032800     PERFORM E000-VALIDATE-OUTPUTS
032900        THRU E099-VALIDATE-OUTPUTS-EX.
033000
033100     PERFORM F000-REPORT-TOTALS
033200        THRU F099-REPORT-TOTALS-EX.
033300
033400     PERFORM G000-CALL-ACLMETR
033500        THRU G099-CALL-ACLMETR-EX.
033600
033700 Z900-STOP-RUN.
033800     CLOSE ACLRUNLG.
033900     STOP RUN.
034000
034100*---------------------------------------------------------------*
034200*    BUILDS THE RUN TIMESTAMP, OPENS THE RUN LOG AND CLEARS     *
034300*    EVERY COUNTER FOR A FRESH RUN.                             *
034400*---------------------------------------------------------------*
034500 A000-INITIALIZE.
034600*---------------------------------------------------------------*
034700     MOVE    ZERO                  TO WK-C-MAIN-RECS-READ
034800                                       WK-C-MAIN-ACCEPTED-CNT
034900                                       WK-C-MAIN-REJECTED-CNT
035000                                       WK-C-MAIN-PRECNT-ACPT
035100                                       WK-C-MAIN-INVALID-DT-CNT
035200                                       WK-C-MAIN-INVALID-TRK-CNT
035300                                       WK-C-MAIN-ACPT-STORE-CNT
035400                                       WK-C-MAIN-REJ-STORE-CNT
035500                                       WK-C-MAIN-SEEN-CNT.
035600     MOVE    "N"                   TO WK-C-MAIN-DUP-SW.
035700
035800     ACCEPT   WK-C-MAIN-TODAY-TEXT FROM DATE YYYYMMDD.
035900     ACCEPT   WK-C-MAIN-TIME-FULL  FROM TIME.
036000     MOVE    WK-C-MAIN-TODAY-TEXT  TO WK-C-RUN-CCYYMMDD.
036100     MOVE    "T"                   TO WK-C-RUN-SEP.
036200     MOVE    WK-C-MAIN-TIME-FULL(1:6) TO WK-C-RUN-HHMMSS.
036300     MOVE    WK-C-MAIN-TODAY-TEXT(1:4) TO WK-C-TODAY-CCYY.
036400     MOVE    WK-C-MAIN-TODAY-TEXT(5:2) TO WK-C-TODAY-MM.
036500     MOVE    WK-C-MAIN-TODAY-TEXT(7:2) TO WK-C-TODAY-DD.
036600
036700     OPEN EXTEND ACLRUNLG.
036800     IF  NOT WK-C-SUCCESSFUL
036900         DISPLAY "ACLMAIN - EXTEND FILE ERROR - ACLRUNLG"
037000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037100     END-IF.
037200
037300     MOVE "ACLMAIN - RUN " TO WK-C-MAIN-MSG-TEXT.
037400     STRING "ACLMAIN - RUN " WK-C-RUN-TIMESTAMP " STARTING"
037500         DELIMITED BY SIZE INTO WK-C-MAIN-MSG-TEXT.
037600     PERFORM Y000-LOG-MESSAGE
037700        THRU Y099-LOG-MESSAGE-EX.
037800
037900 A099-INITIALIZE-EX.
038000     EXIT.
038100
038200*---------------------------------------------------------------*
038300*    PASS 1 OVER THE EXTRACT - COMPUTES THE FINGERPRINT (FOUR   *
038400*    RUNNING TOTALS FOLDED TO 32 HEX DIGITS) AND, AS A BY-       *
038500*    PRODUCT, COUNTS HOW MANY RECORDS WILL BE ACCEPTED (FIRST   *
038600*    OCCURRENCE OF EACH ID) SO THE JSON EXPORT'S ROW_COUNT LINE *
038700*    CAN BE WRITTEN BEFORE PASS 2 STARTS.  WK-C-MAIN-DUP-SW IS  *
038800*    SET TO "H" HERE TO SIGNAL A HARD "FILE NOT FOUND" ERROR.   *
038900*---------------------------------------------------------------*
039000 B000-COMPUTE-FINGERPRINT.
039100*---------------------------------------------------------------*
039200     MOVE    ZERO                  TO WK-C-MAIN-CK1
039300                                       WK-C-MAIN-CK2
039400                                       WK-C-MAIN-CK3
039500                                       WK-C-MAIN-CK4
039600                                       WK-C-MAIN-SEEN-CNT.
039700     MOVE    "N"                   TO WK-C-MAIN-DUP-SW.
039800     MOVE    "N"                   TO WK-C-EOF-SW.
039900
040000     OPEN INPUT ARTEXTRA.
040100     IF  NOT WK-C-SUCCESSFUL
040200         DISPLAY "ACLMAIN - INPUT EXTRACT NOT FOUND - ARTEXTRA"
040300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
040400         STRING "ACLMAIN - INPUT EXTRACT MISSING - RUN ABORTED"
040500             DELIMITED BY SIZE INTO WK-C-MAIN-MSG-TEXT
040600         PERFORM Y000-LOG-MESSAGE
040700            THRU Y099-LOG-MESSAGE-EX
040800         MOVE "H"                  TO WK-C-MAIN-DUP-SW
040900         GO TO B099-COMPUTE-FINGERPRINT-EX
041000     END-IF.
041100
041200*    DISCARD THE HEADER LINE
041300     READ ARTEXTRA.
041400     IF  WK-C-EOF
041500         MOVE "Y"                  TO WK-C-EOF-SW
041600     END-IF.
041700
041800     PERFORM B010-SCAN-ONE-LINE
041900        THRU B019-SCAN-ONE-LINE-EX
042000        UNTIL WK-C-AT-EOF.
042100
042200     CLOSE ARTEXTRA.
042300
042400     PERFORM B900-BUILD-FINGERPRINT-TEXT
042500        THRU B909-BUILD-FINGERPRINT-TEXT-EX.
042600
042700     STRING "ACLMAIN - FINGERPRINT " WK-C-FREG-IN-HASH
042800         " COMPUTED FOR " WK-C-MAIN-RECS-READ " LINES"
042900         DELIMITED BY SIZE INTO WK-C-MAIN-MSG-TEXT.
043000     PERFORM Y000-LOG-MESSAGE
043100        THRU Y099-LOG-MESSAGE-EX.
043200     MOVE    ZERO                  TO WK-C-MAIN-RECS-READ.
043300
043400 B099-COMPUTE-FINGERPRINT-EX.
043500     EXIT.
043600
043700*---------------------------------------------------------------*
043800*    ONE LINE OF THE PRE-PASS - FOLDS THE LINE'S CHARACTER      *
043900*    CLASSES INTO THE FOUR RUNNING TOTALS AND PRE-COUNTS THE    *
044000*    ACCEPTED RECORD BY A LIGHTWEIGHT COMMA SPLIT ON THE FIRST  *
044100*    TWO COLUMNS ONLY (DATE, ID - NEITHER CONTAINS AN EMBEDDED  *
044200*    COMMA, SO A PLAIN UNSTRING IS SAFE HERE).                  *
044300*---------------------------------------------------------------*
044400 B010-SCAN-ONE-LINE.
044500*---------------------------------------------------------------*
044600     READ ARTEXTRA.
044700     IF  WK-C-EOF
044800         GO TO B019-SCAN-ONE-LINE-EX
044900     END-IF.
045000     IF  NOT WK-C-SUCCESSFUL
045100         DISPLAY "ACLMAIN - READ ERROR - ARTEXTRA"
045200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045300         MOVE "Y"                  TO WK-C-EOF-SW
045400         GO TO B019-SCAN-ONE-LINE-EX
045500     END-IF.
045600
045700     ADD     1                     TO WK-C-MAIN-RECS-READ
045800                                       WK-C-MAIN-CK4.
045900
046000     MOVE    WK-C-ARTEXTRA-LINE    TO WK-C-MAIN-GEN-TEXT.
046100     MOVE    300                   TO WK-C-MAIN-GEN-MAXLEN.
046200     PERFORM U000-FIND-REAL-LEN
046300        THRU U099-FIND-REAL-LEN-EX.
046400     ADD     WK-C-MAIN-GEN-LEN     TO WK-C-MAIN-CK3.
046500
046600     PERFORM B020-FOLD-LINE
046700        THRU B029-FOLD-LINE-EX
046800        VARYING WK-C-MAIN-FP-CIX FROM 1 BY 1
046900        UNTIL WK-C-MAIN-FP-CIX > 95.
047000
047100*    MOD-REDUCE THE TWO RUNNING SUMS SO THEY NEVER OVERFLOW
047200     DIVIDE   WK-C-MAIN-CK1 BY 99999999
047300              GIVING WK-C-MAIN-FP-REDUCE
047400              REMAINDER WK-C-MAIN-CK1.
047500     DIVIDE   WK-C-MAIN-CK2 BY 99999999
047600              GIVING WK-C-MAIN-FP-REDUCE
047700              REMAINDER WK-C-MAIN-CK2.
047800
047900*    LIGHTWEIGHT DATE/ID SPLIT FOR THE ACCEPTED PRE-COUNT ONLY
048000     UNSTRING WK-C-ARTEXTRA-LINE DELIMITED BY ","
048100         INTO WK-C-MAIN-GEN-TEXT(1:10) WK-C-MAIN-CHECK-ID.
048200     PERFORM V000-CHECK-AND-ADD-ID
048300        THRU V099-CHECK-AND-ADD-ID-EX.
048400     IF  WK-C-MAIN-DUP-SW = "N"
048500         ADD 1                     TO WK-C-MAIN-PRECNT-ACPT
048600     END-IF.
048700
048800 B019-SCAN-ONE-LINE-EX.
048900     EXIT.
049000
049100 B020-FOLD-LINE.
049200     MOVE    ZERO                  TO WK-C-MAIN-FP-CNT.
049300     INSPECT WK-C-ARTEXTRA-LINE(1:WK-C-MAIN-GEN-LEN)
049400             TALLYING WK-C-MAIN-FP-CNT
049500             FOR ALL WK-C-ASCII-PRINTABLE
049600                         (WK-C-MAIN-FP-CIX:1).
049700     IF      WK-C-MAIN-FP-CNT > ZERO
049800             ADD WK-C-MAIN-FP-CNT * WK-C-MAIN-FP-CIX
049900               TO WK-C-MAIN-CK1
050000             ADD WK-C-MAIN-FP-CNT * WK-C-MAIN-FP-CIX
050100                                  * WK-C-MAIN-FP-CIX
050200               TO WK-C-MAIN-CK2
050300     END-IF.
050400
050500 B029-FOLD-LINE-EX.
050600     EXIT.
050700
050800*---------------------------------------------------------------*
050900*    FOLDS THE FOUR RUNNING TOTALS INTO THE 32 HEX CHARACTER    *
051000*    REGISTRY FINGERPRINT, 8 HEX DIGITS PER TOTAL.              *
051100*---------------------------------------------------------------*
051200 B900-BUILD-FINGERPRINT-TEXT.
051300*---------------------------------------------------------------*
051400     MOVE    SPACES                TO WK-C-FREG-IN-HASH.
051500
051600     MOVE    WK-C-MAIN-CK1         TO WK-C-MAIN-HEX-SRC.
051700     PERFORM R000-TO-HEX8 THRU R099-TO-HEX8-EX.
051800     MOVE    WK-C-MAIN-HEX-OUT     TO WK-C-FREG-IN-HASH(1:8).
051900
052000     MOVE    WK-C-MAIN-CK2         TO WK-C-MAIN-HEX-SRC.
052100     PERFORM R000-TO-HEX8 THRU R099-TO-HEX8-EX.
052200     MOVE    WK-C-MAIN-HEX-OUT     TO WK-C-FREG-IN-HASH(9:8).
052300
052400     MOVE    WK-C-MAIN-CK3         TO WK-C-MAIN-HEX-SRC.
052500     PERFORM R000-TO-HEX8 THRU R099-TO-HEX8-EX.
052600     MOVE    WK-C-MAIN-HEX-OUT     TO WK-C-FREG-IN-HASH(17:8).
052700
052800     MOVE    WK-C-MAIN-CK4         TO WK-C-MAIN-HEX-SRC.
052900     PERFORM R000-TO-HEX8 THRU R099-TO-HEX8-EX.
053000     MOVE    WK-C-MAIN-HEX-OUT     TO WK-C-FREG-IN-HASH(25:8).
053100
053200     MOVE    "SCRAP.CSV"           TO WK-C-FREG-IN-PATH.
053300
053400 B909-BUILD-FINGERPRINT-TEXT-EX.
053500     EXIT.
053600
053700*---------------------------------------------------------------*
053800*    DIVIDES WK-C-MAIN-HEX-SRC BY 16 EIGHT TIMES, MAPPING EACH  *
053900*    REMAINDER THROUGH WK-C-MAIN-HEXCHARS, TO BUILD AN 8-BYTE   *
054000*    HEX STRING IN WK-C-MAIN-HEX-OUT.                           *
054100*---------------------------------------------------------------*
054200 R000-TO-HEX8.
054300*---------------------------------------------------------------*
054400     MOVE    SPACES                TO WK-C-MAIN-HEX-OUT.
054500     PERFORM R010-EXTRACT-NIBBLE
054600        THRU R019-EXTRACT-NIBBLE-EX
054700        VARYING WK-C-MAIN-HEX-POS FROM 8 BY -1
054800        UNTIL WK-C-MAIN-HEX-POS < 1.
054900
055000 R099-TO-HEX8-EX.
055100     EXIT.
055200
055300 R010-EXTRACT-NIBBLE.
055400     DIVIDE  WK-C-MAIN-HEX-SRC BY 16
055500             GIVING WK-C-MAIN-HEX-SRC
055600             REMAINDER WK-C-MAIN-HEX-NIB.
055700     MOVE    WK-C-MAIN-HEXCHARS(WK-C-MAIN-HEX-NIB + 1:1)
055800       TO    WK-C-MAIN-HEX-OUT(WK-C-MAIN-HEX-POS:1).
055900
056000 R019-EXTRACT-NIBBLE-EX.
056100     EXIT.
056200
056300*---------------------------------------------------------------*
056400*    CALLS ACLFREG TO LOOK UP THE FINGERPRINT IN THE REGISTRY.  *
056500*---------------------------------------------------------------*
056600 C000-CHECK-REGISTRY.
056700*---------------------------------------------------------------*
056800     CALL    "ACLFREG"             USING WK-C-FREG-RECORD.
056900
057000     IF      WK-C-FREG-SKIP-RUN
057100             STRING "ACLMAIN - FILE ALREADY PROCESSED - RUN "
057200                 "SKIPPED" DELIMITED BY SIZE
057300                 INTO WK-C-MAIN-MSG-TEXT
057400             PERFORM Y000-LOG-MESSAGE
057500                THRU Y099-LOG-MESSAGE-EX
057600     ELSE
057700         IF  WK-C-FREG-ERROR-CD NOT = SPACES
057800             DISPLAY "ACLMAIN - ACLFREG ERROR " WK-C-FREG-ERROR-CD
057900             STRING "ACLMAIN - REGISTRY CHECK FAILED"
058000                 DELIMITED BY SIZE INTO WK-C-MAIN-MSG-TEXT
058100             PERFORM Y000-LOG-MESSAGE
058200                THRU Y099-LOG-MESSAGE-EX
058300         ELSE
058400             STRING "ACLMAIN - REGISTRY CHECK PASSED - "
058500                 "PROCESSING EXTRACT" DELIMITED BY SIZE
058600                 INTO WK-C-MAIN-MSG-TEXT
058700             PERFORM Y000-LOG-MESSAGE
058800                THRU Y099-LOG-MESSAGE-EX
058900         END-IF
059000     END-IF.
059100
059200 C099-CHECK-REGISTRY-EX.
059300     EXIT.
059400
059500*---------------------------------------------------------------*
059600*    PASS 2 - OPENS EVERY FILE, DISCARDS THE HEADER, READS AND  *
059700*    CLEANSES EACH RECORD, SPLITS ACCEPTED/REJECTED AND WRITES  *
059800*    BOTH THE MASTER STORES AND THE TWO BACKUP EXTRACTS.        *
059900*---------------------------------------------------------------*
060000 D000-PROCESS-EXTRACT.
060100*---------------------------------------------------------------*
060200     MOVE    ZERO                  TO WK-C-MAIN-SEEN-CNT.
060300     MOVE    "N"                   TO WK-C-EOF-SW.
060400
060500     OPEN INPUT  ARTEXTRA.
060600     OPEN I-O    ARTACPTD.
060700     IF  NOT WK-C-SUCCESSFUL
060800         OPEN OUTPUT ARTACPTD
060900         CLOSE ARTACPTD
061000         OPEN I-O ARTACPTD
061100     END-IF.
061200     OPEN EXTEND ARTREJCT.
061300     IF  NOT WK-C-SUCCESSFUL
061400         DISPLAY "ACLMAIN - EXTEND FILE ERROR - ARTREJCT"
061500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
061600     END-IF.
061700     OPEN OUTPUT ARTEXPRT.
061800     OPEN OUTPUT ARTRJBAK.
061900
062000     MOVE    SPACES                TO WK-C-ARTEXPRT-LINE.
062100     STRING  '{"row_count": ' WK-C-MAIN-PRECNT-ACPT '}'
062200             DELIMITED BY SIZE INTO WK-C-ARTEXPRT-LINE.
062300     WRITE   WK-C-ARTEXPRT-LINE.
062400
062500     MOVE    SPACES                TO WK-C-ARTRJBAK-LINE.
062600     STRING  "dates,ids,names,monthly_listeners,popularity,"
062700             "followers,genres,first_release,last_release,"
062800             "num_releases,num_tracks,playlists_found,"
062900             "feat_track_ids"
063000             DELIMITED BY SIZE INTO WK-C-ARTRJBAK-LINE.
063100     WRITE   WK-C-ARTRJBAK-LINE.
063200
063300*    DISCARD THE HEADER LINE
063400     READ ARTEXTRA.
063500     IF  WK-C-EOF
063600         MOVE "Y"                  TO WK-C-EOF-SW
063700     END-IF.
063800
063900     PERFORM D010-PROCESS-ONE-RECORD
064000        THRU D019-PROCESS-ONE-RECORD-EX
064100        UNTIL WK-C-AT-EOF.
064200
064300     CLOSE   ARTEXTRA.
064400     CLOSE   ARTACPTD.
064500     CLOSE   ARTREJCT.
064600     CLOSE   ARTEXPRT.
064700     CLOSE   ARTRJBAK.
064800
064900 D099-PROCESS-EXTRACT-EX.
065000     EXIT.
065100
065200 D010-PROCESS-ONE-RECORD.
065300*---------------------------------------------------------------*
065400     READ ARTEXTRA.
065500     IF  WK-C-EOF
065600         GO TO D019-PROCESS-ONE-RECORD-EX
065700     END-IF.
065800     IF  NOT WK-C-SUCCESSFUL
065900         DISPLAY "ACLMAIN - READ ERROR - ARTEXTRA"
066000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
066100         MOVE "Y"                  TO WK-C-EOF-SW
066200         GO TO D019-PROCESS-ONE-RECORD-EX
066300     END-IF.
066400
066500     ADD     1                     TO WK-C-MAIN-RECS-READ.
066600
066700     PERFORM D100-SPLIT-AND-MAP-RECORD
066800        THRU D199-SPLIT-AND-MAP-RECORD-EX.
066900
067000     PERFORM D200-CLEANSE-RECORD
067100        THRU D299-CLEANSE-RECORD-EX.
067200
067300     MOVE    WK-C-CLNS-OUT-IDS     TO WK-C-MAIN-CHECK-ID.
067400     PERFORM V000-CHECK-AND-ADD-ID
067500        THRU V099-CHECK-AND-ADD-ID-EX.
067600
067700     PERFORM D300-BUILD-OUTPUT-RECORD
067800        THRU D399-BUILD-OUTPUT-RECORD-EX.
067900
068000     IF      WK-C-MAIN-DUP-SW = "Y"
068100             PERFORM D500-WRITE-REJECTED
068200                THRU D599-WRITE-REJECTED-EX
068300     ELSE
068400             PERFORM D400-WRITE-ACCEPTED
068500                THRU D499-WRITE-ACCEPTED-EX
068600     END-IF.
068700
068800 D019-PROCESS-ONE-RECORD-EX.
068900     EXIT.
069000
069100*---------------------------------------------------------------*
069200*    SPLITS THE RAW LINE INTO 13 COLUMNS AND MAPS THEM ONTO     *
069300*    THE FIXED ARTIREC LAYOUT.                                  *
069400*---------------------------------------------------------------*
069500 D100-SPLIT-AND-MAP-RECORD.
069600*---------------------------------------------------------------*
069700     MOVE    WK-C-ARTEXTRA-LINE    TO WK-C-MAIN-GEN-TEXT.
069800     MOVE    300                   TO WK-C-MAIN-GEN-MAXLEN.
069900     PERFORM U000-FIND-REAL-LEN
070000        THRU U099-FIND-REAL-LEN-EX.
070100     MOVE    WK-C-MAIN-GEN-LEN     TO WK-C-MAIN-CSV-LEN.
070200
070300     PERFORM P000-SPLIT-CSV-LINE
070400        THRU P099-SPLIT-CSV-LINE-EX.
070500
070600     MOVE    SPACES                TO WK-C-ARTIREC.
070700     MOVE    WK-C-MAIN-COL-TEXT(1)(1:10)  TO ARTI-DATES.
070800     MOVE    WK-C-MAIN-COL-TEXT(2)(1:22)  TO ARTI-IDS.
070900     MOVE    WK-C-MAIN-COL-TEXT(3)(1:40)  TO ARTI-NAMES.
071000     MOVE    WK-C-MAIN-COL-TEXT(4)(1:12)  TO ARTI-MLISTNR.
071100     MOVE    WK-C-MAIN-COL-TEXT(5)(1:3)   TO ARTI-POPUL.
071200     MOVE    WK-C-MAIN-COL-TEXT(6)(1:12)  TO ARTI-FOLLWRS.
071300     MOVE    WK-C-MAIN-COL-TEXT(7)(1:80)  TO ARTI-GENRES.
071400     MOVE    WK-C-MAIN-COL-TEXT(8)(1:4)   TO ARTI-FSTREL.
071500     MOVE    WK-C-MAIN-COL-TEXT(9)(1:4)   TO ARTI-LSTREL.
071600     MOVE    WK-C-MAIN-COL-TEXT(10)(1:4)  TO ARTI-NUMREL.
071700     MOVE    WK-C-MAIN-COL-TEXT(11)(1:5)  TO ARTI-NUMTRK.
071800     MOVE    WK-C-MAIN-COL-TEXT(12)(1:20) TO ARTI-PLAYLF.
071900     MOVE    WK-C-MAIN-COL-TEXT(13)(1:120) TO ARTI-FTRKID.
072000
072100 D199-SPLIT-AND-MAP-RECORD-EX.
072200     EXIT.
072300
072400*---------------------------------------------------------------*
072500*    PASSES THE MAPPED RECORD TO ACLCLNS AND COLLECTS THE       *
072600*    INVALID-DATE / INVALID-TRACK-ID WARNINGS IT RETURNS.       *
072700*---------------------------------------------------------------*
072800 D200-CLEANSE-RECORD.
072900*    P25ACL MKPATEL 22/08/2003 - ADD W005-WARN-INVALID-DATE SO    P25ACL
073000*                   THE PER-RECORD ARTIST ID IS LOGGED HERE, NOT  P25ACL
073100*                   JUST THE RUN-TOTAL COUNT AT F000-REPORT-TOTALSP25ACL
073200*---------------------------------------------------------------*
073300     MOVE    SPACES                TO WK-C-CLNS-RECORD.
073400     MOVE    ARTI-DATES            TO WK-C-CLNS-IN-DATES.
073500     MOVE    ARTI-IDS              TO WK-C-CLNS-IN-IDS.
073600     MOVE    ARTI-NAMES            TO WK-C-CLNS-IN-NAMES.
073700     MOVE    ARTI-MLISTNR          TO WK-C-CLNS-IN-MLISTNR.
073800     MOVE    ARTI-POPUL            TO WK-C-CLNS-IN-POPUL.
073900     MOVE    ARTI-FOLLWRS          TO WK-C-CLNS-IN-FOLLWRS.
074000     MOVE    ARTI-GENRES           TO WK-C-CLNS-IN-GENRES.
074100     MOVE    ARTI-FSTREL           TO WK-C-CLNS-IN-FSTREL.
074200     MOVE    ARTI-LSTREL           TO WK-C-CLNS-IN-LSTREL.
074300     MOVE    ARTI-NUMREL           TO WK-C-CLNS-IN-NUMREL.
074400     MOVE    ARTI-NUMTRK           TO WK-C-CLNS-IN-NUMTRK.
074500     MOVE    ARTI-PLAYLF           TO WK-C-CLNS-IN-PLAYLF.
074600     MOVE    ARTI-FTRKID           TO WK-C-CLNS-IN-FTRKID.
074700
074800     CALL    "ACLCLNS"             USING WK-C-CLNS-RECORD.
074900
075000     IF      WK-C-CLNS-DATE-INVALID
075100             ADD 1                 TO WK-C-MAIN-INVALID-DT-CNT
075200             PERFORM W005-WARN-INVALID-DATE
075300                THRU W009-WARN-INVALID-DATE-EX
075400     END-IF.
075500
075600     IF      WK-C-CLNS-TRKV-INVALID-CNT > ZERO
075700             ADD WK-C-CLNS-TRKV-INVALID-CNT
075800               TO WK-C-MAIN-INVALID-TRK-CNT
075900             PERFORM W000-WARN-INVALID-TRACKS
076000                THRU W099-WARN-INVALID-TRACKS-EX
076100     END-IF.
076200
076300 D299-CLEANSE-RECORD-EX.
076400     EXIT.
076500
076600*---------------------------------------------------------------*
076700*    BUILDS THE ARTOREC-SHAPED OUTPUT RECORD FROM THE CLEANSED  *
076800*    FIELDS, SETTING THE DISPOSITION INDICATORS.                *
076900*---------------------------------------------------------------*
077000 D300-BUILD-OUTPUT-RECORD.
077100*---------------------------------------------------------------*
077200     MOVE    SPACES                TO WK-C-MAIN-ARTO-WORK.
077300     MOVE    WK-C-CLNS-OUT-DATES   TO ARTO-DATES.
077400     MOVE    WK-C-CLNS-OUT-IDS     TO ARTO-IDS.
077500     MOVE    WK-C-CLNS-OUT-NAMES   TO ARTO-NAMES.
077600     MOVE    WK-C-CLNS-OUT-MLISTNR TO ARTO-MLISTNR.
077700     MOVE    WK-C-CLNS-OUT-POPUL   TO ARTO-POPUL.
077800     MOVE    WK-C-CLNS-OUT-FOLLWRS TO ARTO-FOLLWRS.
077900     MOVE    WK-C-CLNS-OUT-GENRES  TO ARTO-GENRES.
078000     MOVE    WK-C-CLNS-OUT-FSTREL  TO ARTO-FSTREL.
078100     MOVE    WK-C-CLNS-OUT-LSTREL  TO ARTO-LSTREL.
078200     MOVE    WK-C-CLNS-OUT-NUMREL  TO ARTO-NUMREL.
078300     MOVE    WK-C-CLNS-OUT-NUMTRK  TO ARTO-NUMTRK.
078400     MOVE    WK-C-CLNS-OUT-PLAYLF  TO ARTO-PLAYLF.
078500     MOVE    WK-C-CLNS-OUT-FTRKID  TO ARTO-FTRKID.
078600
078700     IF      WK-C-MAIN-DUP-SW = "Y"
078800             MOVE "R"              TO ARTO-ACPT-REJ-SW
078900     ELSE
079000             MOVE "A"              TO ARTO-ACPT-REJ-SW
079100     END-IF.
079200
079300     IF      WK-C-CLNS-DATE-INVALID
079400             MOVE "Y"              TO ARTO-DATE-INVALID-SW
079500     ELSE
079600             MOVE SPACE            TO ARTO-DATE-INVALID-SW
079700     END-IF.
079800
079900 D399-BUILD-OUTPUT-RECORD-EX.
080000     EXIT.
080100
080200*---------------------------------------------------------------*
080300*    WRITES AN ACCEPTED RECORD TO THE KEYED MASTER STORE AND TO *
080400*    THE JSON EXPORT.                                           *
080500*---------------------------------------------------------------*
080600 D400-WRITE-ACCEPTED.
080700*---------------------------------------------------------------*
080800     ADD     1                     TO WK-C-MAIN-ACCEPTED-CNT.
080900
081000     MOVE    WK-C-MAIN-ARTO-WORK   TO WK-C-ACLACPTD.
081100     WRITE   WK-C-ACLACPTD.
081200     IF      NOT WK-C-SUCCESSFUL
081300             DISPLAY "ACLMAIN - WRITE ERROR - ARTACPTD FOR ID "
081400                     ARTO-IDS
081500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
081600     END-IF.
081700
081800     PERFORM D410-WRITE-JSON-RECORD
081900        THRU D419-WRITE-JSON-RECORD-EX.
082000
082100 D499-WRITE-ACCEPTED-EX.
082200     EXIT.
082300
082400*---------------------------------------------------------------*
082500*    RENDERS ONE ACCEPTED RECORD AS A JSON OBJECT LINE.         *
082600*---------------------------------------------------------------*
082700 D410-WRITE-JSON-RECORD.
082800*---------------------------------------------------------------*
082900     MOVE    SPACES                TO WK-C-ARTEXPRT-LINE.
083000     MOVE    1                     TO WK-C-MAIN-JSON-PTR.
083100
083200     STRING  '{"dates":"'          DELIMITED BY SIZE
083300             INTO WK-C-ARTEXPRT-LINE
083400             WITH POINTER WK-C-MAIN-JSON-PTR.
083500     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
083600     MOVE    ARTO-DATES            TO WK-C-MAIN-PARM-TEXT(1:10).
083700     MOVE    10                    TO WK-C-MAIN-PARM-WIDTH.
083800     PERFORM D800-APPEND-TRIMMED THRU D800-APPEND-TRIMMED-EX.
083900
084000     STRING  '","ids":"'           DELIMITED BY SIZE
084100             INTO WK-C-ARTEXPRT-LINE
084200             WITH POINTER WK-C-MAIN-JSON-PTR.
084300     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
084400     MOVE    ARTO-IDS              TO WK-C-MAIN-PARM-TEXT(1:22).
084500     MOVE    22                    TO WK-C-MAIN-PARM-WIDTH.
084600     PERFORM D800-APPEND-TRIMMED THRU D800-APPEND-TRIMMED-EX.
084700
084800     STRING  '","names":"'         DELIMITED BY SIZE
084900             INTO WK-C-ARTEXPRT-LINE
085000             WITH POINTER WK-C-MAIN-JSON-PTR.
085100     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
085200     MOVE    ARTO-NAMES            TO WK-C-MAIN-PARM-TEXT(1:40).
085300     MOVE    40                    TO WK-C-MAIN-PARM-WIDTH.
085400     PERFORM D800-APPEND-TRIMMED THRU D800-APPEND-TRIMMED-EX.
085500
085600     STRING  '","monthly_listeners":' DELIMITED BY SIZE
085700             INTO WK-C-ARTEXPRT-LINE
085800             WITH POINTER WK-C-MAIN-JSON-PTR.
085900     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
086000     MOVE    ARTO-MLISTNR          TO WK-C-MAIN-PARM-TEXT(1:12).
086100     MOVE    12                    TO WK-C-MAIN-PARM-WIDTH.
086200     PERFORM D810-APPEND-NUMERIC THRU D810-APPEND-NUMERIC-EX.
086300
086400     STRING  ',"popularity":'      DELIMITED BY SIZE
086500             INTO WK-C-ARTEXPRT-LINE
086600             WITH POINTER WK-C-MAIN-JSON-PTR.
086700     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
086800     MOVE    ARTO-POPUL            TO WK-C-MAIN-PARM-TEXT(1:3).
086900     MOVE    3                     TO WK-C-MAIN-PARM-WIDTH.
087000     PERFORM D810-APPEND-NUMERIC THRU D810-APPEND-NUMERIC-EX.
087100
087200     STRING  ',"followers":'       DELIMITED BY SIZE
087300             INTO WK-C-ARTEXPRT-LINE
087400             WITH POINTER WK-C-MAIN-JSON-PTR.
087500     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
087600     MOVE    ARTO-FOLLWRS          TO WK-C-MAIN-PARM-TEXT(1:12).
087700     MOVE    12                    TO WK-C-MAIN-PARM-WIDTH.
087800     PERFORM D810-APPEND-NUMERIC THRU D810-APPEND-NUMERIC-EX.
087900
088000     STRING  ',"genres":'          DELIMITED BY SIZE
088100             INTO WK-C-ARTEXPRT-LINE
088200             WITH POINTER WK-C-MAIN-JSON-PTR.
088300     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
088400     MOVE    ARTO-GENRES           TO WK-C-MAIN-PARM-TEXT(1:80).
088500     MOVE    80                    TO WK-C-MAIN-PARM-WIDTH.
088600     PERFORM D800-APPEND-TRIMMED THRU D800-APPEND-TRIMMED-EX.
088700
088800     STRING  ',"first_release":"'  DELIMITED BY SIZE
088900             INTO WK-C-ARTEXPRT-LINE
089000             WITH POINTER WK-C-MAIN-JSON-PTR.
089100     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
089200     MOVE    ARTO-FSTREL           TO WK-C-MAIN-PARM-TEXT(1:4).
089300     MOVE    4                     TO WK-C-MAIN-PARM-WIDTH.
089400     PERFORM D800-APPEND-TRIMMED THRU D800-APPEND-TRIMMED-EX.
089500
089600     STRING  '","last_release":"'  DELIMITED BY SIZE
089700             INTO WK-C-ARTEXPRT-LINE
089800             WITH POINTER WK-C-MAIN-JSON-PTR.
089900     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
090000     MOVE    ARTO-LSTREL           TO WK-C-MAIN-PARM-TEXT(1:4).
090100     MOVE    4                     TO WK-C-MAIN-PARM-WIDTH.
090200     PERFORM D800-APPEND-TRIMMED THRU D800-APPEND-TRIMMED-EX.
090300
090400     STRING  '","num_releases":'   DELIMITED BY SIZE
090500             INTO WK-C-ARTEXPRT-LINE
090600             WITH POINTER WK-C-MAIN-JSON-PTR.
090700     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
090800     MOVE    ARTO-NUMREL           TO WK-C-MAIN-PARM-TEXT(1:4).
090900     MOVE    4                     TO WK-C-MAIN-PARM-WIDTH.
091000     PERFORM D810-APPEND-NUMERIC THRU D810-APPEND-NUMERIC-EX.
091100
091200     STRING  ',"num_tracks":'      DELIMITED BY SIZE
091300             INTO WK-C-ARTEXPRT-LINE
091400             WITH POINTER WK-C-MAIN-JSON-PTR.
091500     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
091600     MOVE    ARTO-NUMTRK           TO WK-C-MAIN-PARM-TEXT(1:5).
091700     MOVE    5                     TO WK-C-MAIN-PARM-WIDTH.
091800     PERFORM D810-APPEND-NUMERIC THRU D810-APPEND-NUMERIC-EX.
091900
092000     STRING  ',"playlists_found":"' DELIMITED BY SIZE
092100             INTO WK-C-ARTEXPRT-LINE
092200             WITH POINTER WK-C-MAIN-JSON-PTR.
092300     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
092400     MOVE    ARTO-PLAYLF           TO WK-C-MAIN-PARM-TEXT(1:20).
092500     MOVE    20                    TO WK-C-MAIN-PARM-WIDTH.
092600     PERFORM D800-APPEND-TRIMMED THRU D800-APPEND-TRIMMED-EX.
092700
092800     STRING  '","feat_track_ids":' DELIMITED BY SIZE
092900             INTO WK-C-ARTEXPRT-LINE
093000             WITH POINTER WK-C-MAIN-JSON-PTR.
093100     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
093200     MOVE    ARTO-FTRKID           TO WK-C-MAIN-PARM-TEXT(1:120).
093300     MOVE    120                   TO WK-C-MAIN-PARM-WIDTH.
093400     PERFORM D800-APPEND-TRIMMED THRU D800-APPEND-TRIMMED-EX.
093500
093600     STRING  '}'                   DELIMITED BY SIZE
093700             INTO WK-C-ARTEXPRT-LINE
093800             WITH POINTER WK-C-MAIN-JSON-PTR.
093900
094000     WRITE   WK-C-ARTEXPRT-LINE.
094100
094200 D419-WRITE-JSON-RECORD-EX.
094300     EXIT.
094400
094500*---------------------------------------------------------------*
094600*    APPENDS THE REAL-LENGTH PORTION OF A TEXT FIELD TO THE     *
094700*    JSON LINE AT THE CURRENT POINTER POSITION.                 *
094800*---------------------------------------------------------------*
094900 D800-APPEND-TRIMMED.
095000*---------------------------------------------------------------*
095100     MOVE    SPACES                TO WK-C-MAIN-GEN-TEXT.
095200     MOVE    WK-C-MAIN-PARM-TEXT
095300             (1:WK-C-MAIN-PARM-WIDTH) TO
095400             WK-C-MAIN-GEN-TEXT(1:WK-C-MAIN-PARM-WIDTH).
095500     MOVE    WK-C-MAIN-PARM-WIDTH  TO WK-C-MAIN-GEN-MAXLEN.
095600     PERFORM U000-FIND-REAL-LEN
095700        THRU U099-FIND-REAL-LEN-EX.
095800     IF      WK-C-MAIN-GEN-LEN > ZERO
095900             STRING WK-C-MAIN-GEN-TEXT(1:WK-C-MAIN-GEN-LEN)
096000                 DELIMITED BY SIZE
096100                 INTO WK-C-ARTEXPRT-LINE
096200                 WITH POINTER WK-C-MAIN-JSON-PTR
096300     END-IF.
096400
096500 D800-APPEND-TRIMMED-EX.
096600     EXIT.
096700
096800*---------------------------------------------------------------*
096900*    APPENDS A NUMERIC FIELD TO THE JSON LINE WITH ITS LEADING  *
097000*    ZEROS STRIPPED (AT LEAST ONE DIGIT IS ALWAYS EMITTED).     *
097100*---------------------------------------------------------------*
097200 D810-APPEND-NUMERIC.
097300*---------------------------------------------------------------*
097400     MOVE    SPACES                TO WK-C-MAIN-NUMTXT-SRC.
097500     MOVE    WK-C-MAIN-PARM-TEXT
097600             (1:WK-C-MAIN-PARM-WIDTH) TO
097700             WK-C-MAIN-NUMTXT-SRC(1:WK-C-MAIN-PARM-WIDTH).
097800     MOVE    WK-C-MAIN-PARM-WIDTH  TO WK-C-MAIN-NUMTXT-LEN.
097900     PERFORM U030-STRIP-LEAD-ZEROS
098000        THRU U039-STRIP-LEAD-ZEROS-EX.
098100     STRING  WK-C-MAIN-NUMTXT-OUT(1:WK-C-MAIN-NUMTXT-POS)
098200             DELIMITED BY SIZE
098300             INTO WK-C-ARTEXPRT-LINE
098400             WITH POINTER WK-C-MAIN-JSON-PTR.
098500
098600 D810-APPEND-NUMERIC-EX.
098700     EXIT.
098800
098900*---------------------------------------------------------------*
099000*    WRITES A REJECTED RECORD TO THE SEQUENTIAL MASTER STORE    *
099100*    AND TO THE CSV BACKUP EXTRACT.                             *
099200*---------------------------------------------------------------*
099300 D500-WRITE-REJECTED.
099400*---------------------------------------------------------------*
099500     ADD     1                     TO WK-C-MAIN-REJECTED-CNT.
099600
099700     MOVE    WK-C-MAIN-ARTO-WORK   TO WK-C-ACLREJCT.
099800     WRITE   WK-C-ACLREJCT.
099900     IF      NOT WK-C-SUCCESSFUL
100000             DISPLAY "ACLMAIN - WRITE ERROR - ARTREJCT FOR ID "
100100                     ARTO-IDS
100200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
100300     END-IF.
100400
100500     PERFORM D510-WRITE-CSV-RECORD
100600        THRU D519-WRITE-CSV-RECORD-EX.
100700
100800 D599-WRITE-REJECTED-EX.
100900     EXIT.
101000
101100*---------------------------------------------------------------*
101200*    RENDERS ONE REJECTED RECORD AS A DELIMITED CSV LINE, SAME  *
101300*    COLUMN ORDER AS THE INPUT EXTRACT.                         *
101400*---------------------------------------------------------------*
101500 D510-WRITE-CSV-RECORD.
101600*---------------------------------------------------------------*
101700     MOVE    SPACES                TO WK-C-ARTRJBAK-LINE.
101800     MOVE    1                     TO WK-C-MAIN-CSV-PTR.
101900
102000     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
102100     MOVE    ARTO-DATES            TO WK-C-MAIN-PARM-TEXT(1:10).
102200     MOVE    10                    TO WK-C-MAIN-PARM-WIDTH.
102300     PERFORM D820-APPEND-CSV-FIELD THRU D820-APPEND-CSV-FIELD-EX.
102400     STRING "," DELIMITED BY SIZE INTO WK-C-ARTRJBAK-LINE
102500         WITH POINTER WK-C-MAIN-CSV-PTR.
102600
102700     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
102800     MOVE    ARTO-IDS              TO WK-C-MAIN-PARM-TEXT(1:22).
102900     MOVE    22                    TO WK-C-MAIN-PARM-WIDTH.
103000     PERFORM D820-APPEND-CSV-FIELD THRU D820-APPEND-CSV-FIELD-EX.
103100     STRING "," DELIMITED BY SIZE INTO WK-C-ARTRJBAK-LINE
103200         WITH POINTER WK-C-MAIN-CSV-PTR.
103300
103400     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
103500     MOVE    ARTO-NAMES            TO WK-C-MAIN-PARM-TEXT(1:40).
103600     MOVE    40                    TO WK-C-MAIN-PARM-WIDTH.
103700     PERFORM D820-APPEND-CSV-FIELD THRU D820-APPEND-CSV-FIELD-EX.
103800     STRING "," DELIMITED BY SIZE INTO WK-C-ARTRJBAK-LINE
103900         WITH POINTER WK-C-MAIN-CSV-PTR.
104000
104100     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
104200     MOVE    ARTO-MLISTNR          TO WK-C-MAIN-PARM-TEXT(1:12).
104300     MOVE    12                    TO WK-C-MAIN-PARM-WIDTH.
104400     PERFORM D810-APPEND-CSV-NUMERIC
104500        THRU D810-APPEND-CSV-NUMERIC-EX.
104600     STRING "," DELIMITED BY SIZE INTO WK-C-ARTRJBAK-LINE
104700         WITH POINTER WK-C-MAIN-CSV-PTR.
104800
104900     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
105000     MOVE    ARTO-POPUL            TO WK-C-MAIN-PARM-TEXT(1:3).
105100     MOVE    3                     TO WK-C-MAIN-PARM-WIDTH.
105200     PERFORM D810-APPEND-CSV-NUMERIC
105300        THRU D810-APPEND-CSV-NUMERIC-EX.
105400     STRING "," DELIMITED BY SIZE INTO WK-C-ARTRJBAK-LINE
105500         WITH POINTER WK-C-MAIN-CSV-PTR.
105600
105700     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
105800     MOVE    ARTO-FOLLWRS          TO WK-C-MAIN-PARM-TEXT(1:12).
105900     MOVE    12                    TO WK-C-MAIN-PARM-WIDTH.
106000     PERFORM D810-APPEND-CSV-NUMERIC
106100        THRU D810-APPEND-CSV-NUMERIC-EX.
106200     STRING "," DELIMITED BY SIZE INTO WK-C-ARTRJBAK-LINE
106300         WITH POINTER WK-C-MAIN-CSV-PTR.
106400
106500     STRING """" DELIMITED BY SIZE INTO WK-C-ARTRJBAK-LINE
106600         WITH POINTER WK-C-MAIN-CSV-PTR.
106700     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
106800     MOVE    ARTO-GENRES           TO WK-C-MAIN-PARM-TEXT(1:80).
106900     MOVE    80                    TO WK-C-MAIN-PARM-WIDTH.
107000     PERFORM D820-APPEND-CSV-FIELD THRU D820-APPEND-CSV-FIELD-EX.
107100     STRING """," DELIMITED BY SIZE INTO WK-C-ARTRJBAK-LINE
107200         WITH POINTER WK-C-MAIN-CSV-PTR.
107300
107400     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
107500     MOVE    ARTO-FSTREL           TO WK-C-MAIN-PARM-TEXT(1:4).
107600     MOVE    4                     TO WK-C-MAIN-PARM-WIDTH.
107700     PERFORM D820-APPEND-CSV-FIELD THRU D820-APPEND-CSV-FIELD-EX.
107800     STRING "," DELIMITED BY SIZE INTO WK-C-ARTRJBAK-LINE
107900         WITH POINTER WK-C-MAIN-CSV-PTR.
108000
108100     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
108200     MOVE    ARTO-LSTREL           TO WK-C-MAIN-PARM-TEXT(1:4).
108300     MOVE    4                     TO WK-C-MAIN-PARM-WIDTH.
108400     PERFORM D820-APPEND-CSV-FIELD THRU D820-APPEND-CSV-FIELD-EX.
108500     STRING "," DELIMITED BY SIZE INTO WK-C-ARTRJBAK-LINE
108600         WITH POINTER WK-C-MAIN-CSV-PTR.
108700
108800     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
108900     MOVE    ARTO-NUMREL           TO WK-C-MAIN-PARM-TEXT(1:4).
109000     MOVE    4                     TO WK-C-MAIN-PARM-WIDTH.
109100     PERFORM D810-APPEND-CSV-NUMERIC
109200        THRU D810-APPEND-CSV-NUMERIC-EX.
109300     STRING "," DELIMITED BY SIZE INTO WK-C-ARTRJBAK-LINE
109400         WITH POINTER WK-C-MAIN-CSV-PTR.
109500
109600     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
109700     MOVE    ARTO-NUMTRK           TO WK-C-MAIN-PARM-TEXT(1:5).
109800     MOVE    5                     TO WK-C-MAIN-PARM-WIDTH.
109900     PERFORM D810-APPEND-CSV-NUMERIC
110000        THRU D810-APPEND-CSV-NUMERIC-EX.
110100     STRING "," DELIMITED BY SIZE INTO WK-C-ARTRJBAK-LINE
110200         WITH POINTER WK-C-MAIN-CSV-PTR.
110300
110400     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
110500     MOVE    ARTO-PLAYLF           TO WK-C-MAIN-PARM-TEXT(1:20).
110600     MOVE    20                    TO WK-C-MAIN-PARM-WIDTH.
110700     PERFORM D820-APPEND-CSV-FIELD THRU D820-APPEND-CSV-FIELD-EX.
110800     STRING "," DELIMITED BY SIZE INTO WK-C-ARTRJBAK-LINE
110900         WITH POINTER WK-C-MAIN-CSV-PTR.
111000
111100     STRING """" DELIMITED BY SIZE INTO WK-C-ARTRJBAK-LINE
111200         WITH POINTER WK-C-MAIN-CSV-PTR.
111300     MOVE    SPACES                TO WK-C-MAIN-PARM-TEXT.
111400     MOVE    ARTO-FTRKID           TO WK-C-MAIN-PARM-TEXT(1:120).
111500     MOVE    120                   TO WK-C-MAIN-PARM-WIDTH.
111600     PERFORM D820-APPEND-CSV-FIELD THRU D820-APPEND-CSV-FIELD-EX.
111700     STRING """" DELIMITED BY SIZE INTO WK-C-ARTRJBAK-LINE
111800         WITH POINTER WK-C-MAIN-CSV-PTR.
111900
112000     WRITE   WK-C-ARTRJBAK-LINE.
112100
112200 D519-WRITE-CSV-RECORD-EX.
112300     EXIT.
112400
112500*---------------------------------------------------------------*
112600*    APPENDS THE REAL-LENGTH PORTION OF A TEXT FIELD TO THE     *
112700*    CSV LINE AT THE CURRENT POINTER POSITION.                  *
112800*---------------------------------------------------------------*
112900 D820-APPEND-CSV-FIELD.
113000*---------------------------------------------------------------*
113100     MOVE    SPACES                TO WK-C-MAIN-GEN-TEXT.
113200     MOVE    WK-C-MAIN-PARM-TEXT
113300             (1:WK-C-MAIN-PARM-WIDTH) TO
113400             WK-C-MAIN-GEN-TEXT(1:WK-C-MAIN-PARM-WIDTH).
113500     MOVE    WK-C-MAIN-PARM-WIDTH  TO WK-C-MAIN-GEN-MAXLEN.
113600     PERFORM U000-FIND-REAL-LEN
113700        THRU U099-FIND-REAL-LEN-EX.
113800     IF      WK-C-MAIN-GEN-LEN > ZERO
113900             STRING WK-C-MAIN-GEN-TEXT(1:WK-C-MAIN-GEN-LEN)
114000                 DELIMITED BY SIZE
114100                 INTO WK-C-ARTRJBAK-LINE
114200                 WITH POINTER WK-C-MAIN-CSV-PTR
114300     END-IF.
114400
114500 D820-APPEND-CSV-FIELD-EX.
114600     EXIT.
114700
114800*---------------------------------------------------------------*
114900*    APPENDS A NUMERIC FIELD TO THE CSV LINE WITH ITS LEADING   *
115000*    ZEROS STRIPPED.                                            *
115100*---------------------------------------------------------------*
115200 D810-APPEND-CSV-NUMERIC.
115300*---------------------------------------------------------------*
115400     MOVE    SPACES                TO WK-C-MAIN-NUMTXT-SRC.
115500     MOVE    WK-C-MAIN-PARM-TEXT
115600             (1:WK-C-MAIN-PARM-WIDTH) TO
115700             WK-C-MAIN-NUMTXT-SRC(1:WK-C-MAIN-PARM-WIDTH).
115800     MOVE    WK-C-MAIN-PARM-WIDTH  TO WK-C-MAIN-NUMTXT-LEN.
115900     PERFORM U030-STRIP-LEAD-ZEROS
116000        THRU U039-STRIP-LEAD-ZEROS-EX.
116100     STRING  WK-C-MAIN-NUMTXT-OUT(1:WK-C-MAIN-NUMTXT-POS)
116200             DELIMITED BY SIZE
116300             INTO WK-C-ARTRJBAK-LINE
116400             WITH POINTER WK-C-MAIN-CSV-PTR.
116500
116600 D810-APPEND-CSV-NUMERIC-EX.
116700     EXIT.
116800
116900*---------------------------------------------------------------*
117000*    CONFIRMS BOTH TIMESTAMPED BACKUP OUTPUTS EXIST BY RE-       *
117100*    OPENING THEM FOR INPUT - A MISSING FILE IS A HARD ERROR.   *
117200*---------------------------------------------------------------*
117300 E000-VALIDATE-OUTPUTS.
117400*---------------------------------------------------------------*
117500     OPEN INPUT ARTEXPRT.
117600     IF  NOT WK-C-SUCCESSFUL
117700         DISPLAY "ACLMAIN - MISSING OUTPUT FILE - ARTEXPRT"
117800         STRING "ACLMAIN - ERROR - JSON EXPORT MISSING AFTER RUN"
117900             DELIMITED BY SIZE INTO WK-C-MAIN-MSG-TEXT
118000         PERFORM Y000-LOG-MESSAGE
118100            THRU Y099-LOG-MESSAGE-EX
118200     ELSE
118300         CLOSE ARTEXPRT
118400     END-IF.
118500
118600     OPEN INPUT ARTRJBAK.
118700     IF  NOT WK-C-SUCCESSFUL
118800         DISPLAY "ACLMAIN - MISSING OUTPUT FILE - ARTRJBAK"
118900         STRING "ACLMAIN - ERROR - CSV BACKUP MISSING AFTER RUN"
119000             DELIMITED BY SIZE INTO WK-C-MAIN-MSG-TEXT
119100         PERFORM Y000-LOG-MESSAGE
119200            THRU Y099-LOG-MESSAGE-EX
119300     ELSE
119400         CLOSE ARTRJBAK
119500     END-IF.
119600
119700 E099-VALIDATE-OUTPUTS-EX.
119800     EXIT.
119900
120000*---------------------------------------------------------------*
120100*    REPORTS THE RUN TOTALS AND THE CUMULATIVE MASTER-STORE     *
120200*    COUNTS (ACROSS ALL RUNS, NOT JUST THIS ONE) TO THE RUN LOG *
120300*    AND THE CONSOLE.                                           *
120400*---------------------------------------------------------------*
120500 F000-REPORT-TOTALS.
120600*---------------------------------------------------------------*
120700     PERFORM F010-COUNT-ACPT-STORE
120800        THRU F019-COUNT-ACPT-STORE-EX.
120900     PERFORM F020-COUNT-REJ-STORE
121000        THRU F029-COUNT-REJ-STORE-EX.
121100
121200     STRING "ACLMAIN - RECORDS READ " WK-C-MAIN-RECS-READ
121300         DELIMITED BY SIZE INTO WK-C-MAIN-MSG-TEXT.
121400     PERFORM Y000-LOG-MESSAGE THRU Y099-LOG-MESSAGE-EX.
121500
121600     STRING "ACLMAIN - ACCEPTED " WK-C-MAIN-ACCEPTED-CNT
121700         " REJECTED " WK-C-MAIN-REJECTED-CNT
121800         DELIMITED BY SIZE INTO WK-C-MAIN-MSG-TEXT.
121900     PERFORM Y000-LOG-MESSAGE THRU Y099-LOG-MESSAGE-EX.
122000
122100     STRING "ACLMAIN - INVALID DATES " WK-C-MAIN-INVALID-DT-CNT
122200         " INVALID TRACK IDS " WK-C-MAIN-INVALID-TRK-CNT
122300         DELIMITED BY SIZE INTO WK-C-MAIN-MSG-TEXT.
122400     PERFORM Y000-LOG-MESSAGE THRU Y099-LOG-MESSAGE-EX.
122500
122600     STRING "ACLMAIN - CUMULATIVE STORE COUNTS - ACCEPTED "
122700         WK-C-MAIN-ACPT-STORE-CNT " REJECTED "
122800         WK-C-MAIN-REJ-STORE-CNT
122900         DELIMITED BY SIZE INTO WK-C-MAIN-MSG-TEXT.
123000     PERFORM Y000-LOG-MESSAGE THRU Y099-LOG-MESSAGE-EX.
123100
123200 F099-REPORT-TOTALS-EX.
123300     EXIT.
123400
123500 F010-COUNT-ACPT-STORE.
123600     MOVE    ZERO                  TO WK-C-MAIN-ACPT-STORE-CNT.
123700     MOVE    "N"                   TO WK-C-EOF-SW.
123800     OPEN INPUT ARTACPTD.
123900     IF      WK-C-SUCCESSFUL
124000             PERFORM F011-COUNT-ACPT-ONE
124100                THRU F019-COUNT-ACPT-STORE-EX
124200                UNTIL WK-C-AT-EOF
124300             CLOSE ARTACPTD
124400     END-IF.
124500     GO TO F019-COUNT-ACPT-STORE-EX.
124600
124700 F011-COUNT-ACPT-ONE.
124800     READ ARTACPTD NEXT RECORD.
124900     IF      WK-C-EOF
125000             MOVE "Y"              TO WK-C-EOF-SW
125100     ELSE
125200             ADD 1 TO WK-C-MAIN-ACPT-STORE-CNT
125300     END-IF.
125400
125500 F019-COUNT-ACPT-STORE-EX.
125600     EXIT.
125700
125800 F020-COUNT-REJ-STORE.
125900     MOVE    ZERO                  TO WK-C-MAIN-REJ-STORE-CNT.
126000     MOVE    "N"                   TO WK-C-EOF-SW.
126100     OPEN INPUT ARTREJCT.
126200     IF      WK-C-SUCCESSFUL
126300             PERFORM F021-COUNT-REJ-ONE
126400                THRU F029-COUNT-REJ-STORE-EX
126500                UNTIL WK-C-AT-EOF
126600             CLOSE ARTREJCT
126700     END-IF.
126800     GO TO F029-COUNT-REJ-STORE-EX.
126900
127000 F021-COUNT-REJ-ONE.
127100     READ ARTREJCT.
127200     IF      WK-C-EOF
127300             MOVE "Y"              TO WK-C-EOF-SW
127400     ELSE
127500             ADD 1 TO WK-C-MAIN-REJ-STORE-CNT
127600     END-IF.
127700
127800 F029-COUNT-REJ-STORE-EX.
127900     EXIT.
128000
128100*---------------------------------------------------------------*
128200*    CALLS ACLMETR TO APPEND THE RUN'S METRICS RECORD.          *
128300*---------------------------------------------------------------*
128400 G000-CALL-ACLMETR.
128500*---------------------------------------------------------------*
128600     MOVE    SPACES                TO WK-C-METR-RECORD.
128700     STRING  WK-C-TODAY-CCYY "-" WK-C-TODAY-MM "-" WK-C-TODAY-DD
128800             DELIMITED BY SIZE INTO WK-C-METR-EXEC-DATE.
128900     MOVE    WK-C-MAIN-ACCEPTED-CNT TO WK-C-METR-CLEAN-CNT.
129000     MOVE    WK-C-MAIN-REJECTED-CNT TO WK-C-METR-REJECT-CNT.
129100     MOVE    WK-C-RUN-TIMESTAMP    TO WK-C-METR-RUN-ID.
129200
129300     CALL    "ACLMETR"             USING WK-C-METR-RECORD.
129400
129500     IF      WK-C-METR-NO-DATA
129600             STRING "ACLMAIN - NO DATA PROCESSED THIS RUN"
129700                 DELIMITED BY SIZE INTO WK-C-MAIN-MSG-TEXT
129800             PERFORM Y000-LOG-MESSAGE
129900                THRU Y099-LOG-MESSAGE-EX
130000     END-IF.
130100
130200     STRING "ACLMAIN - RUN " WK-C-RUN-TIMESTAMP " COMPLETE"
130300         DELIMITED BY SIZE INTO WK-C-MAIN-MSG-TEXT.
130400     PERFORM Y000-LOG-MESSAGE THRU Y099-LOG-MESSAGE-EX.
130500
130600     CLOSE   ACLRUNLG.
130700
130800 G099-CALL-ACLMETR-EX.
130900     EXIT.
131000
131100*---------------------------------------------------------------*
131200*    QUOTE-AWARE CSV SPLITTER - WK-C-MAIN-CSV-LEN IS SET BY THE *
131300*    CALLER; SPLITS WK-C-ARTEXTRA-LINE INTO UP TO 13 COLUMNS.   *
131400*---------------------------------------------------------------*
131500 P000-SPLIT-CSV-LINE.
131600*---------------------------------------------------------------*
131700     MOVE    SPACES                TO WK-C-MAIN-COL-TAB.
131800     MOVE    1                     TO WK-C-MAIN-CSV-COL.
131900     MOVE    ZERO                  TO WK-C-MAIN-CSV-POS.
132000     MOVE    "N"                   TO WK-C-MAIN-CSV-INQ-SW.
132100     PERFORM P010-SPLIT-ONE-CHAR
132200        THRU P019-SPLIT-ONE-CHAR-EX
132300        VARYING WK-C-MAIN-CSV-IX FROM 1 BY 1
132400        UNTIL WK-C-MAIN-CSV-IX > WK-C-MAIN-CSV-LEN.
132500
132600 P099-SPLIT-CSV-LINE-EX.
132700     EXIT.
132800
132900 P010-SPLIT-ONE-CHAR.
133000     MOVE    WK-C-ARTEXTRA-LINE(WK-C-MAIN-CSV-IX:1)
133100       TO    WK-C-MAIN-CSV-CHAR.
133200     IF      WK-C-MAIN-CSV-CHAR = """"
133300             IF  WK-C-MAIN-CSV-INQ-SW = "Y"
133400                 MOVE "N"          TO WK-C-MAIN-CSV-INQ-SW
133500             ELSE
133600                 MOVE "Y"          TO WK-C-MAIN-CSV-INQ-SW
133700             END-IF
133800     ELSE
133900         IF  WK-C-MAIN-CSV-CHAR = ","
134000         AND NOT WK-C-MAIN-CSV-IN-QUOTE
134100             IF  WK-C-MAIN-CSV-COL < 13
134200                 ADD 1             TO WK-C-MAIN-CSV-COL
134300                 MOVE ZERO         TO WK-C-MAIN-CSV-POS
134400             END-IF
134500         ELSE
134600             ADD 1                 TO WK-C-MAIN-CSV-POS
134700             IF  WK-C-MAIN-CSV-POS <= 130
134800                 MOVE WK-C-MAIN-CSV-CHAR TO
134900                     WK-C-MAIN-COL-TEXT(WK-C-MAIN-CSV-COL)
135000                         (WK-C-MAIN-CSV-POS:1)
135100             END-IF
135200         END-IF
135300     END-IF.
135400
135500 P019-SPLIT-ONE-CHAR-EX.
135600     EXIT.
135700
135800*---------------------------------------------------------------*
135900*    KEEP-FIRST DUPLICATE-ID CHECK.  WK-C-MAIN-CHECK-ID IS SET  *
136000*    BY THE CALLER; RETURNS WK-C-MAIN-DUP-SW "Y"/"N" AND ADDS   *
136100*    A NEW ID TO THE TABLE WHEN IT IS NOT ALREADY PRESENT.      *
136200*---------------------------------------------------------------*
136300 V000-CHECK-AND-ADD-ID.
136400*---------------------------------------------------------------*
136500     MOVE    "N"                   TO WK-C-MAIN-DUP-SW.
136600     SET     WK-X-MAIN-SEEN        TO 1.
136700     IF      WK-C-MAIN-SEEN-CNT > ZERO
136800             SEARCH WK-C-MAIN-SEEN-ENTRY
136900                 AT END
137000                     CONTINUE
137100                 WHEN WK-C-MAIN-SEEN-ID(WK-X-MAIN-SEEN)
137200                          = WK-C-MAIN-CHECK-ID
137300                     MOVE "Y"      TO WK-C-MAIN-DUP-SW
137400             END-SEARCH
137500     END-IF.
137600
137700     IF      WK-C-MAIN-DUP-SW = "N"
137800             IF  WK-C-MAIN-SEEN-CNT < 2000
137900                 ADD 1             TO WK-C-MAIN-SEEN-CNT
138000                 SET WK-X-MAIN-SEEN TO WK-C-MAIN-SEEN-CNT
138100                 MOVE WK-C-MAIN-CHECK-ID TO
138200                     WK-C-MAIN-SEEN-ID(WK-X-MAIN-SEEN)
138300             END-IF
138400     END-IF.
138500
138600 V099-CHECK-AND-ADD-ID-EX.
138700     EXIT.
138800
138900*---------------------------------------------------------------*
139000*    LOGS THE INVALID-DATE WARNING FOR THE CURRENT RECORD,      *
139100*    NAMING THE OFFENDING ARTIST ID.                            *
139200*---------------------------------------------------------------*
139300 W005-WARN-INVALID-DATE.
139400*---------------------------------------------------------------*
139500     STRING "ACLMAIN - INVALID DATE FOR ARTIST ID "
139600         WK-C-CLNS-OUT-IDS
139700         DELIMITED BY SIZE INTO WK-C-MAIN-MSG-TEXT.
139800     PERFORM Y000-LOG-MESSAGE
139900        THRU Y099-LOG-MESSAGE-EX.
140000
140100 W009-WARN-INVALID-DATE-EX.
140200     EXIT.
140300
140400*---------------------------------------------------------------*
140500*    DISPLAYS AND LOGS THE INVALID TRACK-ID WARNING FOR THE     *
140600*    CURRENT RECORD - UP TO 5 OFFENDERS, "AND MORE" IF OVER 5.  *
140700*---------------------------------------------------------------*
140800 W000-WARN-INVALID-TRACKS.
140900*---------------------------------------------------------------*
141000     STRING "ACLMAIN - " WK-C-CLNS-TRKV-INVALID-CNT
141100         " INVALID TRACK ID(S) FOR ARTIST ID "
141200         WK-C-CLNS-OUT-IDS
141300         DELIMITED BY SIZE INTO WK-C-MAIN-MSG-TEXT.
141400     PERFORM Y000-LOG-MESSAGE
141500        THRU Y099-LOG-MESSAGE-EX.
141600
141700     PERFORM W010-WARN-ONE-OFFENDER
141800        THRU W019-WARN-ONE-OFFENDER-EX
141900        VARYING WK-C-MAIN-FP-CIX FROM 1 BY 1
142000        UNTIL WK-C-MAIN-FP-CIX > 5.
142100
142200     IF      WK-C-CLNS-TRKV-INVALID-CNT > 5
142300             STRING "ACLMAIN - ... AND MORE"
142400                 DELIMITED BY SIZE INTO WK-C-MAIN-MSG-TEXT
142500             PERFORM Y000-LOG-MESSAGE
142600                THRU Y099-LOG-MESSAGE-EX
142700     END-IF.
142800
142900 W099-WARN-INVALID-TRACKS-EX.
143000     EXIT.
143100
143200 W010-WARN-ONE-OFFENDER.
143300     IF      WK-C-CLNS-TRKV-OFFENDER(WK-C-MAIN-FP-CIX)
143400                 NOT = SPACES
143500             STRING "ACLMAIN -    OFFENDER "
143600                 WK-C-CLNS-TRKV-OFFENDER(WK-C-MAIN-FP-CIX)
143700                 DELIMITED BY SIZE INTO WK-C-MAIN-MSG-TEXT
143800             PERFORM Y000-LOG-MESSAGE
143900                THRU Y099-LOG-MESSAGE-EX
144000     END-IF.
144100
144200 W019-WARN-ONE-OFFENDER-EX.
144300     EXIT.
144400
144500*---------------------------------------------------------------*
144600*    BACKWARD-SCAN "REAL LENGTH" HELPER - WK-C-MAIN-GEN-TEXT /  *
144700*    WK-C-MAIN-GEN-MAXLEN ARE SET BY THE CALLER; THE RESULT IS  *
144800*    LEFT IN WK-C-MAIN-GEN-LEN (ZERO IF ALL SPACES).            *
144900*---------------------------------------------------------------*
145000 U000-FIND-REAL-LEN.
145100*---------------------------------------------------------------*
145200     MOVE    "N"                   TO WK-C-MAIN-GEN-STOP-SW.
145300     PERFORM U010-SCAN-BACK
145400        THRU U019-SCAN-BACK-EX
145500        VARYING WK-C-MAIN-GEN-LEN FROM WK-C-MAIN-GEN-MAXLEN BY -1
145600        UNTIL WK-C-MAIN-GEN-LEN < 1
145700           OR WK-C-MAIN-GEN-STOP-SW = "Y".
145800
145900 U099-FIND-REAL-LEN-EX.
146000     EXIT.
146100
146200 U010-SCAN-BACK.
146300     IF      WK-C-MAIN-GEN-TEXT(WK-C-MAIN-GEN-LEN:1) NOT = SPACE
146400             MOVE "Y"              TO WK-C-MAIN-GEN-STOP-SW
146500     END-IF.
146600
146700 U019-SCAN-BACK-EX.
146800     EXIT.
146900
147000*---------------------------------------------------------------*
147100*    FORWARD-SCAN "STRIP LEADING ZEROS" HELPER - WK-C-MAIN-     *
147200*    NUMTXT-SRC / WK-C-MAIN-NUMTXT-LEN ARE SET BY THE CALLER;   *
147300*    THE RESULT TEXT IS LEFT IN WK-C-MAIN-NUMTXT-OUT, ITS       *
147400*    LENGTH IN WK-C-MAIN-NUMTXT-POS (A LONE "0" WHEN THE WHOLE  *
147500*    FIELD IS ZERO).                                            *
147600*---------------------------------------------------------------*
147700 U030-STRIP-LEAD-ZEROS.
147800*---------------------------------------------------------------*
147900     MOVE    ZERO                  TO WK-C-MAIN-NUMTXT-FNDIX.
148000     MOVE    "N"                   TO WK-C-MAIN-NUMTXT-STOP-SW.
148100     PERFORM U040-SCAN-FORWARD
148200        THRU U049-SCAN-FORWARD-EX
148300        VARYING WK-C-MAIN-NUMTXT-IX FROM 1 BY 1
148400        UNTIL WK-C-MAIN-NUMTXT-IX > WK-C-MAIN-NUMTXT-LEN
148500           OR WK-C-MAIN-NUMTXT-STOP-SW = "Y".
148600
148700     IF      WK-C-MAIN-NUMTXT-FNDIX = ZERO
148800             MOVE "0"              TO WK-C-MAIN-NUMTXT-OUT(1:1)
148900             MOVE 1                TO WK-C-MAIN-NUMTXT-POS
149000     ELSE
149100             COMPUTE WK-C-MAIN-NUMTXT-POS =
149200                     WK-C-MAIN-NUMTXT-LEN -
149300                     WK-C-MAIN-NUMTXT-FNDIX + 1
149400             MOVE WK-C-MAIN-NUMTXT-SRC
149500                     (WK-C-MAIN-NUMTXT-FNDIX :
149600                      WK-C-MAIN-NUMTXT-POS)
149700               TO WK-C-MAIN-NUMTXT-OUT
149800     END-IF.
149900
150000 U039-STRIP-LEAD-ZEROS-EX.
150100     EXIT.
150200
150300 U040-SCAN-FORWARD.
150400     IF      WK-C-MAIN-NUMTXT-SRC(WK-C-MAIN-NUMTXT-IX:1)
150500                 NOT = "0"
150600             MOVE WK-C-MAIN-NUMTXT-IX TO WK-C-MAIN-NUMTXT-FNDIX
150700             MOVE "Y"              TO WK-C-MAIN-NUMTXT-STOP-SW
150800     END-IF.
150900
151000 U049-SCAN-FORWARD-EX.
151100     EXIT.
151200
151300*---------------------------------------------------------------*
151400*    WRITES WK-C-MAIN-MSG-TEXT TO BOTH THE OPERATOR CONSOLE AND *
151500*    THE RUN LOG.                                               *
151600*---------------------------------------------------------------*
151700 Y000-LOG-MESSAGE.
151800*---------------------------------------------------------------*
151900     DISPLAY WK-C-MAIN-MSG-TEXT.
152000     MOVE    WK-C-MAIN-MSG-TEXT    TO WK-C-ACLRUNLG-LINE.
152100     WRITE   WK-C-ACLRUNLG-LINE.
152200     MOVE    SPACES                TO WK-C-MAIN-MSG-TEXT.
152300
152400 Y099-LOG-MESSAGE-EX.
152500     EXIT.
152600
152700******************************************************************
152800************** END OF PROGRAM SOURCE -  ACLMAIN ***************
152900******************************************************************
153000
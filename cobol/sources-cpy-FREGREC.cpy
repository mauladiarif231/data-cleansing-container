000100 05  FREGREC-RECORD               PIC X(165).
000200*  I-O FORMAT:FREGRECR  FROM FILE ACLFRLOG   OF LIBRARY ACLLIB
000300*
000400     05  FREGRECR  REDEFINES FREGREC-RECORD.
000500         06  FREG-FILE-HASH        PIC X(32).
000600*                                FINGERPRINT (HEX DIGEST) OF
000700*                                THE INPUT EXTRACT'S BYTES -
000800*                                UNIQUE
000900         06  FREG-FILE-PATH        PIC X(100).
001000*                                PATH OF THE REGISTERED EXTRACT
001100         06  FREG-PROC-STATUS      PIC X(10).
001200*                                PROCESSING STATUS - DEFAULT
001300*                                "PROCESSED"
001400         06  FREG-CREATED-AT       PIC X(19).
001500*                                REGISTRATION TIMESTAMP
001600*                                YYYY-MM-DD HH:MM:SS
001700         06  FREG-CREATED REDEFINES FREG-CREATED-AT.
001800             08  FREG-CR-CCYY      PIC X(04).
001900             08  FREG-CR-SEP1      PIC X(01).
002000             08  FREG-CR-MM        PIC X(02).
002100             08  FREG-CR-SEP2      PIC X(01).
002200             08  FREG-CR-DD        PIC X(02).
002300             08  FREG-CR-SPACE     PIC X(01).
002400             08  FREG-CR-HH        PIC X(02).
002500             08  FREG-CR-SEP3      PIC X(01).
002600             08  FREG-CR-MI        PIC X(02).
002700             08  FREG-CR-SEP4      PIC X(01).
002800             08  FREG-CR-SS        PIC X(02).
002900         06  FILLER                PIC X(04).

000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     ACLMETR.
000500 AUTHOR.         TMPRVD.
000600 INSTALLATION.   ACL BATCH SERVICES.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS ROUTINE APPENDS ONE PIPELINE-METRICS RECORD
001200*               TO THE METRICS LOG AT THE END OF A CLEANSING
001300*               RUN.  IT IS THE LAST CALLED ROUTINE IN THE
001400*               BATCH AND DOES NOT FAIL THE JOB WHEN THE COUNTS
001500*               PASSED IN ARE UNAVAILABLE - IT RECORDS ZEROES
001600*               AND RAISES THE NO-DATA INDICATOR INSTEAD.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* P01ACL TMPRVD     14/03/1994 - INITIAL VERSION                    P01ACL
002200* P06ACL TMPJZM      02/11/1995 - RETURN WK-C-METR-NO-DATA-SW SO    P06ACL
002300*                   ACLMAIN CAN REPORT THE QUALITY FAILURE          P06ACL
002400*                   ITSELF INSTEAD OF RE-ADDING THE COUNTS.         P06ACL
002500* Y2KACL TMPFYM      09/08/1998 - Y2K - WK-C-METR-EXEC-DATE IS A    Y2KACL
002600*                   FULL CCYY-MM-DD TEXT FIELD.                     Y2KACL
002700*----------------------------------------------------------------*
002800 EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT ACLMETLG ASSIGN TO DATABASE-ACLMETLG
003900            ORGANIZATION      IS SEQUENTIAL
004000            ACCESS MODE       IS SEQUENTIAL
004100            FILE STATUS       IS WK-C-FILE-STATUS.
004200
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700**************
004800 FD  ACLMETLG
004900     LABEL RECORDS ARE OMITTED
005000     DATA RECORD IS WK-C-ACLMETLG.
005100 01  WK-C-ACLMETLG.
005200     COPY PMETREC.
005300
005400*************************
005500 WORKING-STORAGE SECTION.
005600*************************
005700 01  FILLER              PIC X(24)  VALUE
005800     "** PROGRAM ACLMETR  **".
005900
006000* ------------------ PROGRAM WORKING STORAGE -------------------*
006100 01  WK-C-COMMON.
006200 COPY ACLCOMN.
006300
006400 77  WK-C-METR-TOTAL-WORK             PIC 9(07) COMP-3
006500                                       VALUE ZERO.
006600
006700 01  WK-C-METR-DISPLAY-AREA.
006800     05  WK-C-METR-TOTAL-DISP        PIC 9(07).
006900     05  WK-C-METR-TOTAL-EDIT REDEFINES WK-C-METR-TOTAL-DISP
007000                                       PIC ZZZZZZ9.
007100     05  FILLER                      PIC X(05).
007200
007300 01  WK-C-RUNID-WORK.
007400     05  WK-C-RUNID-TEXT             PIC X(40).
007500     05  WK-C-RUNID-PARTS REDEFINES WK-C-RUNID-TEXT.
007600         10  WK-C-RUNID-PREFIX       PIC X(20).
007700         10  WK-C-RUNID-SUFFIX       PIC X(20).
007800     05  FILLER                      PIC X(04).
007900
008000*****************
008100 LINKAGE SECTION.
008200*****************
008300 COPY METR.
008400 EJECT
008500********************************************
008600 PROCEDURE DIVISION USING WK-C-METR-RECORD.
008700********************************************
008800 MAIN-MODULE.
008900     PERFORM A000-MAIN-PROCESSING
009000        THRU A099-MAIN-PROCESSING-EX.
009100     PERFORM Z000-END-PROGRAM-ROUTINE
009200        THRU Z099-END-PROGRAM-ROUTINE-EX.
009300     GOBACK.
009400
009500*---------------------------------------------------------------*
009600 A000-MAIN-PROCESSING.
009700*---------------------------------------------------------------*
009800     MOVE    SPACES              TO    WK-C-METR-ERROR-CD
009900                                        WK-C-METR-FILE
010000                                        WK-C-METR-MODE.
010100     MOVE    ZEROES              TO    WK-C-METR-FS.
010200     MOVE    "N"                 TO    WK-C-METR-NO-DATA-SW.
010300
010400*    TOTAL_RECORDS = CLEAN_RECORDS + REJECTED_RECORDS
010500     COMPUTE WK-C-METR-TOTAL-WORK =
010600             WK-C-METR-CLEAN-CNT + WK-C-METR-REJECT-CNT.
010700     MOVE    WK-C-METR-TOTAL-WORK TO    WK-C-METR-TOTAL-CNT.
010800
010900     IF  WK-C-METR-TOTAL-WORK = ZERO
011000         MOVE "Y"                TO    WK-C-METR-NO-DATA-SW
011100         DISPLAY "ACLMETR - NO DATA PROCESSED"
011200     END-IF.
011300
011400     OPEN EXTEND ACLMETLG.
011500     IF  NOT WK-C-SUCCESSFUL
011600         DISPLAY "ACLMETR - EXTEND FILE ERROR - ACLMETLG"
011700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011800         MOVE    "COM0206"       TO    WK-C-METR-ERROR-CD
011900         MOVE    "ACLMETLG"      TO    WK-C-METR-FILE
012000         MOVE    "EXTEND"        TO    WK-C-METR-MODE
012100         MOVE    WK-C-FILE-STATUS TO   WK-C-METR-FS
012200         GO TO A099-MAIN-PROCESSING-EX
012300     END-IF.
012400
012500     MOVE    SPACES              TO    WK-C-ACLMETLG.
012600     MOVE    WK-C-METR-EXEC-DATE TO    PMET-EXEC-DATE.
012700     MOVE    WK-C-METR-TOTAL-WORK TO   PMET-TOTAL-RECS.
012800     MOVE    WK-C-METR-CLEAN-CNT TO    PMET-CLEAN-RECS.
012900     MOVE    WK-C-METR-REJECT-CNT TO   PMET-REJECT-RECS.
013000     MOVE    WK-C-METR-RUN-ID    TO    PMET-RUN-ID.
013100
013200     WRITE   WK-C-ACLMETLG.
013300     IF  NOT WK-C-SUCCESSFUL
013400         DISPLAY "ACLMETR - WRITE ERROR - ACLMETLG"
013500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013600         MOVE    "COM0206"       TO    WK-C-METR-ERROR-CD
013700         MOVE    "ACLMETLG"      TO    WK-C-METR-FILE
013800         MOVE    "WRITE"         TO    WK-C-METR-MODE
013900         MOVE    WK-C-FILE-STATUS TO   WK-C-METR-FS
014000     END-IF.
014100
014200     MOVE    WK-C-METR-TOTAL-WORK TO   WK-C-METR-TOTAL-DISP.
014300     DISPLAY "ACLMETR - METRICS RECORDED - TOTAL "
014400             WK-C-METR-TOTAL-EDIT.
014500
014600 A099-MAIN-PROCESSING-EX.
014700     EXIT.
014800
014900*---------------------------------------------------------------*
015000 Z000-END-PROGRAM-ROUTINE.
015100*---------------------------------------------------------------*
015200     CLOSE ACLMETLG.
015300     IF  NOT WK-C-SUCCESSFUL
015400         DISPLAY "ACLMETR - CLOSE FILE ERROR - ACLMETLG"
015500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
015600
015700 Z099-END-PROGRAM-ROUTINE-EX.
015800     EXIT.
015900
016000******************************************************************
016100************** END OF PROGRAM SOURCE -  ACLMETR ***************
016200******************************************************************

000100* ARTOREC.cpybk
000200     05  WK-C-ARTOREC           PIC X(356).
000300* I-O FORMAT:ARTORECR  FROM FILES ARTACPTD AND ARTREJCT
000400*                      OF LIBRARY ACLLIB
000500*
000600     05  ARTORECR  REDEFINES WK-C-ARTOREC.
000700     06  ARTO-DATES             PIC X(10).
000800*                        NORMALIZED DATE YYYY-MM-DD
000900*                        (BLANK IF INPUT DATE INVALID)
001000     06  ARTO-DATE-CCYYMMDD REDEFINES ARTO-DATES.
001100         08  ARTO-DATE-CCYY     PIC X(04).
001200         08  ARTO-DATE-SEP1     PIC X(01).
001300         08  ARTO-DATE-MM       PIC X(02).
001400         08  ARTO-DATE-SEP2     PIC X(01).
001500         08  ARTO-DATE-DD       PIC X(02).
001600     06  ARTO-IDS               PIC X(22).
001700*                        ARTIST ID - PRIMARY KEY OF ARTACPTD
001800     06  ARTO-NAMES             PIC X(40).
001900*                        UPPER-CASED, ASCII-ONLY NAME
002000     06  ARTO-MLISTNR           PIC 9(12).
002100*                        MONTHLY LISTENER COUNT (0 IF MISSING)
002200     06  ARTO-POPUL             PIC 9(03).
002300*                        POPULARITY SCORE (0 IF MISSING)
002400     06  ARTO-FOLLWRS           PIC 9(12).
002500*                        FOLLOWER COUNT (0 IF MISSING)
002600     06  ARTO-GENRES            PIC X(80).
002700*                        NORMALIZED GENRE LIST - RENDERED
002800*                        ['G1', 'G2'] OR [] WHEN EMPTY
002900     06  ARTO-FSTREL            PIC X(04).
003000*                        YEAR OF FIRST RELEASE
003100     06  ARTO-LSTREL            PIC X(04).
003200*                        YEAR OF LAST RELEASE
003300     06  ARTO-NUMREL            PIC 9(04).
003400*                        RELEASE COUNT (0 IF MISSING)
003500     06  ARTO-NUMTRK            PIC 9(05).
003600*                        TRACK COUNT (0 IF MISSING)
003700     06  ARTO-PLAYLF            PIC X(20).
003800*                        ASCII-ONLY PLAYLIST COUNT/LABEL TEXT
003900     06  ARTO-FTRKID            PIC X(120).
004000*                        VALIDATED FEATURED TRACK ID LIST -
004100*                        RENDERED ['ID1', 'ID2'] OR [] WHEN EMPTY
004200     06  ARTO-RECIND.
004300*                        RECORD DISPOSITION INDICATORS
004400         08  ARTO-ACPT-REJ-SW   PIC X(01).
004500             88  ARTO-IS-ACCEPTED       VALUE "A".
004600             88  ARTO-IS-REJECTED       VALUE "R".
004700         08  ARTO-DATE-INVALID-SW  PIC X(01).
004800             88  ARTO-DATE-WAS-INVALID VALUE "Y".
004900     06  FILLER                 PIC X(18).
005000*                        RESERVED FOR FUTURE EXTRACT FIELDS
